      ******************************************************************
      *    COPY TLFLU01                                                *
      *    REGISTRO MAESTRO DE FLUJOS DE SWAP - GBO TESORERIA          *
      *    UN REGISTRO POR OPERACION / FECHA DE COBRO                  *
      *    LLAVE DE APAREO: TLF1-COD-EMP + TLF1-FECHA-COBRO            *
      *    LONGITUD DE REGISTRO: 95 (80 DE CAMPOS + 15 DE RESERVA)     *
      ******************************************************************
       01  TLF1-REG-FLUJO.
      *        CODIGO DE OPERACION/CONTRATO (COD_EMP DEL ARCHIVO PLANO)
           02  TLF1-COD-EMP              PIC X(10).
      *        FECHA DE COBRO DEL FLUJO, FORMATO DD/MM/AAAA
           02  TLF1-FECHA-COBRO          PIC X(10).
      *        MONTO DE INTERESES LADO DERECHO (A NUESTRO FAVOR)
           02  TLF1-DER-INTERESES        PIC S9(13)V99.
      *        MONTO DE INTERESES LADO OBLIGACION (A NUESTRO CARGO)
           02  TLF1-OBL-INTERESES        PIC S9(13)V99.
      *        VALOR PRESENTE LADO DERECHO
           02  TLF1-DER-VP               PIC S9(13)V99.
      *        VALOR PRESENTE LADO OBLIGACION
           02  TLF1-OBL-VP               PIC S9(13)V99.
      *        RESERVA PARA CRECIMIENTO FUTURO DEL LAYOUT
           02  FILLER                    PIC X(15).

      ******************************************************************
      *    VISTA ALTERNA DE TLF1-FECHA-COBRO PARA COMPARAR POR CAMPO   *
      ******************************************************************
       01  TLF1-FECHA-COBRO-R REDEFINES TLF1-FECHA-COBRO.
           02  TLF1-FC-DIA               PIC X(02).
           02  FILLER                    PIC X(01).
           02  TLF1-FC-MES               PIC X(02).
           02  FILLER                    PIC X(01).
           02  TLF1-FC-ANIO              PIC X(04).

      ******************************************************************
      *    VISTA ALTERNA DE LOS MONTOS PARA IMPRESION DE BITACORA      *
      ******************************************************************
       01  TLF1-MONTOS-R REDEFINES TLF1-REG-FLUJO.
           02  FILLER                    PIC X(20).
           02  TLF1-DER-INTERESES-ENT    PIC S9(13).
           02  TLF1-DER-INTERESES-DEC    PIC 9(02).
           02  TLF1-OBL-INTERESES-ENT    PIC S9(13).
           02  TLF1-OBL-INTERESES-DEC    PIC 9(02).
           02  TLF1-DER-VP-ENT           PIC S9(13).
           02  TLF1-DER-VP-DEC           PIC 9(02).
           02  TLF1-OBL-VP-ENT           PIC S9(13).
           02  TLF1-OBL-VP-DEC           PIC 9(02).
           02  FILLER                    PIC X(15).
