      ******************************************************************
      * FECHA       : 18/07/1995                                       *
      * PROGRAMADOR : JORGE LUIS CHAVEZ (JLCH)                         *
      * APLICACION  : TESORERIA - GBO OPERACIONES CON DERIVADOS        *
      * PROGRAMA    : TLSANEA0                                         *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : SANEA ARCHIVOS DE TEXTO DELIMITADO POR PUNTO Y   *
      *             : COMA, ELIMINANDO ACENTOS Y ENIES Y CORRIGIENDO   *
      *             : DOS CODIGOS DE CAMPO CONOCIDOS COMO DEFECTUOSOS  *
      *             : ANTES DE TRANSMITIR EL ARCHIVO A OTRAS PLAZAS.   *
      * ARCHIVOS    : SANEAENT=I, SANEASAL=O, TLLOG=O                  *
      * ACCION (ES) : S=SANEA                                          *
      * INSTALADO   : 01/08/1995                                       *
      * BPM/RATIONAL: 114905                                           *
      * NOMBRE      : SANEAMIENTO DE ARCHIVOS PLANOS PARA TRANSMISION  *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    TLSANEA0.
       AUTHOR.        JORGE LUIS CHAVEZ.
       INSTALLATION.  GBO TESORERIA - DERIVADOS.
       DATE-WRITTEN.  18/07/1995.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      ******************************************************************
      * 18/07/1995 JLCH 114905  VERSION ORIGINAL DEL PROGRAMA, SOLO    *
      *             ELIMINABA ACENTOS.                                *
      * 02/02/1996 RQAL 115050  SE AGREGA CORRECCION DEL CODIGO DE     *
      *             CAMPO ;033; QUE LLEGABA MAL DESDE EL ORIGEN.       *
      * 19/09/1997 RQAL 115210  SE AGREGA CORRECCION DEL CODIGO DE     *
      *             CAMPO ;011001; POR EL MISMO MOTIVO.                *
      * 11/03/1998 RQAL 115401  REVISION GENERAL POR EL PROYECTO Y2K,  *
      *             SIN CAMBIOS REQUERIDOS EN ESTE PROGRAMA.           *
      * 20/01/1999 RQAL 115405  PRUEBAS DE PASO DE SIGLO SOBRE         *
      *             ARCHIVOS DE ENERO 2000, SIN HALLAZGOS.             *
      * 12/06/2001 EDPZ 115883  SE AGREGA ARCHIVO DE BITACORA TLLOG EN *
      *             LUGAR DE UNICAMENTE DESPLEGAR POR CONSOLA.         *
      * 14/09/2005 EDPZ 116341  SE ACLARA QUE LA LONGITUD DE SALIDA    *
      *             NUNCA SUPERA LA LONGITUD ORIGINAL DE LA LINEA.     *
      * 08/08/2012 SMHR 117047  MANTENIMIENTO MENOR DE COMENTARIOS.    *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WKS-CLASE-DIGITO IS '0' THRU '9'
           UPSI-0 ON  STATUS IS SW-DEBUG-ON
                  OFF STATUS IS SW-DEBUG-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SANEAENT ASSIGN TO SANEAENT
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-SANEAENT.

           SELECT SANEASAL ASSIGN TO SANEASAL
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-SANEASAL.

           SELECT TLLOG    ASSIGN TO TLLOG
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-TLLOG.

       DATA DIVISION.
       FILE SECTION.
      ******************************************************************
      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
      ******************************************************************
      *   ARCHIVO DE TEXTO DELIMITADO A SANEAR (ENTRADA)
       FD  SANEAENT.
       01  SANEAENT-REG                 PIC X(500).
      *   ARCHIVO DE TEXTO YA SANEADO (SALIDA)
       FD  SANEASAL.
       01  SANEASAL-REG                 PIC X(500).
      *   BITACORA DE PROCESO (SALIDA)
       FD  TLLOG.
       01  TLLOG-REG                    PIC X(132).

       WORKING-STORAGE SECTION.
      ******************************************************************
      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
      ******************************************************************
       01  WKS-FS-STATUS.
           02  FS-SANEAENT               PIC 9(02) VALUE ZEROES.
           02  FSE-SANEAENT.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
           02  FS-SANEASAL               PIC 9(02) VALUE ZEROES.
           02  FSE-SANEASAL.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
           02  FS-TLLOG                  PIC 9(02) VALUE ZEROES.
           02  FSE-TLLOG.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
      *      VARIABLES RUTINA DE FSE
           02  PROGRAMA                  PIC X(08) VALUE 'TLSANEA0'.
           02  ARCHIVO                   PIC X(08) VALUE SPACES.
           02  ACCION                    PIC X(10) VALUE SPACES.
           02  LLAVE                     PIC X(32) VALUE SPACES.

      ******************************************************************
      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
      ******************************************************************
       01  WKS-FLAGS.
           02  WKS-FIN-ENTRADA           PIC 9(01) VALUE ZEROES.
               88  FIN-ENTRADA                     VALUE 1.

       01  WKS-CONTADORES.
           02  WKS-LEIDAS                PIC 9(07) COMP VALUE ZERO.
           02  WKS-GRABADAS              PIC 9(07) COMP VALUE ZERO.
           02  WKS-CORREGIDAS-033        PIC 9(07) COMP VALUE ZERO.
           02  WKS-CORREGIDAS-011001     PIC 9(07) COMP VALUE ZERO.
           02  FILLER                    PIC X(08).
           02  WKS-MASCARA               PIC ZZZ,ZZ9.

      ******************************************************************
      *      PATRONES DE CODIGO DEFECTUOSO Y SU CORRECCION (RQAL)      *
      ******************************************************************
       01  WKS-PATRONES.
           02  WKS-PATRON-033            PIC X(05) VALUE ';033;'.
           02  WKS-PATRON-011001         PIC X(08) VALUE ';011001;'.
           02  WKS-REEMPLAZO-033         PIC X(04) VALUE ';33;'.
           02  WKS-REEMPLAZO-011001      PIC X(07) VALUE ';11001;'.
      *   VISTA COMPACTA, SOLO PARA VERIFICAR LONGITUD TOTAL DE TABLA
       01  WKS-PATRONES-R REDEFINES WKS-PATRONES.
           02  FILLER                    PIC X(24).

      ******************************************************************
      *      LINEA DE ENTRADA, VISTA POR CARACTER (EEDR3002)           *
      ******************************************************************
       01  WKS-LINEA-ENT                 PIC X(500) VALUE SPACES.
       01  WKS-LINEA-ENT-TAB REDEFINES WKS-LINEA-ENT.
           02  WKS-CARACTER-ENT          PIC X(01) OCCURS 500 TIMES
                                          INDEXED BY WKS-IDX-ENT.

      ******************************************************************
      *      LINEA DE SALIDA, VISTA POR CARACTER                       *
      ******************************************************************
       01  WKS-LINEA-SAL                 PIC X(500) VALUE SPACES.
       01  WKS-LINEA-SAL-TAB REDEFINES WKS-LINEA-SAL.
           02  WKS-CARACTER-SAL          PIC X(01) OCCURS 500 TIMES
                                          INDEXED BY WKS-IDX-SAL.

       01  WKS-LONG-LINEA                PIC 9(03) COMP VALUE ZERO.
       01  WKS-POS-ENT                   PIC 9(03) COMP VALUE ZERO.
       01  WKS-POS-SAL                   PIC 9(03) COMP VALUE ZERO.

       01  WKS-MENSAJE-LOG                PIC X(132) VALUE SPACES.

       PROCEDURE DIVISION.
      ******************************************************************
      *               S E C C I O N    P R I N C I P A L               *
      ******************************************************************
       000-MAIN SECTION.
           PERFORM ABRIR-ARCHIVOS
           PERFORM LIMPIA-ARCHIVO UNTIL FIN-ENTRADA
           PERFORM ESTADISTICAS
           PERFORM CERRAR-ARCHIVOS
           STOP RUN.
       000-MAIN-E. EXIT.

      ******************************************************************
      *              A P E R T U R A   D E   A R C H I V O S           *
      ******************************************************************
       ABRIR-ARCHIVOS SECTION.
           OPEN OUTPUT TLLOG
           OPEN INPUT  SANEAENT
                OUTPUT SANEASAL

           IF FS-SANEAENT NOT EQUAL 0
              MOVE 'OPEN'      TO ACCION
              MOVE SPACES      TO LLAVE
              MOVE 'SANEAENT'  TO ARCHIVO
              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                                    FS-SANEAENT, FSE-SANEAENT
              DISPLAY '*** NO SE PUDO ABRIR ARCHIVO A SANEAR ***'
                      UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           IF FS-SANEASAL NOT EQUAL 0
              MOVE 'OPEN'      TO ACCION
              MOVE SPACES      TO LLAVE
              MOVE 'SANEASAL'  TO ARCHIVO
              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                                    FS-SANEASAL, FSE-SANEASAL
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           MOVE 'ARCHIVOS ABIERTOS CORRECTAMENTE, INICIA SANEAMIENTO'
                TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG.
       ABRIR-ARCHIVOS-E. EXIT.

      ******************************************************************
      *    UNIDAD D - LECTURA, LIMPIEZA Y ESCRITURA DE CADA LINEA      *
      ******************************************************************
       LIMPIA-ARCHIVO SECTION.
           READ SANEAENT END-READ
           EVALUATE FS-SANEAENT
              WHEN 0
                 ADD 1 TO WKS-LEIDAS
                 MOVE SANEAENT-REG TO WKS-LINEA-ENT
                 PERFORM CALCULA-LONGITUD
                 PERFORM NORMALIZA-CARACTERES
                 PERFORM SUSTITUYE-CODIGOS
                 MOVE WKS-LINEA-SAL TO SANEASAL-REG
                 WRITE SANEASAL-REG
                 IF FS-SANEASAL NOT = 0
                    DISPLAY '*** ERROR ESCRIBIENDO ARCHIVO SANEADO'
                            ' ***' UPON CONSOLE
                    MOVE 91 TO RETURN-CODE
                    STOP RUN
                 ELSE
                    ADD 1 TO WKS-GRABADAS
                 END-IF
              WHEN 10
                 MOVE 1 TO WKS-FIN-ENTRADA
              WHEN OTHER
                 DISPLAY '*** ERROR LEYENDO ARCHIVO A SANEAR ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
           END-EVALUATE.
       LIMPIA-ARCHIVO-E. EXIT.

      *    DETERMINA LA LONGITUD SIGNIFICATIVA DE LA LINEA (SIN LOS
      *    ESPACIOS DE RELLENO AL FINAL) RECORRIENDO DE ATRAS HACIA
      *    ADELANTE.
       CALCULA-LONGITUD SECTION.
           MOVE 500 TO WKS-LONG-LINEA
           SET WKS-IDX-ENT TO WKS-LONG-LINEA
           PERFORM RECORTA-BLANCOS-FINALES
                   UNTIL WKS-LONG-LINEA = 0
                      OR WKS-CARACTER-ENT (WKS-IDX-ENT) NOT = SPACE.
       CALCULA-LONGITUD-E. EXIT.

      *    CUERPO DEL RECORRIDO HACIA ATRAS, SEPARADO EN SU PROPIO
      *    PARRAFO PARA EVITAR EL PERFORM ... END-PERFORM EN LINEA.
       RECORTA-BLANCOS-FINALES SECTION.
           SUBTRACT 1 FROM WKS-LONG-LINEA
           IF WKS-LONG-LINEA NOT = 0
              SET WKS-IDX-ENT TO WKS-LONG-LINEA
           END-IF.
       RECORTA-BLANCOS-FINALES-E. EXIT.

      *    NORMALIZA-CARACTERES: QUITA ACENTOS Y CONVIERTE ENIES A
      *    LA LETRA BASE, CARACTER POR CARACTER, SIN ALTERAR LA
      *    LONGITUD DE LA LINEA.
       NORMALIZA-CARACTERES SECTION.
           INSPECT WKS-LINEA-ENT
              CONVERTING 'áéíóúÁÉÍÓÚñÑ' TO 'aeiouAEIOUnN'.
       NORMALIZA-CARACTERES-E. EXIT.

      *    SUSTITUYE-CODIGOS: RECORRE LA LINEA CARACTER POR CARACTER,
      *    COPIANDO A LA LINEA DE SALIDA, Y SUSTITUYE LOS DOS CODIGOS
      *    DE CAMPO DEFECTUOSOS POR SU VERSION CORREGIDA, MAS CORTA.
      *    EL RESTO DE LA LINEA SE RECORRE A LA IZQUIERDA.
       SUSTITUYE-CODIGOS SECTION.
           MOVE SPACES TO WKS-LINEA-SAL
           MOVE 1 TO WKS-POS-ENT
           MOVE 1 TO WKS-POS-SAL
           PERFORM COPIA-CARACTER UNTIL WKS-POS-ENT > WKS-LONG-LINEA.
       SUSTITUYE-CODIGOS-E. EXIT.

       COPIA-CARACTER SECTION.
           SET WKS-IDX-ENT TO WKS-POS-ENT
           SET WKS-IDX-SAL TO WKS-POS-SAL
           IF WKS-POS-ENT NOT > WKS-LONG-LINEA - 4
              AND WKS-LINEA-ENT (WKS-POS-ENT:5) = WKS-PATRON-033
              MOVE WKS-REEMPLAZO-033 TO WKS-LINEA-SAL (WKS-POS-SAL:4)
              ADD 5 TO WKS-POS-ENT
              ADD 4 TO WKS-POS-SAL
              ADD 1 TO WKS-CORREGIDAS-033
           ELSE
              IF WKS-POS-ENT NOT > WKS-LONG-LINEA - 7
                 AND WKS-LINEA-ENT (WKS-POS-ENT:8) = WKS-PATRON-011001
                 MOVE WKS-REEMPLAZO-011001 TO
                                      WKS-LINEA-SAL (WKS-POS-SAL:7)
                 ADD 8 TO WKS-POS-ENT
                 ADD 7 TO WKS-POS-SAL
                 ADD 1 TO WKS-CORREGIDAS-011001
              ELSE
                 MOVE WKS-CARACTER-ENT (WKS-IDX-ENT) TO
                                        WKS-CARACTER-SAL (WKS-IDX-SAL)
                 ADD 1 TO WKS-POS-ENT
                 ADD 1 TO WKS-POS-SAL
              END-IF
           END-IF.
       COPIA-CARACTER-E. EXIT.

      ******************************************************************
      *                E S C R I T U R A   D E   B I T A C O R A       *
      ******************************************************************
       ESCRIBE-LOG SECTION.
           WRITE TLLOG-REG FROM WKS-MENSAJE-LOG
           MOVE SPACES TO WKS-MENSAJE-LOG.
       ESCRIBE-LOG-E. EXIT.

      ******************************************************************
      *                       E S T A D I S T I C A S                  *
      ******************************************************************
       ESTADISTICAS SECTION.
           DISPLAY '*****************************************' UPON
                   CONSOLE
           MOVE    WKS-LEIDAS            TO WKS-MASCARA
           DISPLAY 'LINEAS LEIDAS               : ' WKS-MASCARA
           MOVE    WKS-GRABADAS          TO WKS-MASCARA
           DISPLAY 'LINEAS GRABADAS             : ' WKS-MASCARA
           MOVE    WKS-CORREGIDAS-033    TO WKS-MASCARA
           DISPLAY 'CODIGOS ;033; CORREGIDOS    : ' WKS-MASCARA
           MOVE    WKS-CORREGIDAS-011001 TO WKS-MASCARA
           DISPLAY 'CODIGOS ;011001; CORREGIDOS : ' WKS-MASCARA
           DISPLAY '*****************************************' UPON
                   CONSOLE

           MOVE 'RESUMEN: LEIDAS/GRABADAS/CODIGOS CORREGIDOS ABAJO'
                TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG
           MOVE 'PROCESO TLSANEA0 FINALIZADO CORRECTAMENTE'
                TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG.
       ESTADISTICAS-E. EXIT.

      ******************************************************************
      *                   C I E R R E   D E   A R C H I V O S          *
      ******************************************************************
       CERRAR-ARCHIVOS SECTION.
           CLOSE SANEAENT
                 SANEASAL
                 TLLOG.
       CERRAR-ARCHIVOS-E. EXIT.
