      ******************************************************************
      *    COPY TLFLU02                                                *
      *    REGISTRO MAESTRO DE FLUJOS DE SWAP - GBO TESORERIA          *
      *    VERSION ANTERIOR DEL LAYOUT, LLAVEADA POR NUMERO DE         *
      *    PAPELETA EN LUGAR DE CODIGO DE EMPRESA (COD_EMP).           *
      *    SE MANTIENE VIGENTE PARA LA VARIANTE DE PIERNA (TLFLU2A0)   *
      *    LLAVE DE APAREO: TLF2-NRO-PAPELETA + TLF2-FECHA-COBRO       *
      *    LONGITUD DE REGISTRO: 95 (80 DE CAMPOS + 15 DE RESERVA)     *
      ******************************************************************
       01  TLF2-REG-FLUJO.
      *        NUMERO DE PAPELETA DE LA OPERACION DE SWAP
           02  TLF2-NRO-PAPELETA         PIC X(10).
      *        FECHA DE COBRO DEL FLUJO, FORMATO DD/MM/AAAA
           02  TLF2-FECHA-COBRO          PIC X(10).
      *        MONTO DE INTERESES LADO DERECHO (A NUESTRO FAVOR)
           02  TLF2-DER-INTERESES        PIC S9(13)V99.
      *        MONTO DE INTERESES LADO OBLIGACION (A NUESTRO CARGO)
           02  TLF2-OBL-INTERESES        PIC S9(13)V99.
      *        VALOR PRESENTE LADO DERECHO
           02  TLF2-DER-VP               PIC S9(13)V99.
      *        VALOR PRESENTE LADO OBLIGACION
           02  TLF2-OBL-VP               PIC S9(13)V99.
      *        RESERVA PARA CRECIMIENTO FUTURO DEL LAYOUT
           02  FILLER                    PIC X(15).

      ******************************************************************
      *    VISTA ALTERNA DE TLF2-FECHA-COBRO PARA COMPARAR POR CAMPO   *
      ******************************************************************
       01  TLF2-FECHA-COBRO-R REDEFINES TLF2-FECHA-COBRO.
           02  TLF2-FC-DIA               PIC X(02).
           02  FILLER                    PIC X(01).
           02  TLF2-FC-MES               PIC X(02).
           02  FILLER                    PIC X(01).
           02  TLF2-FC-ANIO              PIC X(04).
