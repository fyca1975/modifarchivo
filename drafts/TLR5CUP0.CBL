      ******************************************************************
      * FECHA       : 10/10/1994                                       *
      * PROGRAMADOR : JORGE LUIS CHAVEZ (JLCH)                         *
      * APLICACION  : TESORERIA - GBO OPERACIONES CON DERIVADOS        *
      * PROGRAMA    : TLR5CUP0                                         *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : RECALCULA LOS CUPONES DEL INFORME REGULATORIO R5 *
      *             : A PARTIR DEL MAESTRO DE FLUJOS DE SWAP YA        *
      *             : ACTUALIZADO POR TLFLU1A0, SUMANDO EL VALOR       *
      *             : PRESENTE POR OPERACION Y ESCALANDO A MILLONES.   *
      * ARCHIVOS    : FLUJOACT=I, INFR5ENT=I, INFR5SAL=O, TLLOG=O      *
      * ACCION (ES) : A=ACTUALIZA                                      *
      * INSTALADO   : 28/10/1994                                       *
      * BPM/RATIONAL: 114855                                           *
      * NOMBRE      : ACTUALIZACION DE CUPONES DEL INFORME R5          *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    TLR5CUP0.
       AUTHOR.        JORGE LUIS CHAVEZ.
       INSTALLATION.  GBO TESORERIA - DERIVADOS.
       DATE-WRITTEN.  10/10/1994.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      ******************************************************************
      * 10/10/1994 JLCH 114855  VERSION ORIGINAL DEL PROGRAMA.         *
      * 04/03/1995 JLCH 114902  SE AGREGA REDONDEO A 6 DECIMALES EN EL *
      *             CUPON, ANTES SE TRUNCABA.                          *
      * 09/09/1993 COOS 114699  (VER NOTA: FECHA ORIGINAL DE LA RUTINA *
      *             DE VALIDACION DE BISIESTO, TOMADA DE TLFLU1A0).   *
      * 30/03/1994 JLCH 114810  SE AGREGA SWITCH DE DEPURACION UPSI-0  *
      *             PARA LOGUEAR CADA OPERACION RECALCULADA.           *
      * 12/07/1996 RQAL 115120  SE ACLARA QUE EL INFORME R5 ES         *
      *             OPCIONAL: SI NO LLEGA, EL PROCESO SE OMITE SIN     *
      *             MARCAR ERROR.                                     *
      * 11/03/1998 RQAL 115401  AJUSTE VENTANA DE ANIO (Y2K): LA FECHA *
      *             DE PARAMETRO SE VALIDA COMPLETA AAAAMMDD DE CUATRO *
      *             DIGITOS DE ANIO, SIN SUPOSICION DE SIGLO.          *
      * 20/01/1999 RQAL 115404  PRUEBAS DE PASO DE SIGLO SOBRE EL      *
      *             NOMBRE DEL INFORME R5 (AAMMDD), SIN HALLAZGOS.     *
      * 12/06/2001 EDPZ 115882  SE AGREGA ARCHIVO DE BITACORA TLLOG EN *
      *             LUGAR DE UNICAMENTE DESPLEGAR POR CONSOLA.         *
      * 03/05/2006 EDPZ 116450  SE ACLARA QUE LA SUMATORIA DE VALOR    *
      *             PRESENTE CONSIDERA TODOS LOS FLUJOS DE LA MISMA    *
      *             OPERACION, NO SOLO EL PRIMERO ENCONTRADO.          *
      * 08/08/2012 SMHR 117046  MANTENIMIENTO MENOR DE COMENTARIOS.    *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WKS-CLASE-DIGITO IS '0' THRU '9'
           UPSI-0 ON  STATUS IS SW-DEBUG-ON
                  OFF STATUS IS SW-DEBUG-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT FLUJOACT ASSIGN TO FLUJOACT
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-FLUJOACT.

           SELECT INFR5ENT ASSIGN TO INFR5ENT
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-INFR5ENT.

           SELECT INFR5SAL ASSIGN TO INFR5SAL
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-INFR5SAL.

           SELECT TLLOG    ASSIGN TO TLLOG
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-TLLOG.

       DATA DIVISION.
       FILE SECTION.
      ******************************************************************
      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
      ******************************************************************
      *   MAESTRO DE FLUJOS DE SWAP YA ACTUALIZADO POR TLFLU1A0 (ENTRADA)
       FD  FLUJOACT.
           COPY TLFLU01.
      *   INFORME R5 ORIGINAL (ENTRADA, OPCIONAL)
       FD  INFR5ENT.
           COPY TLR5001.
      *   INFORME R5 ACTUALIZADO (SALIDA)
       FD  INFR5SAL.
       01  INFR5SAL-REG                 PIC X(36).
      *   BITACORA DE PROCESO (SALIDA)
       FD  TLLOG.
       01  TLLOG-REG                    PIC X(132).

       WORKING-STORAGE SECTION.
      ******************************************************************
      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
      ******************************************************************
       01  WKS-FS-STATUS.
           02  FS-FLUJOACT               PIC 9(02) VALUE ZEROES.
           02  FSE-FLUJOACT.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
           02  FS-INFR5ENT               PIC 9(02) VALUE ZEROES.
           02  FSE-INFR5ENT.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
           02  FS-INFR5SAL               PIC 9(02) VALUE ZEROES.
           02  FSE-INFR5SAL.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
           02  FS-TLLOG                  PIC 9(02) VALUE ZEROES.
           02  FSE-TLLOG.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
      *      VARIABLES RUTINA DE FSE
           02  PROGRAMA                  PIC X(08) VALUE 'TLR5CUP0'.
           02  ARCHIVO                   PIC X(08) VALUE SPACES.
           02  ACCION                    PIC X(10) VALUE SPACES.
           02  LLAVE                     PIC X(32) VALUE SPACES.

      ******************************************************************
      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
      ******************************************************************
       01  WKS-FLAGS.
           02  WKS-FIN-MAESTRO           PIC 9(01) VALUE ZEROES.
               88  FIN-MAESTRO                     VALUE 1.
           02  WKS-FIN-INFORME           PIC 9(01) VALUE ZEROES.
               88  FIN-INFORME                     VALUE 1.
           02  WKS-R5-PRESENTE           PIC 9(01) VALUE ZEROES.
               88  WKS-R5-NO-LLEGO                 VALUE 0.
           02  WKS-HUBO-COINCIDENCIA     PIC 9(01) VALUE ZEROES.
               88  WKS-COINCIDIO                   VALUE 1.

       01  WKS-CONTADORES.
           02  WKS-LEIDOS-MAESTRO        PIC 9(07) COMP VALUE ZERO.
           02  WKS-LEIDOS-INFORME        PIC 9(07) COMP VALUE ZERO.
           02  WKS-TOTAL-MODIFICADOS     PIC 9(07) COMP VALUE ZERO.
           02  WKS-GRABADOS-INFORME      PIC 9(07) COMP VALUE ZERO.
           02  WKS-TAB-MAE-LONG          PIC 9(07) COMP VALUE ZERO.
           02  WKS-IDX-MAE               PIC 9(07) COMP VALUE ZERO.
           02  WKS-MASCARA               PIC ZZZ,ZZ9.

      ******************************************************************
      *          PARAMETRO DE FECHA DE PROCESO (SYSIN)                 *
      ******************************************************************
       01  WKS-FECHA-PARM                PIC 9(08) VALUE ZEROES.
       01  WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
           02  WKS-P-ANIO                PIC 9(04).
           02  WKS-P-MES                 PIC 9(02).
           02  WKS-P-DIA                 PIC 9(02).
       01  WKS-FECHA-VALIDA              PIC 9(01) VALUE ZEROES.
           88  WKS-FECHA-OK                        VALUE 1.
       01  WKS-REM4                      PIC 9(02) COMP VALUE ZERO.
       01  WKS-REM100                    PIC 9(02) COMP VALUE ZERO.
       01  WKS-REM400                    PIC 9(03) COMP VALUE ZERO.
       01  WKS-COCIENTE                  PIC 9(06) COMP VALUE ZERO.
       01  WKS-ANIO-BISIESTO             PIC 9(01) VALUE ZEROES.
           88  WKS-ES-BISIESTO                     VALUE 1.
       01  TABLA-DIAS-MES.
           02  FILLER    PIC X(24) VALUE '312831303130313130313031'.
       01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
           02  DIA-FIN-MES PIC 99 OCCURS 12 TIMES.

      *   NOMBRE ESPERADO DEL INFORME R5, SOLO PARA BITACORA/AUDITORIA
       01  WKS-NOM-INFR5                  PIC X(40) VALUE SPACES.
       01  WKS-FECHA-AAMMDD.
           02  WKS-AAMMDD-ANIO2           PIC 9(02).
           02  WKS-AAMMDD-MES             PIC 9(02).
           02  WKS-AAMMDD-DIA             PIC 9(02).
       01  WKS-ANIO2-R REDEFINES WKS-FECHA-AAMMDD.
           02  FILLER                     PIC 9(02).
           02  FILLER                     PIC 9(04).

      ******************************************************************
      *      TABLA MAESTRA DE FLUJOS DE SWAP YA ACTUALIZADO             *
      ******************************************************************
       01  WKS-TABLA-MAESTRO.
           02  WKS-FILA-MAESTRO OCCURS 1 TO 40000 TIMES
                                 DEPENDING ON WKS-TAB-MAE-LONG
                                 INDEXED BY WKS-IDX-TAB.
               04  WKS-M-COD-EMP          PIC X(10).
               04  WKS-M-DER-VP           PIC S9(13)V99.
               04  WKS-M-OBL-VP           PIC S9(13)V99.

      *   ACUMULADORES DE VALOR PRESENTE POR OPERACION, EN COLONES
       01  WKS-SUMA-DER-VP                PIC S9(15)V99 VALUE ZERO.
       01  WKS-SUMA-OBL-VP                PIC S9(15)V99 VALUE ZERO.
      *   VISTA ALTERNA PARA IMPRESION DE BITACORA DE LAS SUMAS
       01  WKS-SUMAS-R REDEFINES WKS-SUMA-DER-VP.
           02  WKS-SUMA-DER-VP-ENT        PIC S9(15).
           02  WKS-SUMA-DER-VP-DEC        PIC 9(02).

       01  WKS-MENSAJE-LOG                PIC X(132) VALUE SPACES.

       PROCEDURE DIVISION.
      ******************************************************************
      *               S E C C I O N    P R I N C I P A L               *
      ******************************************************************
       000-MAIN SECTION.
           PERFORM VALIDA-FECHA-PARM
           PERFORM ABRIR-ARCHIVOS
           IF WKS-R5-NO-LLEGO
              PERFORM CERRAR-ARCHIVOS
              STOP RUN
           END-IF
           PERFORM CARGA-TABLA-MAESTRO-ACTUALIZADO UNTIL FIN-MAESTRO
           PERFORM PROCESAR-INFORME-R5 UNTIL FIN-INFORME
           PERFORM ESTADISTICAS
           PERFORM CERRAR-ARCHIVOS
           STOP RUN.
       000-MAIN-E. EXIT.

      ******************************************************************
      *    UNIDAD E - VALIDACION DE FECHA Y NOMBRE DEL INFORME R5      *
      ******************************************************************
       VALIDA-FECHA-PARM SECTION.
           ACCEPT WKS-FECHA-PARM FROM SYSIN
           MOVE ZERO TO WKS-FECHA-VALIDA

           IF WKS-FECHA-PARM IS NOT NUMERIC
              DISPLAY '*** FECHA DE PARAMETRO NO ES NUMERICA ***'
                      UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           IF WKS-P-MES < 1 OR WKS-P-MES > 12
              DISPLAY '*** MES DE PARAMETRO FUERA DE RANGO ***'
                      UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           DIVIDE WKS-P-ANIO BY 4   GIVING WKS-COCIENTE
                                    REMAINDER WKS-REM4
           DIVIDE WKS-P-ANIO BY 100 GIVING WKS-COCIENTE
                                    REMAINDER WKS-REM100
           DIVIDE WKS-P-ANIO BY 400 GIVING WKS-COCIENTE
                                    REMAINDER WKS-REM400
           MOVE ZERO TO WKS-ANIO-BISIESTO
           IF WKS-REM4 = 0 AND (WKS-REM100 NOT = 0 OR WKS-REM400 = 0)
              MOVE 1 TO WKS-ANIO-BISIESTO
           END-IF

           IF WKS-ES-BISIESTO AND WKS-P-MES = 2
              IF WKS-P-DIA < 1 OR WKS-P-DIA > 29
                 DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
              END-IF
           ELSE
              IF WKS-P-DIA < 1 OR WKS-P-DIA > DIA-FIN-MES (WKS-P-MES)
                 DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
              END-IF
           END-IF

           MOVE 1 TO WKS-FECHA-VALIDA
           DIVIDE WKS-P-ANIO BY 100 GIVING WKS-COCIENTE
                                    REMAINDER WKS-AAMMDD-ANIO2
           MOVE WKS-P-MES  TO WKS-AAMMDD-MES
           MOVE WKS-P-DIA  TO WKS-AAMMDD-DIA

           STRING 'INFORME_R5_GBO_' WKS-FECHA-AAMMDD '.CSV'
                  DELIMITED BY SIZE INTO WKS-NOM-INFR5.
       VALIDA-FECHA-PARM-E. EXIT.

      ******************************************************************
      *              A P E R T U R A   D E   A R C H I V O S           *
      ******************************************************************
       ABRIR-ARCHIVOS SECTION.
           OPEN OUTPUT TLLOG
           MOVE 'ARCHIVO ESPERADO INFORME R5 (OPCIONAL): '
                TO WKS-MENSAJE-LOG
           MOVE WKS-NOM-INFR5 TO WKS-MENSAJE-LOG (42:40)
           PERFORM ESCRIBE-LOG

           OPEN INPUT INFR5ENT

           IF FS-INFR5ENT NOT EQUAL 0
              MOVE 0 TO WKS-R5-PRESENTE
              MOVE 'INFORME R5 OPCIONAL NO ENCONTRADO, SE OMITE'
                   TO WKS-MENSAJE-LOG
              PERFORM ESCRIBE-LOG
           ELSE
              MOVE 1 TO WKS-R5-PRESENTE

              OPEN INPUT  FLUJOACT
                   OUTPUT INFR5SAL

              IF FS-FLUJOACT NOT EQUAL 0
                 MOVE 'OPEN'      TO ACCION
                 MOVE SPACES      TO LLAVE
                 MOVE 'FLUJOACT'  TO ARCHIVO
                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
                                       LLAVE, FS-FLUJOACT, FSE-FLUJOACT
                 DISPLAY '*** NO SE PUDO ABRIR MAESTRO ACTUALIZADO,'
                         ' ES OBLIGATORIO PARA LA UNIDAD C ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
              END-IF

              IF FS-INFR5SAL NOT EQUAL 0
                 MOVE 'OPEN'      TO ACCION
                 MOVE SPACES      TO LLAVE
                 MOVE 'INFR5SAL'  TO ARCHIVO
                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
                                       LLAVE, FS-INFR5SAL, FSE-INFR5SAL
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
              END-IF

              MOVE 'ARCHIVOS ABIERTOS CORRECTAMENTE, INICIA PROCESO'
                   TO WKS-MENSAJE-LOG
              PERFORM ESCRIBE-LOG
           END-IF.
       ABRIR-ARCHIVOS-E. EXIT.

      ******************************************************************
      *    UNIDAD C - CARGA DEL MAESTRO YA ACTUALIZADO EN MEMORIA      *
      ******************************************************************
       CARGA-TABLA-MAESTRO-ACTUALIZADO SECTION.
           READ FLUJOACT END-READ
           EVALUATE FS-FLUJOACT
              WHEN 0
                 ADD 1 TO WKS-TAB-MAE-LONG
                 ADD 1 TO WKS-LEIDOS-MAESTRO
                 SET WKS-IDX-TAB TO WKS-TAB-MAE-LONG
                 MOVE TLF1-COD-EMP TO WKS-M-COD-EMP (WKS-IDX-TAB)
                 IF TLF1-DER-VP IS NUMERIC
                    MOVE TLF1-DER-VP TO WKS-M-DER-VP (WKS-IDX-TAB)
                 ELSE
                    MOVE ZERO TO WKS-M-DER-VP (WKS-IDX-TAB)
                 END-IF
                 IF TLF1-OBL-VP IS NUMERIC
                    MOVE TLF1-OBL-VP TO WKS-M-OBL-VP (WKS-IDX-TAB)
                 ELSE
                    MOVE ZERO TO WKS-M-OBL-VP (WKS-IDX-TAB)
                 END-IF
              WHEN 10
                 MOVE 1 TO WKS-FIN-MAESTRO
              WHEN OTHER
                 DISPLAY '*** ERROR LEYENDO MAESTRO ACTUALIZADO ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
           END-EVALUATE.
       CARGA-TABLA-MAESTRO-ACTUALIZADO-E. EXIT.

      ******************************************************************
      *    UNIDAD C - LECTURA DEL INFORME R5 Y RECALCULO DE CUPONES    *
      ******************************************************************
       PROCESAR-INFORME-R5 SECTION.
           READ INFR5ENT END-READ
           EVALUATE FS-INFR5ENT
              WHEN 0
                 ADD 1 TO WKS-LEIDOS-INFORME
                 MOVE ZERO TO WKS-SUMA-DER-VP WKS-SUMA-OBL-VP
                 MOVE ZERO TO WKS-HUBO-COINCIDENCIA
                 PERFORM CALCULA-CUPONES
                         VARYING WKS-IDX-MAE FROM 1 BY 1
                         UNTIL WKS-IDX-MAE > WKS-TAB-MAE-LONG
                 IF WKS-COINCIDIO
                    COMPUTE TLR5-CUPON ROUNDED =
                            WKS-SUMA-DER-VP / 1000000
                    COMPUTE TLR5-CUPON-1 ROUNDED =
                            WKS-SUMA-OBL-VP / 1000000
                    ADD 1 TO WKS-TOTAL-MODIFICADOS
                    IF SW-DEBUG-ON
                       MOVE 'CUPONES RECALCULADOS PARA OPERACION '
                            TO WKS-MENSAJE-LOG
                       MOVE TLR5-COD-OPERACION TO
                                              WKS-MENSAJE-LOG (37:10)
                       PERFORM ESCRIBE-LOG
                    END-IF
                 END-IF
                 PERFORM GRABA-INFORME-ACTUALIZADO
              WHEN 10
                 MOVE 1 TO WKS-FIN-INFORME
              WHEN OTHER
                 DISPLAY '*** ERROR LEYENDO INFORME R5 ***' UPON
                         CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
           END-EVALUATE.
       PROCESAR-INFORME-R5-E. EXIT.

      *    ACUMULA EL VALOR PRESENTE DE TODA FILA DEL MAESTRO CUYO
      *    CODIGO DE OPERACION COINCIDA CON EL REGISTRO DEL INFORME.
       CALCULA-CUPONES SECTION.
           IF WKS-M-COD-EMP (WKS-IDX-MAE) = TLR5-COD-OPERACION
              ADD WKS-M-DER-VP (WKS-IDX-MAE) TO WKS-SUMA-DER-VP
              ADD WKS-M-OBL-VP (WKS-IDX-MAE) TO WKS-SUMA-OBL-VP
              MOVE 1 TO WKS-HUBO-COINCIDENCIA
           END-IF.
       CALCULA-CUPONES-E. EXIT.

      ******************************************************************
      *    UNIDAD C - ESCRITURA DEL INFORME EN EL ORDEN ORIGINAL       *
      ******************************************************************
       GRABA-INFORME-ACTUALIZADO SECTION.
           WRITE INFR5SAL-REG FROM TLR5-REG-INFORME
           IF FS-INFR5SAL NOT = 0
              DISPLAY '*** ERROR ESCRIBIENDO INFORME R5 ACTUALIZADO'
                      ' ***' UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           ELSE
              ADD 1 TO WKS-GRABADOS-INFORME
           END-IF.
       GRABA-INFORME-ACTUALIZADO-E. EXIT.

      ******************************************************************
      *                E S C R I T U R A   D E   B I T A C O R A       *
      ******************************************************************
       ESCRIBE-LOG SECTION.
           WRITE TLLOG-REG FROM WKS-MENSAJE-LOG
           MOVE SPACES TO WKS-MENSAJE-LOG.
       ESCRIBE-LOG-E. EXIT.

      ******************************************************************
      *                       E S T A D I S T I C A S                  *
      ******************************************************************
       ESTADISTICAS SECTION.
           DISPLAY '*****************************************' UPON
                   CONSOLE
           MOVE    WKS-LEIDOS-MAESTRO    TO WKS-MASCARA
           DISPLAY 'REGISTROS MAESTRO LEIDOS    : ' WKS-MASCARA
           MOVE    WKS-LEIDOS-INFORME    TO WKS-MASCARA
           DISPLAY 'REGISTROS DE INFORME LEIDOS : ' WKS-MASCARA
           MOVE    WKS-TOTAL-MODIFICADOS TO WKS-MASCARA
           DISPLAY 'CUPONES RECALCULADOS        : ' WKS-MASCARA
           MOVE    WKS-GRABADOS-INFORME  TO WKS-MASCARA
           DISPLAY 'REGISTROS DE INFORME GRABADOS: ' WKS-MASCARA
           DISPLAY '*****************************************' UPON
                   CONSOLE

           MOVE 'RESUMEN: LEIDOS/RECALCULADOS/GRABADOS ABAJO'
                TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG
           MOVE WKS-MASCARA TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG
           MOVE 'PROCESO TLR5CUP0 FINALIZADO CORRECTAMENTE'
                TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG.
       ESTADISTICAS-E. EXIT.

      ******************************************************************
      *                   C I E R R E   D E   A R C H I V O S          *
      ******************************************************************
       CERRAR-ARCHIVOS SECTION.
           IF WKS-R5-PRESENTE
              CLOSE FLUJOACT
                    INFR5ENT
                    INFR5SAL
                    TLLOG
           ELSE
              CLOSE INFR5ENT
                    TLLOG
           END-IF.
       CERRAR-ARCHIVOS-E. EXIT.
