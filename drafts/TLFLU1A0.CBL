      ******************************************************************
      * FECHA       : 15/04/1991                                       *
      * PROGRAMADOR : CARLOS ORTIZ SANDOVAL (COOS)                     *
      * APLICACION  : TESORERIA - GBO OPERACIONES CON DERIVADOS        *
      * PROGRAMA    : TLFLU1A0                                         *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : ACTUALIZA EL MAESTRO DE FLUJOS DE SWAP CON LAS   *
      *             : ESTIMACIONES DEL SISTEMA DE RIESGOS, RUTEANDO    *
      *             : EL MONTO A INTERESES O A VALOR PRESENTE, LADO    *
      *             : DERECHO U OBLIGACION, SEGUN EL SIGNO DEL MONTO   *
      *             : ESTIMADO.                                        *
      * ARCHIVOS    : FLUJOSWP=I, ESTIMFLU=I, FLUJOSAL=O, TLLOG=O      *
      * ACCION (ES) : A=ACTUALIZA                                      *
      * INSTALADO   : 02/05/1991                                       *
      * BPM/RATIONAL: 114402                                           *
      * NOMBRE      : ACTUALIZACION DIARIA DE FLUJOS DE SWAP           *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    TLFLU1A0.
       AUTHOR.        CARLOS ORTIZ SANDOVAL.
       INSTALLATION.  GBO TESORERIA - DERIVADOS.
       DATE-WRITTEN.  15/04/1991.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      ******************************************************************
      * 15/04/1991 COOS 114402  VERSION ORIGINAL DEL PROGRAMA.         *
      * 03/06/1991 COOS 114402  SE AGREGA VALIDACION DE FECHA EN SYSIN.*
      * 22/11/1991 MRVL 114488  CORRIGE SIGNO EN VALOR PRESENTE CUANDO *
      *             EL MONTO ESTIMADO ES CERO.                        *
      * 14/02/1992 MRVL 114510  SE AGREGA CONTEO DE REGISTROS LEIDOS   *
      *             DE LA TABLA MAESTRA PARA LA BITACORA.              *
      * 09/09/1993 COOS 114699  SE AJUSTA VALIDACION DE ANIO BISIESTO. *
      * 30/03/1994 JLCH 114810  SE AGREGA SWITCH DE DEPURACION UPSI-0  *
      *             PARA LOGUEAR CADA ESTIMACION APLICADA.             *
      * 18/07/1995 JLCH 114902  SE CORRIGE ULTIMO ESCRITOR CUANDO DOS  *
      *             ESTIMACIONES CAEN SOBRE LA MISMA LLAVE.            *
      * 05/01/1996 RQAL 115033  SE AGREGA VALIDACION DE CAMPO NUMERICO *
      *             EN EL MONTO ESTIMADO ANTES DE APLICAR LA REGLA.    *
      * 11/03/1998 RQAL 115401  AJUSTE VENTANA DE ANIO (Y2K): LA FECHA *
      *             DE PARAMETRO SE VALIDA COMPLETA AAAAMMDD DE CUATRO *
      *             DIGITOS DE ANIO, SIN SUPOSICION DE SIGLO.          *
      * 20/01/1999 RQAL 115402  PRUEBAS DE PASO DE SIGLO SOBRE ARCHIVO *
      *             DE ESTIMACIONES DE ENERO 2000, SIN HALLAZGOS.      *
      * 12/06/2001 EDPZ 115880  SE AGREGA ARCHIVO DE BITACORA TLLOG EN *
      *             LUGAR DE UNICAMENTE DESPLEGAR POR CONSOLA.         *
      * 27/02/2004 EDPZ 116215  SE ESTANDARIZA MENSAJE DE ERROR DE     *
      *             APERTURA CON LA RUTINA DEBD1R00 DEL AREA.          *
      * 19/10/2007 SMHR 116690  SE ACLARA EN COMENTARIOS QUE EL VALOR  *
      *             SE REEMPLAZA, NO SE ACUMULA, POR PEDIDO DE AUDIT.  *
      * 08/08/2012 SMHR 117044  MANTENIMIENTO MENOR DE COMENTARIOS Y   *
      *             REVISION DE LA RUTINA DE CIERRE DE ARCHIVOS.       *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WKS-CLASE-DIGITO IS '0' THRU '9'
           UPSI-0 ON  STATUS IS SW-DEBUG-ON
                  OFF STATUS IS SW-DEBUG-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT FLUJOSWP ASSIGN TO FLUJOSWP
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-FLUJOSWP.

           SELECT ESTIMFLU ASSIGN TO ESTIMFLU
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-ESTIMFLU.

           SELECT FLUJOSAL ASSIGN TO FLUJOSAL
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-FLUJOSAL.

           SELECT TLLOG    ASSIGN TO TLLOG
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-TLLOG.

       DATA DIVISION.
       FILE SECTION.
      ******************************************************************
      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
      ******************************************************************
      *   MAESTRO DE FLUJOS DE SWAP (ENTRADA)
       FD  FLUJOSWP.
           COPY TLFLU01.
      *   ESTIMACIONES DEL SISTEMA DE RIESGOS (ENTRADA)
       FD  ESTIMFLU.
           COPY TLEST01.
      *   MAESTRO DE FLUJOS DE SWAP ACTUALIZADO (SALIDA)
       FD  FLUJOSAL.
       01  FLUJOSAL-REG                 PIC X(95).
      *   BITACORA DE PROCESO (SALIDA)
       FD  TLLOG.
       01  TLLOG-REG                    PIC X(132).

       WORKING-STORAGE SECTION.
      ******************************************************************
      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
      ******************************************************************
       01  WKS-FS-STATUS.
           02  FS-FLUJOSWP               PIC 9(02) VALUE ZEROES.
           02  FSE-FLUJOSWP.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
           02  FS-ESTIMFLU               PIC 9(02) VALUE ZEROES.
           02  FSE-ESTIMFLU.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
           02  FS-FLUJOSAL               PIC 9(02) VALUE ZEROES.
           02  FSE-FLUJOSAL.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
           02  FS-TLLOG                  PIC 9(02) VALUE ZEROES.
           02  FSE-TLLOG.
               04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
               04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
      *      VARIABLES RUTINA DE FSE
           02  PROGRAMA                  PIC X(08) VALUE 'TLFLU1A0'.
           02  ARCHIVO                   PIC X(08) VALUE SPACES.
           02  ACCION                    PIC X(10) VALUE SPACES.
           02  LLAVE                     PIC X(32) VALUE SPACES.

      ******************************************************************
      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
      ******************************************************************
       01  WKS-FLAGS.
           02  WKS-FIN-MAESTRO           PIC 9(01) VALUE ZEROES.
               88  FIN-MAESTRO                     VALUE 1.
           02  WKS-FIN-ESTIM             PIC 9(01) VALUE ZEROES.
               88  FIN-ESTIMACIONES                VALUE 1.
           02  WKS-ESTIM-VALIDO-DIS      PIC 9(01) VALUE ZEROES.
               88  WKS-DISCFLOW-OK                 VALUE 1.
           02  WKS-ESTIM-VALIDO-FLU      PIC 9(01) VALUE ZEROES.
               88  WKS-FLOWCOL-OK                   VALUE 1.

       01  WKS-CONTADORES.
           02  WKS-LEIDOS-MAESTRO        PIC 9(07) COMP VALUE ZERO.
           02  WKS-LEIDOS-ESTIM          PIC 9(07) COMP VALUE ZERO.
           02  WKS-ESTIM-OMITIDOS        PIC 9(07) COMP VALUE ZERO.
           02  WKS-TOTAL-MODIFICADOS     PIC 9(07) COMP VALUE ZERO.
           02  WKS-GRABADOS-MAESTRO      PIC 9(07) COMP VALUE ZERO.
           02  WKS-TAB-MAE-LONG          PIC 9(07) COMP VALUE ZERO.
           02  WKS-IDX-MAE               PIC 9(07) COMP VALUE ZERO.
           02  WKS-MASCARA               PIC ZZZ,ZZ9.

      ******************************************************************
      *          PARAMETRO DE FECHA DE PROCESO (SYSIN)                 *
      ******************************************************************
       01  WKS-FECHA-PARM                PIC 9(08) VALUE ZEROES.
       01  WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
           02  WKS-P-ANIO                PIC 9(04).
           02  WKS-P-MES                 PIC 9(02).
           02  WKS-P-DIA                 PIC 9(02).
       01  WKS-FECHA-VALIDA              PIC 9(01) VALUE ZEROES.
           88  WKS-FECHA-OK                        VALUE 1.
       01  WKS-REM4                      PIC 9(02) COMP VALUE ZERO.
       01  WKS-REM100                    PIC 9(02) COMP VALUE ZERO.
       01  WKS-REM400                    PIC 9(03) COMP VALUE ZERO.
       01  WKS-COCIENTE                  PIC 9(06) COMP VALUE ZERO.
       01  WKS-ANIO-BISIESTO             PIC 9(01) VALUE ZEROES.
           88  WKS-ES-BISIESTO                     VALUE 1.
       01  TABLA-DIAS-MES.
           02  FILLER    PIC X(24) VALUE '312831303130313130313031'.
       01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
           02  DIA-FIN-MES PIC 99 OCCURS 12 TIMES.

      *   NOMBRES ESPERADOS DE ARCHIVO, SOLO PARA BITACORA/AUDITORIA
       01  WKS-NOM-MAESTRO                PIC X(40) VALUE SPACES.
       01  WKS-NOM-ESTIM                  PIC X(40) VALUE SPACES.
       01  WKS-FECHA-DDMMAAAA.
           02  WKS-DDMM-DIA               PIC 9(02).
           02  WKS-DDMM-MES               PIC 9(02).
           02  WKS-DDMM-ANIO              PIC 9(04).

      ******************************************************************
      *      TABLA MAESTRA DE FLUJOS DE SWAP, CARGADA EN MEMORIA        *
      ******************************************************************
       01  WKS-TABLA-MAESTRO.
           02  WKS-FILA-MAESTRO OCCURS 1 TO 40000 TIMES
                                 DEPENDING ON WKS-TAB-MAE-LONG
                                 INDEXED BY WKS-IDX-TAB.
               04  WKS-M-COD-EMP          PIC X(10).
               04  WKS-M-FECHA-COBRO      PIC X(10).
               04  WKS-M-DER-INTERESES    PIC S9(13)V99.
               04  WKS-M-OBL-INTERESES    PIC S9(13)V99.
               04  WKS-M-DER-VP           PIC S9(13)V99.
               04  WKS-M-OBL-VP           PIC S9(13)V99.
               04  WKS-M-MODIFICADO       PIC X(01) VALUE 'N'.
                   88  WKS-M-FUE-MODIFICADO         VALUE 'S'.

       01  WKS-MENSAJE-LOG                PIC X(132) VALUE SPACES.

       PROCEDURE DIVISION.
      ******************************************************************
      *               S E C C I O N    P R I N C I P A L               *
      ******************************************************************
       000-MAIN SECTION.
           PERFORM VALIDA-FECHA-PARM
           PERFORM ABRIR-ARCHIVOS
           PERFORM CARGA-TABLA-MAESTRO UNTIL FIN-MAESTRO
           PERFORM PROCESAR-ESTIMACIONES UNTIL FIN-ESTIMACIONES
           PERFORM GRABA-MAESTRO-ACTUALIZADO
                   VARYING WKS-IDX-MAE FROM 1 BY 1
                   UNTIL WKS-IDX-MAE > WKS-TAB-MAE-LONG
           PERFORM ESTADISTICAS
           PERFORM CERRAR-ARCHIVOS
           STOP RUN.
       000-MAIN-E. EXIT.

      ******************************************************************
      *    UNIDAD E - VALIDACION DE FECHA Y NOMBRES DE ARCHIVO         *
      ******************************************************************
       VALIDA-FECHA-PARM SECTION.
           ACCEPT WKS-FECHA-PARM FROM SYSIN
           MOVE ZERO TO WKS-FECHA-VALIDA

           IF WKS-FECHA-PARM IS NOT NUMERIC
              DISPLAY '*** FECHA DE PARAMETRO NO ES NUMERICA ***'
                      UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           IF WKS-P-MES < 1 OR WKS-P-MES > 12
              DISPLAY '*** MES DE PARAMETRO FUERA DE RANGO ***'
                      UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           DIVIDE WKS-P-ANIO BY 4   GIVING WKS-COCIENTE
                                    REMAINDER WKS-REM4
           DIVIDE WKS-P-ANIO BY 100 GIVING WKS-COCIENTE
                                    REMAINDER WKS-REM100
           DIVIDE WKS-P-ANIO BY 400 GIVING WKS-COCIENTE
                                    REMAINDER WKS-REM400
           MOVE ZERO TO WKS-ANIO-BISIESTO
           IF WKS-REM4 = 0 AND (WKS-REM100 NOT = 0 OR WKS-REM400 = 0)
              MOVE 1 TO WKS-ANIO-BISIESTO
           END-IF

           IF WKS-ES-BISIESTO AND WKS-P-MES = 2
              IF WKS-P-DIA < 1 OR WKS-P-DIA > 29
                 DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
              END-IF
           ELSE
              IF WKS-P-DIA < 1 OR WKS-P-DIA > DIA-FIN-MES (WKS-P-MES)
                 DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
              END-IF
           END-IF

           MOVE 1 TO WKS-FECHA-VALIDA
           MOVE WKS-P-DIA  TO WKS-DDMM-DIA
           MOVE WKS-P-MES  TO WKS-DDMM-MES
           MOVE WKS-P-ANIO TO WKS-DDMM-ANIO

           STRING 'FLUJOS_SWAP_GBO_' WKS-FECHA-PARM '.CSV'
                  DELIMITED BY SIZE INTO WKS-NOM-MAESTRO
           STRING 'COL_ESTIM_FLOWS_' WKS-DDMM-DIA WKS-DDMM-MES
                  WKS-DDMM-ANIO '.DAT'
                  DELIMITED BY SIZE INTO WKS-NOM-ESTIM.
       VALIDA-FECHA-PARM-E. EXIT.

      ******************************************************************
      *              A P E R T U R A   D E   A R C H I V O S           *
      ******************************************************************
       ABRIR-ARCHIVOS SECTION.
           OPEN OUTPUT TLLOG
           MOVE 'ARCHIVO ESPERADO MAESTRO: ' TO WKS-MENSAJE-LOG
           MOVE WKS-NOM-MAESTRO TO WKS-MENSAJE-LOG (27:40)
           PERFORM ESCRIBE-LOG
           MOVE 'ARCHIVO ESPERADO ESTIMAC: ' TO WKS-MENSAJE-LOG
           MOVE WKS-NOM-ESTIM   TO WKS-MENSAJE-LOG (27:40)
           PERFORM ESCRIBE-LOG

           OPEN INPUT  FLUJOSWP
                       ESTIMFLU
                OUTPUT FLUJOSAL

           IF FS-FLUJOSWP NOT EQUAL 0
              MOVE 'OPEN'      TO ACCION
              MOVE SPACES      TO LLAVE
              MOVE 'FLUJOSWP'  TO ARCHIVO
              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                                    FS-FLUJOSWP, FSE-FLUJOSWP
              DISPLAY '*** NO SE PUDO ABRIR MAESTRO DE FLUJOS ***'
                      UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           IF FS-ESTIMFLU NOT EQUAL 0
              MOVE 'OPEN'      TO ACCION
              MOVE SPACES      TO LLAVE
              MOVE 'ESTIMFLU'  TO ARCHIVO
              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                                    FS-ESTIMFLU, FSE-ESTIMFLU
              DISPLAY '*** NO SE PUDO ABRIR ARCHIVO DE ESTIMACIONES,'
                      ' ES OBLIGATORIO ***' UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           IF FS-FLUJOSAL NOT EQUAL 0
              MOVE 'OPEN'      TO ACCION
              MOVE SPACES      TO LLAVE
              MOVE 'FLUJOSAL'  TO ARCHIVO
              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
                                    FS-FLUJOSAL, FSE-FLUJOSAL
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF

           MOVE 'ARCHIVOS ABIERTOS CORRECTAMENTE, INICIA PROCESO'
                TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG.
       ABRIR-ARCHIVOS-E. EXIT.

      ******************************************************************
      *    UNIDAD A - CARGA DEL MAESTRO DE FLUJOS EN MEMORIA           *
      ******************************************************************
       CARGA-TABLA-MAESTRO SECTION.
           READ FLUJOSWP END-READ
           EVALUATE FS-FLUJOSWP
              WHEN 0
                 ADD 1 TO WKS-TAB-MAE-LONG
                 ADD 1 TO WKS-LEIDOS-MAESTRO
                 SET WKS-IDX-TAB TO WKS-TAB-MAE-LONG
                 MOVE TLF1-COD-EMP       TO WKS-M-COD-EMP (WKS-IDX-TAB)
                 MOVE TLF1-FECHA-COBRO   TO
                                      WKS-M-FECHA-COBRO (WKS-IDX-TAB)
                 MOVE TLF1-DER-INTERESES TO
                                    WKS-M-DER-INTERESES (WKS-IDX-TAB)
                 MOVE TLF1-OBL-INTERESES TO
                                    WKS-M-OBL-INTERESES (WKS-IDX-TAB)
                 MOVE TLF1-DER-VP        TO
                                           WKS-M-DER-VP (WKS-IDX-TAB)
                 MOVE TLF1-OBL-VP        TO
                                           WKS-M-OBL-VP (WKS-IDX-TAB)
              WHEN 10
                 MOVE 1 TO WKS-FIN-MAESTRO
              WHEN OTHER
                 DISPLAY '*** ERROR LEYENDO MAESTRO DE FLUJOS ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
           END-EVALUATE.
       CARGA-TABLA-MAESTRO-E. EXIT.

      ******************************************************************
      *    UNIDAD A - LECTURA Y APLICACION DE ESTIMACIONES             *
      ******************************************************************
       PROCESAR-ESTIMACIONES SECTION.
           READ ESTIMFLU END-READ
           EVALUATE FS-ESTIMFLU
              WHEN 0
                 ADD 1 TO WKS-LEIDOS-ESTIM
                 PERFORM VALIDA-MONTOS-ESTIM
                 PERFORM BUSCA-Y-APLICA
                         VARYING WKS-IDX-MAE FROM 1 BY 1
                         UNTIL WKS-IDX-MAE > WKS-TAB-MAE-LONG
              WHEN 10
                 MOVE 1 TO WKS-FIN-ESTIM
              WHEN OTHER
                 DISPLAY '*** ERROR LEYENDO ARCHIVO DE ESTIMACIONES ***'
                         UPON CONSOLE
                 MOVE 91 TO RETURN-CODE
                 STOP RUN
           END-EVALUATE.
       PROCESAR-ESTIMACIONES-E. EXIT.

      *    VALIDA QUE LOS MONTOS ESTIMADOS SEAN NUMERICOS ANTES DE
      *    RUTEARLOS; UN CAMPO NO NUMERICO SE OMITE CON ADVERTENCIA
      *    Y NO DETIENE EL PROCESO (RQAL 115033).
       VALIDA-MONTOS-ESTIM SECTION.
           MOVE ZERO TO WKS-ESTIM-VALIDO-DIS WKS-ESTIM-VALIDO-FLU
           IF TLE1-DISCFLOW IS NUMERIC
              MOVE 1 TO WKS-ESTIM-VALIDO-DIS
           ELSE
              ADD 1 TO WKS-ESTIM-OMITIDOS
              MOVE 'ADVERTENCIA: DISCFLOW NO NUMERICO, CONTRATO '
                   TO WKS-MENSAJE-LOG
              MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (46:10)
              PERFORM ESCRIBE-LOG
           END-IF
           IF TLE1-FLOW-COL IS NUMERIC
              MOVE 1 TO WKS-ESTIM-VALIDO-FLU
           ELSE
              ADD 1 TO WKS-ESTIM-OMITIDOS
              MOVE 'ADVERTENCIA: FLOW-COL NO NUMERICO, CONTRATO '
                   TO WKS-MENSAJE-LOG
              MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (46:10)
              PERFORM ESCRIBE-LOG
           END-IF.
       VALIDA-MONTOS-ESTIM-E. EXIT.

      *    BUSCA EN LA TABLA MAESTRA TODA FILA CUYA LLAVE COINCIDA
      *    CON EL CONTRATO/FECHA DE LA ESTIMACION Y LE APLICA LA
      *    REGLA DE SIGNO (PUEDE COINCIDIR MAS DE UNA VEZ).
       BUSCA-Y-APLICA SECTION.
           IF WKS-M-COD-EMP (WKS-IDX-MAE) = TLE1-CONTRATO
              AND WKS-M-FECHA-COBRO (WKS-IDX-MAE) = TLE1-FECHA
              PERFORM APLICA-REGLA-SIGNO
           END-IF.
       BUSCA-Y-APLICA-E. EXIT.

      ******************************************************************
      *    UNIDAD A - REGLA DE RUTEO POR SIGNO (SMHR 116690: EL VALOR  *
      *    REEMPLAZA AL ANTERIOR, NO SE ACUMULA)                       *
      ******************************************************************
       APLICA-REGLA-SIGNO SECTION.
           IF WKS-DISCFLOW-OK
              EVALUATE TRUE
                 WHEN TLE1-DISCFLOW > 0
                    MOVE TLE1-DISCFLOW TO
                              WKS-M-DER-INTERESES (WKS-IDX-MAE)
                    PERFORM MARCA-MODIFICADO
                 WHEN TLE1-DISCFLOW < 0
                    COMPUTE WKS-M-OBL-INTERESES (WKS-IDX-MAE) =
                              TLE1-DISCFLOW * -1
                    PERFORM MARCA-MODIFICADO
                 WHEN OTHER
                    CONTINUE
              END-EVALUATE
           END-IF

           IF WKS-FLOWCOL-OK
              EVALUATE TRUE
                 WHEN TLE1-FLOW-COL > 0
                    MOVE TLE1-FLOW-COL TO WKS-M-DER-VP (WKS-IDX-MAE)
                    PERFORM MARCA-MODIFICADO
                 WHEN TLE1-FLOW-COL < 0
                    COMPUTE WKS-M-OBL-VP (WKS-IDX-MAE) =
                              TLE1-FLOW-COL * -1
                    PERFORM MARCA-MODIFICADO
                 WHEN OTHER
                    CONTINUE
              END-EVALUATE
           END-IF

           IF SW-DEBUG-ON
              MOVE 'ESTIMACION APLICADA A CONTRATO '
                   TO WKS-MENSAJE-LOG
              MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (33:10)
              PERFORM ESCRIBE-LOG
           END-IF.
       APLICA-REGLA-SIGNO-E. EXIT.

       MARCA-MODIFICADO SECTION.
           IF NOT WKS-M-FUE-MODIFICADO (WKS-IDX-MAE)
              ADD 1 TO WKS-TOTAL-MODIFICADOS
              MOVE 'S' TO WKS-M-MODIFICADO (WKS-IDX-MAE)
           END-IF.
       MARCA-MODIFICADO-E. EXIT.

      ******************************************************************
      *    UNIDAD A - ESCRITURA DEL MAESTRO ACTUALIZADO, MISMO ORDEN   *
      ******************************************************************
       GRABA-MAESTRO-ACTUALIZADO SECTION.
           SET WKS-IDX-TAB TO WKS-IDX-MAE
           MOVE WKS-M-COD-EMP (WKS-IDX-TAB)       TO TLF1-COD-EMP
           MOVE WKS-M-FECHA-COBRO (WKS-IDX-TAB)   TO TLF1-FECHA-COBRO
           MOVE WKS-M-DER-INTERESES (WKS-IDX-TAB) TO TLF1-DER-INTERESES
           MOVE WKS-M-OBL-INTERESES (WKS-IDX-TAB) TO TLF1-OBL-INTERESES
           MOVE WKS-M-DER-VP (WKS-IDX-TAB)        TO TLF1-DER-VP
           MOVE WKS-M-OBL-VP (WKS-IDX-TAB)        TO TLF1-OBL-VP
           WRITE FLUJOSAL-REG FROM TLF1-REG-FLUJO
           IF FS-FLUJOSAL NOT = 0
              DISPLAY '*** ERROR ESCRIBIENDO MAESTRO ACTUALIZADO ***'
                      UPON CONSOLE
              MOVE 91 TO RETURN-CODE
              STOP RUN
           ELSE
              ADD 1 TO WKS-GRABADOS-MAESTRO
           END-IF.
       GRABA-MAESTRO-ACTUALIZADO-E. EXIT.

      ******************************************************************
      *                E S C R I T U R A   D E   B I T A C O R A       *
      ******************************************************************
       ESCRIBE-LOG SECTION.
           WRITE TLLOG-REG FROM WKS-MENSAJE-LOG
           MOVE SPACES TO WKS-MENSAJE-LOG.
       ESCRIBE-LOG-E. EXIT.

      ******************************************************************
      *                       E S T A D I S T I C A S                  *
      ******************************************************************
       ESTADISTICAS SECTION.
           DISPLAY '*****************************************' UPON
                   CONSOLE
           MOVE    WKS-LEIDOS-MAESTRO    TO WKS-MASCARA
           DISPLAY 'REGISTROS MAESTRO LEIDOS    : ' WKS-MASCARA
           MOVE    WKS-LEIDOS-ESTIM      TO WKS-MASCARA
           DISPLAY 'ESTIMACIONES LEIDAS         : ' WKS-MASCARA
           MOVE    WKS-ESTIM-OMITIDOS    TO WKS-MASCARA
           DISPLAY 'CAMPOS OMITIDOS NO NUMERICOS: ' WKS-MASCARA
           MOVE    WKS-TOTAL-MODIFICADOS TO WKS-MASCARA
           DISPLAY 'REGISTROS MAESTRO MODIFICADOS: ' WKS-MASCARA
           MOVE    WKS-GRABADOS-MAESTRO  TO WKS-MASCARA
           DISPLAY 'REGISTROS MAESTRO GRABADOS  : ' WKS-MASCARA
           DISPLAY '*****************************************' UPON
                   CONSOLE

           MOVE 'RESUMEN: LEIDOS/MODIFICADOS/GRABADOS ABAJO'
                TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG
           MOVE WKS-MASCARA TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG
           MOVE 'PROCESO TLFLU1A0 FINALIZADO CORRECTAMENTE'
                TO WKS-MENSAJE-LOG
           PERFORM ESCRIBE-LOG.
       ESTADISTICAS-E. EXIT.

      ******************************************************************
      *                   C I E R R E   D E   A R C H I V O S          *
      ******************************************************************
       CERRAR-ARCHIVOS SECTION.
           CLOSE FLUJOSWP
                 ESTIMFLU
                 FLUJOSAL
                 TLLOG.
       CERRAR-ARCHIVOS-E. EXIT.
