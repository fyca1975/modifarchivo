      ******************************************************************
      *    COPY TLEST01                                                *
      *    REGISTRO DE ESTIMACIONES DE FLUJO - SISTEMA DE RIESGOS      *
      *    RECIBIDO DIARIO DEL AREA DE RIESGOS PARA SOBREESCRIBIR      *
      *    LOS MONTOS DEL MAESTRO DE FLUJOS DE SWAP (TLFLU01/TLFLU02)  *
      *    LONGITUD DE REGISTRO: 66 (51 DE CAMPOS + 15 DE RESERVA)     *
      ******************************************************************
       01  TLE1-REG-ESTIM.
      *        CODIGO DE CONTRATO, EMPAREJA CONTRA COD-EMP/NRO-PAPELETA
           02  TLE1-CONTRATO             PIC X(10).
      *        FECHA DEL FLUJO ESTIMADO, FORMATO DD/MM/AAAA
           02  TLE1-FECHA                PIC X(10).
      *        INDICADOR DE PIERNA, USADO SOLO POR LA VARIANTE TLFLU2A0
      *        '1' = LADO DERECHO (A NUESTRO FAVOR)
      *        '2' = LADO OBLIGACION (A NUESTRO CARGO)
           02  TLE1-PIERNA               PIC X(01).
      *        MONTO DE FLUJO DESCONTADO, CON SIGNO
           02  TLE1-DISCFLOW             PIC S9(13)V99.
      *        MONTO DE FLUJO EN MONEDA LOCAL (COL), CON SIGNO
           02  TLE1-FLOW-COL             PIC S9(13)V99.
      *        RESERVA PARA CRECIMIENTO FUTURO DEL LAYOUT
           02  FILLER                    PIC X(15).

      ******************************************************************
      *    VISTA ALTERNA DE TLE1-FECHA PARA COMPARAR POR CAMPO         *
      ******************************************************************
       01  TLE1-FECHA-R REDEFINES TLE1-FECHA.
           02  TLE1-FC-DIA               PIC X(02).
           02  FILLER                    PIC X(01).
           02  TLE1-FC-MES               PIC X(02).
           02  FILLER                    PIC X(01).
           02  TLE1-FC-ANIO              PIC X(04).

      ******************************************************************
      *    88-NIVELES PARA CLASIFICAR EL INDICADOR DE PIERNA           *
      ******************************************************************
       01  TLE1-PIERNA-88 REDEFINES TLE1-PIERNA.
           02  TLE1-PIERNA-CLASE         PIC X(01).
               88  TLE1-ES-DERECHO                  VALUE '1'.
               88  TLE1-ES-OBLIGACION               VALUE '2'.
