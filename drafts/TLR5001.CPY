      ******************************************************************
      *    COPY TLR5001                                                *
      *    REGISTRO DEL INFORME R5 - REPORTE REGULATORIO DE CUPONES   *
      *    UN REGISTRO POR OPERACION DE SWAP                          *
      *    LONGITUD DE REGISTRO: 40 (36 DE CAMPOS + 4 DE RESERVA)      *
      ******************************************************************
       01  TLR5-REG-INFORME.
      *        CODIGO DE OPERACION, EMPAREJA CONTRA TLF1-COD-EMP
           02  TLR5-COD-OPERACION        PIC X(10).
      *        CUPON DERECHO, EN MILLONES, 6 DECIMALES
           02  TLR5-CUPON                PIC S9(07)V9(06).
      *        CUPON OBLIGACION, EN MILLONES, 6 DECIMALES
           02  TLR5-CUPON-1              PIC S9(07)V9(06).
      *        RESERVA PARA INDICADORES FUTUROS DEL INFORME
           02  FILLER                    PIC X(04).
