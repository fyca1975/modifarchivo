000100******************************************************************
000200*    COPY TLFLU02                                                *
000300*    REGISTRO MAESTRO DE FLUJOS DE SWAP - GBO TESORERIA          *
000400*    VERSION ANTERIOR DEL LAYOUT, LLAVEADA POR NUMERO DE         *
000500*    PAPELETA EN LUGAR DE CODIGO DE EMPRESA (COD_EMP).           *
000600*    SE MANTIENE VIGENTE PARA LA VARIANTE DE PIERNA (TLFLU2A0)   *
000700*    LLAVE DE APAREO: TLF2-NRO-PAPELETA + TLF2-FECHA-COBRO       *
000800*    LONGITUD DE REGISTRO: 95 (80 DE CAMPOS + 15 DE RESERVA)     *
000900******************************************************************
001000 01  TLF2-REG-FLUJO.
001100*        NUMERO DE PAPELETA DE LA OPERACION DE SWAP
001200     02  TLF2-NRO-PAPELETA         PIC X(10).
001300*        FECHA DE COBRO DEL FLUJO, FORMATO DD/MM/AAAA
001400     02  TLF2-FECHA-COBRO          PIC X(10).
001500*        MONTO DE INTERESES LADO DERECHO (A NUESTRO FAVOR)
001600     02  TLF2-DER-INTERESES        PIC S9(13)V99.
001700*        MONTO DE INTERESES LADO OBLIGACION (A NUESTRO CARGO)
001800     02  TLF2-OBL-INTERESES        PIC S9(13)V99.
001900*        VALOR PRESENTE LADO DERECHO
002000     02  TLF2-DER-VP               PIC S9(13)V99.
002100*        VALOR PRESENTE LADO OBLIGACION
002200     02  TLF2-OBL-VP               PIC S9(13)V99.
002300*        RESERVA PARA CRECIMIENTO FUTURO DEL LAYOUT
002400     02  FILLER                    PIC X(15).
002500
002600******************************************************************
002700*    VISTA ALTERNA DE TLF2-FECHA-COBRO PARA COMPARAR POR CAMPO   *
002800******************************************************************
002900 01  TLF2-FECHA-COBRO-R REDEFINES TLF2-FECHA-COBRO.
003000     02  TLF2-FC-DIA               PIC X(02).
003100     02  FILLER                    PIC X(01).
003200     02  TLF2-FC-MES               PIC X(02).
003300     02  FILLER                    PIC X(01).
003400     02  TLF2-FC-ANIO              PIC X(04).
