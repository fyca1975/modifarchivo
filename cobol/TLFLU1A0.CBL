000100******************************************************************
000200* FECHA       : 15/04/1991                                       *
000300* PROGRAMADOR : CARLOS ORTIZ SANDOVAL (COOS)                     *
000400* APLICACION  : TESORERIA - GBO OPERACIONES CON DERIVADOS        *
000500* PROGRAMA    : TLFLU1A0                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACTUALIZA EL MAESTRO DE FLUJOS DE SWAP CON LAS   *
000800*             : ESTIMACIONES DEL SISTEMA DE RIESGOS, RUTEANDO    *
000900*             : EL MONTO A INTERESES O A VALOR PRESENTE, LADO    *
001000*             : DERECHO U OBLIGACION, SEGUN EL SIGNO DEL MONTO   *
001100*             : ESTIMADO.                                        *
001200* ARCHIVOS    : FLUJOSWP=I, ESTIMFLU=I, FLUJOSAL=O, TLLOG=O      *
001300* ACCION (ES) : A=ACTUALIZA                                      *
001400* INSTALADO   : 02/05/1991                                       *
001500* BPM/RATIONAL: 114402                                           *
001600* NOMBRE      : ACTUALIZACION DIARIA DE FLUJOS DE SWAP           *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    TLFLU1A0.
002000 AUTHOR.        CARLOS ORTIZ SANDOVAL.
002100 INSTALLATION.  GBO TESORERIA - DERIVADOS.
002200 DATE-WRITTEN.  15/04/1991.
002300 DATE-COMPILED.
002400 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 15/04/1991 COOS 114402  VERSION ORIGINAL DEL PROGRAMA.         *
002900* 03/06/1991 COOS 114402  SE AGREGA VALIDACION DE FECHA EN SYSIN.*
003000* 22/11/1991 MRVL 114488  CORRIGE SIGNO EN VALOR PRESENTE CUANDO *
003100*             EL MONTO ESTIMADO ES CERO.                        *
003200* 14/02/1992 MRVL 114510  SE AGREGA CONTEO DE REGISTROS LEIDOS   *
003300*             DE LA TABLA MAESTRA PARA LA BITACORA.              *
003400* 09/09/1993 COOS 114699  SE AJUSTA VALIDACION DE ANIO BISIESTO. *
003500* 30/03/1994 JLCH 114810  SE AGREGA SWITCH DE DEPURACION UPSI-0  *
003600*             PARA LOGUEAR CADA ESTIMACION APLICADA.             *
003700* 18/07/1995 JLCH 114902  SE CORRIGE ULTIMO ESCRITOR CUANDO DOS  *
003800*             ESTIMACIONES CAEN SOBRE LA MISMA LLAVE.            *
003900* 05/01/1996 RQAL 115033  SE AGREGA VALIDACION DE CAMPO NUMERICO *
004000*             EN EL MONTO ESTIMADO ANTES DE APLICAR LA REGLA.    *
004100* 11/03/1998 RQAL 115401  AJUSTE VENTANA DE ANIO (Y2K): LA FECHA *
004200*             DE PARAMETRO SE VALIDA COMPLETA AAAAMMDD DE CUATRO *
004300*             DIGITOS DE ANIO, SIN SUPOSICION DE SIGLO.          *
004400* 20/01/1999 RQAL 115402  PRUEBAS DE PASO DE SIGLO SOBRE ARCHIVO *
004500*             DE ESTIMACIONES DE ENERO 2000, SIN HALLAZGOS.      *
004600* 12/06/2001 EDPZ 115880  SE AGREGA ARCHIVO DE BITACORA TLLOG EN *
004700*             LUGAR DE UNICAMENTE DESPLEGAR POR CONSOLA.         *
004800* 27/02/2004 EDPZ 116215  SE ESTANDARIZA MENSAJE DE ERROR DE     *
004900*             APERTURA CON LA RUTINA DEBD1R00 DEL AREA.          *
005000* 19/10/2007 SMHR 116690  SE ACLARA EN COMENTARIOS QUE EL VALOR  *
005100*             SE REEMPLAZA, NO SE ACUMULA, POR PEDIDO DE AUDIT.  *
005200* 08/08/2012 SMHR 117044  MANTENIMIENTO MENOR DE COMENTARIOS Y   *
005300*             REVISION DE LA RUTINA DE CIERRE DE ARCHIVOS.       *
005400* 03/05/2013 RQAL 117210  SE AGREGA VALIDACION DE MONTO NUMERICO *
005500*             AL CARGAR EL MAESTRO EN MEMORIA (VER UNIDAD A);    *
005600*             REVISION DE AUDITORIA PIDIO ESTANDARIZAR ESTA      *
005700*             VALIDACION CON LA YA EXISTENTE EN TLR5CUP0.        *
005800* 14/11/2014 RQAL 117318  SE AMPLIAN COMENTARIOS DE PROCESO POR  *
005900*             PEDIDO DE LA MESA DE SOPORTE, QUE SEÑALO QUE EL    *
006000*             PROGRAMA ERA DIFICIL DE SEGUIR EN TURNO NOCTURNO.  *
006050******************************************************************
006060*                 N O T A S   D E   N E G O C I O                *
006070******************************************************************
006080* 1) EL MAESTRO DE FLUJOS (FLUJOSWP) TRAE UNA FILA POR CADA       *
006090*    VENCIMIENTO DE UN CONTRATO SWAP, YA SEPARADO EN LOS CUATRO   *
006100*    MONTOS DE INTERESES/VALOR PRESENTE POR LADO DERECHO/OBLIG.   *
006110* 2) EL ARCHIVO DE ESTIMACIONES (ESTIMFLU) LO ENTREGA EL SISTEMA  *
006120*    DE RIESGOS UNA VEZ AL DIA, CON UN SOLO MONTO POR CONTRATO,   *
006130*    QUE PUEDE SER POSITIVO (DERECHO) O NEGATIVO (OBLIGACION).    *
006140* 3) UNA ESTIMACION PUEDE COINCIDIR CON MAS DE UNA FILA DEL       *
006150*    MAESTRO SI EL CONTRATO TIENE VARIOS VENCIMIENTOS EN LA MISMA *
006160*    FECHA DE COBRO; EN ESE CASO SE APLICA A TODAS POR IGUAL.     *
006170* 4) EL VALOR ESTIMADO SIEMPRE REEMPLAZA AL VALOR PREVIO DE LA    *
006180*    FILA, NUNCA SE SUMA (VER SMHR 116690 EN LA BITACORA).        *
006190* 5) EL PROGRAMA NO ORDENA NI FILTRA EL MAESTRO; LA SALIDA        *
006200*    CONSERVA EXACTAMENTE EL ORDEN DE ENTRADA DE FLUJOSWP.        *
006210******************************************************************
006220 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400*    SPECIAL-NAMES DEL AREA: C01 PARA SALTO DE FORMULARIO EN LA
006500*    IMPRESORA DE BITACORA, CLASE DE DIGITO PARA VALIDACIONES
006600*    RAPIDAS, Y EL SWITCH UPSI-0 QUE EL OPERADOR ENCIENDE EN JCL
006700*    CUANDO SE REQUIERE TRAZA DETALLADA DE CADA ESTIMACION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS WKS-CLASE-DIGITO IS '0' THRU '9'
007100     UPSI-0 ON  STATUS IS SW-DEBUG-ON
007200            OFF STATUS IS SW-DEBUG-OFF.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007510*    LOS CUATRO ARCHIVOS SON SECUENCIALES; NINGUNO SE ACCEDE
007520*    DIRECTAMENTE, POR LO QUE NO SE DECLARA RECORD KEY
007600*    MAESTRO DE FLUJOS DE SWAP, ENTRADA PRINCIPAL DEL PROCESO
007700     SELECT FLUJOSWP ASSIGN TO FLUJOSWP
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS FS-FLUJOSWP.
008000
008100*    ARCHIVO DE ESTIMACIONES DIARIAS DEL SISTEMA DE RIESGOS
008200     SELECT ESTIMFLU ASSIGN TO ESTIMFLU
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS FS-ESTIMFLU.
008500
008600*    MAESTRO DE SALIDA, MISMO LAYOUT QUE LA ENTRADA YA ACTUALIZADO
008700     SELECT FLUJOSAL ASSIGN TO FLUJOSAL
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS  IS FS-FLUJOSAL.
009000
009100*    BITACORA DE PROCESO, UNA LINEA POR EVENTO RELEVANTE
009200     SELECT TLLOG    ASSIGN TO TLLOG
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS  IS FS-TLLOG.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800******************************************************************
009900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010000******************************************************************
010050*    LOS BLOQUES DE FD SE DEJAN SIN BLOCK CONTAINS Y SIN LABEL
010060*    RECORDS PORQUE EL JCL DEL AREA LOS FIJA POR DCB EN EL PASO
010070*    DE EJECUCION, NO EN EL FUENTE DEL PROGRAMA
010100*   MAESTRO DE FLUJOS DE SWAP (ENTRADA)
010200 FD  FLUJOSWP.
010250*        EL LAYOUT COMPLETO DEL REGISTRO DE MAESTRO VIVE EN EL
010260*        COPYBOOK TLFLU01, COMPARTIDO CON EL PROGRAMA QUE LO GENERA
010300     COPY TLFLU01.
010400*   ESTIMACIONES DEL SISTEMA DE RIESGOS (ENTRADA)
010500 FD  ESTIMFLU.
010550*        LAYOUT DE LA ESTIMACION DIARIA, COPYBOOK TLEST01,
010560*        PROPIEDAD DEL SISTEMA DE RIESGOS QUE LA GENERA
010600     COPY TLEST01.
010700*   MAESTRO DE FLUJOS DE SWAP ACTUALIZADO (SALIDA)
010800 FD  FLUJOSAL.
010900*    MISMA LONGITUD DE TLF1-REG-FLUJO; SE ESCRIBE POR WRITE FROM
011000 01  FLUJOSAL-REG                 PIC X(95).
011100*   BITACORA DE PROCESO (SALIDA)
011200 FD  TLLOG.
011300*    LINEA DE TEXTO LIBRE PARA CONSOLA/AUDITORIA
011400 01  TLLOG-REG                    PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011605******************************************************************
011610*    N O T A S   D E   D I M E N S I O N A M I E N T O             *
011615******************************************************************
011620* WKS-TABLA-MAESTRO SE DIMENSIONA PARA EL VOLUMEN MAXIMO DE       *
011625* CONTRATOS DE SWAP VIGENTES QUE MANEJA EL AREA DE TESORERIA;     *
011630* VER EL OCCURS DE WKS-FILA-MAESTRO MAS ABAJO PARA EL LIMITE      *
011635* ACTUAL. SI EL VOLUMEN DE CONTRATOS CRECE POR ENCIMA DE ESE      *
011640* LIMITE, EL PROGRAMA DEBE RECOMPILARSE CON UN OCCURS MAYOR;      *
011645* NO HAY MANEJO DE DESBORDAMIENTO EN TIEMPO DE EJECUCION.         *
011650******************************************************************
011700******************************************************************
011800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011900******************************************************************
012000*    UN PAR FS/FSE POR ARCHIVO, SEGUN EL ESTANDAR DE LA RUTINA
012100*    DEBD1R00 DEL AREA PARA DIAGNOSTICO DE ERRORES VSAM/QSAM
012200 01  WKS-FS-STATUS.
012300*        CODIGO DE ESTADO DEL MAESTRO DE FLUJOS
012400     02  FS-FLUJOSWP               PIC 9(02) VALUE ZEROES.
012500     02  FSE-FLUJOSWP.
012595*           CODIGO DE RETORNO DEL ACCESS METHOD AL FALLAR LA OPERACION
012600         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012695*           FUNCION QUE ESTABA EN CURSO AL MOMENTO DEL ERROR
012700         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012795*           CODIGO DE RETROALIMENTACION ADICIONAL DEL ACCESS METHOD
012800         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012900*        CODIGO DE ESTADO DEL ARCHIVO DE ESTIMACIONES
013000     02  FS-ESTIMFLU               PIC 9(02) VALUE ZEROES.
013100     02  FSE-ESTIMFLU.
013195*           CODIGO DE RETORNO DEL ACCESS METHOD AL FALLAR LA OPERACION
013200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
013295*           FUNCION QUE ESTABA EN CURSO AL MOMENTO DEL ERROR
013300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
013395*           CODIGO DE RETROALIMENTACION ADICIONAL DEL ACCESS METHOD
013400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
013500*        CODIGO DE ESTADO DEL MAESTRO DE SALIDA
013600     02  FS-FLUJOSAL               PIC 9(02) VALUE ZEROES.
013700     02  FSE-FLUJOSAL.
013795*           CODIGO DE RETORNO DEL ACCESS METHOD AL FALLAR LA OPERACION
013800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
013895*           FUNCION QUE ESTABA EN CURSO AL MOMENTO DEL ERROR
013900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
013995*           CODIGO DE RETROALIMENTACION ADICIONAL DEL ACCESS METHOD
014000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
014100*        CODIGO DE ESTADO DE LA BITACORA
014200     02  FS-TLLOG                  PIC 9(02) VALUE ZEROES.
014300     02  FSE-TLLOG.
014395*           CODIGO DE RETORNO DEL ACCESS METHOD AL FALLAR LA OPERACION
014400         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
014495*           FUNCION QUE ESTABA EN CURSO AL MOMENTO DEL ERROR
014500         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
014595*           CODIGO DE RETROALIMENTACION ADICIONAL DEL ACCESS METHOD
014600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
014700*      VARIABLES RUTINA DE FSE
014800*        NOMBRE FIJO DEL PROGRAMA, VIAJA EN CADA LLAMADA A DEBD1R00
014900     02  PROGRAMA                  PIC X(08) VALUE 'TLFLU1A0'.
015000*        ARCHIVO QUE FALLO, LLENADO ANTES DE CADA CALL
015100     02  ARCHIVO                   PIC X(08) VALUE SPACES.
015200*        ACCION QUE FALLO (OPEN, READ, WRITE, CLOSE)
015300     02  ACCION                    PIC X(10) VALUE SPACES.
015400*        LLAVE DEL REGISTRO EN ERROR, EN BLANCO SI NO APLICA
015500     02  LLAVE                     PIC X(32) VALUE SPACES.
015600     02  FILLER                    PIC X(01) VALUE SPACE.
015700
015800******************************************************************
015900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016000******************************************************************
016100*   SWITCHES DE FIN DE ARCHIVO, INDEPENDIENTES DEL AREA DE FLAGS
016200*   DE VALIDEZ (HABITO DEL AREA PARA CONMUTADORES DE UN SOLO USO)
016300*        SE ENCIENDE AL LLEGAR AL FIN DEL MAESTRO DE FLUJOS
016400 77  WKS-FIN-MAESTRO               PIC 9(01) VALUE ZERO.
016500     88  FIN-MAESTRO                        VALUE 1.
016600*        SE ENCIENDE AL LLEGAR AL FIN DEL ARCHIVO DE ESTIMACIONES
016700 77  WKS-FIN-ESTIM                 PIC 9(01) VALUE ZERO.
016800     88  FIN-ESTIMACIONES                   VALUE 1.
016900*   FLAGS DE VALIDEZ DE LA ESTIMACION EN CURSO, RECALCULADOS
017000*   POR CADA REGISTRO LEIDO DE ESTIMFLU (VER VALIDA-MONTOS-ESTIM)
017100 01  WKS-FLAGS.
017200*        ENCENDIDO SI EL DISCFLOW DE LA ESTIMACION ES NUMERICO
017300     02  WKS-ESTIM-VALIDO-DIS      PIC 9(01) VALUE ZEROES.
017400         88  WKS-DISCFLOW-OK                 VALUE 1.
017500*        ENCENDIDO SI EL FLOW-COL DE LA ESTIMACION ES NUMERICO
017600     02  WKS-ESTIM-VALIDO-FLU      PIC 9(01) VALUE ZEROES.
017700         88  WKS-FLOWCOL-OK                   VALUE 1.
017800     02  FILLER                    PIC X(01) VALUE SPACE.
017900
018000*   CONTADORES DE CONTROL DEL CICLO, DECLARADOS 77 POR SER
018100*   ACUMULADORES DE UN SOLO CAMPO (HABITO DEL AREA)
018200*        REGISTROS LEIDOS DEL MAESTRO DE FLUJOS
018300 77  WKS-LEIDOS-MAESTRO            PIC 9(07) COMP VALUE ZERO.
018400*        REGISTROS LEIDOS DEL ARCHIVO DE ESTIMACIONES
018500 77  WKS-LEIDOS-ESTIM              PIC 9(07) COMP VALUE ZERO.
018600*        ESTIMACIONES CON MONTO NO NUMERICO, NO APLICADAS
018700 77  WKS-ESTIM-OMITIDOS            PIC 9(07) COMP VALUE ZERO.
018800*        FILAS DEL MAESTRO QUE RECIBIERON AL MENOS UNA ESTIMACION
018900 77  WKS-TOTAL-MODIFICADOS         PIC 9(07) COMP VALUE ZERO.
019000*        REGISTROS ESCRITOS AL MAESTRO ACTUALIZADO DE SALIDA
019100 77  WKS-GRABADOS-MAESTRO          PIC 9(07) COMP VALUE ZERO.
019200*        CANTIDAD DE FILAS OCUPADAS EN LA TABLA MAESTRA EN MEMORIA
019300 77  WKS-TAB-MAE-LONG              PIC 9(07) COMP VALUE ZERO.
019400*        INDICE DE RECORRIDO SOBRE LA TABLA MAESTRA
019500 77  WKS-IDX-MAE                   PIC 9(07) COMP VALUE ZERO.
019600*        MASCARA DE EDICION PARA IMPRIMIR LOS CONTADORES ANTERIORES
019700 01  WKS-MASCARA                   PIC ZZZ,ZZ9.
019800
019900******************************************************************
020000*          PARAMETRO DE FECHA DE PROCESO (SYSIN)                 *
020100******************************************************************
020200*        FECHA DE PROCESO, RECIBIDA POR SYSIN EN FORMATO AAAAMMDD
020300*        DE CUATRO DIGITOS DE ANIO (RQAL 115401, AJUSTE Y2K)
020400 01  WKS-FECHA-PARM                PIC 9(08) VALUE ZEROES.
020500 01  WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
020600     02  WKS-P-ANIO                PIC 9(04).
020700     02  WKS-P-MES                 PIC 9(02).
020800     02  WKS-P-DIA                 PIC 9(02).
020900*        ENCENDIDO CUANDO LA FECHA DE PARAMETRO PASO TODAS LAS
021000*        VALIDACIONES DE VALIDA-FECHA-PARM
021100 01  WKS-FECHA-VALIDA              PIC 9(01) VALUE ZEROES.
021200     88  WKS-FECHA-OK                        VALUE 1.
021300*        RESIDUOS DE LAS DIVISIONES USADAS EN LA REGLA DE
021400*        ANIO BISIESTO (DIVISIBLE ENTRE 4, NO ENTRE 100, SALVO
021500*        QUE TAMBIEN SEA DIVISIBLE ENTRE 400)
021600 01  WKS-REM4                      PIC 9(02) COMP VALUE ZERO.
021700 01  WKS-REM100                    PIC 9(02) COMP VALUE ZERO.
021800 01  WKS-REM400                    PIC 9(03) COMP VALUE ZERO.
021900*        COCIENTE DESCARTABLE, REQUERIDO POR LA SINTAXIS DE DIVIDE
022000 01  WKS-COCIENTE                  PIC 9(06) COMP VALUE ZERO.
022100*        ENCENDIDO SI EL ANIO DE PARAMETRO ES BISIESTO
022200 01  WKS-ANIO-BISIESTO             PIC 9(01) VALUE ZEROES.
022300     88  WKS-ES-BISIESTO                     VALUE 1.
022400*        DIAS POR MES, POSICION 2 (FEBRERO) VALIDA APARTE POR
022500*        LA REGLA DE BISIESTO
022600 01  TABLA-DIAS-MES.
022700     02  FILLER    PIC X(24) VALUE '312831303130313130313031'.
022800 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
022900     02  DIA-FIN-MES PIC 99 OCCURS 12 TIMES.
023000
023100*   NOMBRES ESPERADOS DE ARCHIVO, SOLO PARA BITACORA/AUDITORIA
023200*        NOMBRE ESPERADO DEL MAESTRO DE FLUJOS DEL DIA
023300 01  WKS-NOM-MAESTRO                PIC X(40) VALUE SPACES.
023400*        NOMBRE ESPERADO DEL ARCHIVO DE ESTIMACIONES DEL DIA
023500 01  WKS-NOM-ESTIM                  PIC X(40) VALUE SPACES.
023600*        FECHA DE PROCESO EN FORMATO DDMMAAAA, SOLO PARA ARMAR
023700*        EL NOMBRE ESPERADO DE ESTIMFLU
023800 01  WKS-FECHA-DDMMAAAA.
023900     02  WKS-DDMM-DIA               PIC 9(02).
024000     02  WKS-DDMM-MES               PIC 9(02).
024100     02  WKS-DDMM-ANIO              PIC 9(04).
024200*        VISTA ALTERNA SIGLO/ANIO CORTO, DE USO OCASIONAL EN
024300*        MENSAJES ABREVIADOS DE BITACORA
024400     02  WKS-DDMM-ANIO-R REDEFINES WKS-DDMM-ANIO.
024500         03  WKS-DDMM-ANIO-SIGLO    PIC 9(02).
024600         03  WKS-DDMM-ANIO-CORTO    PIC 9(02).
024700     02  FILLER                     PIC X(01) VALUE SPACE.
024800
024900******************************************************************
025000*      TABLA MAESTRA DE FLUJOS DE SWAP, CARGADA EN MEMORIA
025100******************************************************************
025200*   TABLA DE TRABAJO CON UNA FILA POR CONTRATO DEL MAESTRO,
025300*   INDEXADA PARA PERMITIR LA BUSQUEDA SECUENCIAL DE BUSCA-Y-APLICA
025400 01  WKS-TABLA-MAESTRO.
025500     02  WKS-FILA-MAESTRO OCCURS 1 TO 40000 TIMES
025600                           DEPENDING ON WKS-TAB-MAE-LONG
025700                           INDEXED BY WKS-IDX-TAB.
025800*            LLAVE DE EMPAREJAMIENTO CON LA ESTIMACION (CONTRATO)
025900         04  WKS-M-COD-EMP          PIC X(10).
026000*            FECHA DE COBRO DEL FLUJO, SEGUNDA PARTE DE LA LLAVE
026100         04  WKS-M-FECHA-COBRO      PIC X(10).
026200*            MONTO A INTERESES, LADO DERECHO DEL SWAP
026300         04  WKS-M-DER-INTERESES    PIC S9(13)V99.
026400*            MONTO A INTERESES, LADO OBLIGACION DEL SWAP
026500         04  WKS-M-OBL-INTERESES    PIC S9(13)V99.
026600*            MONTO A VALOR PRESENTE, LADO DERECHO DEL SWAP
026700         04  WKS-M-DER-VP           PIC S9(13)V99.
026800*            MONTO A VALOR PRESENTE, LADO OBLIGACION DEL SWAP
026900         04  WKS-M-OBL-VP           PIC S9(13)V99.
027000*            'S' SI LA FILA RECIBIO AL MENOS UNA ESTIMACION
027100         04  WKS-M-MODIFICADO       PIC X(01) VALUE 'N'.
027200             88  WKS-M-FUE-MODIFICADO         VALUE 'S'.
027300         04  FILLER                 PIC X(01) VALUE SPACE.
027400
027500*        AREA DE ARMADO DE CADA LINEA DE BITACORA ANTES DE ESCRIBIR
027600 01  WKS-MENSAJE-LOG                PIC X(132) VALUE SPACES.
027700
027800 PROCEDURE DIVISION.
027810******************************************************************
027820*              N O T A S   D E   O P E R A C I O N                *
027830******************************************************************
027840* SI EL PROCESO SE DETIENE POR RETURN-CODE 91, EL OPERADOR DEBE   *
027850* REVISAR PRIMERO LA BITACORA TLLOG PARA VER QUE ARCHIVO O DATO   *
027860* FALLO ANTES DE REINTENTAR LA CORRIDA. LA CORRIDA NO ES          *
027870* REINICIABLE A MITAD DE PROCESO: SI FALLA DESPUES DE HABER       *
027880* ESCRITO ALGUN REGISTRO EN FLUJOSAL, ESE ARCHIVO DE SALIDA DEBE  *
027890* BORRARSE Y LA CORRIDA COMPLETA VOLVER A LANZARSE DESDE CERO.    *
027900******************************************************************
027902******************************************************************
027904*         N O T A S   D E   C O N T R O L   D E   C A L I D A D  *
027906******************************************************************
027908* ESTE PROGRAMA NO VALIDA QUE EL CONTRATO DE UNA ESTIMACION EXISTA*
027910* EN EL MAESTRO; SI NO HAY COINCIDENCIA, LA ESTIMACION SE LEE Y   *
027912* SE VALIDA PERO NO SE APLICA A NINGUNA FILA, Y NO SE CONSIDERA   *
027914* ERROR NI SE CUENTA COMO OMITIDA. ESO ES INTENCIONAL: OTRO       *
027916* PROCESO POSTERIOR DEL AREA DE RIESGOS CRUZA LAS ESTIMACIONES    *
027918* NO APLICADAS CONTRA EL MAESTRO DEL DIA SIGUIENTE.               *
027920*                                                                 *
027922* LA REGLA DE SIGNO (POSITIVO ES DERECHO, NEGATIVO ES OBLIGACION  *
027924* EN VALOR ABSOLUTO) ES LA MISMA QUE USA EL PROGRAMA TLR5CUP0     *
027926* PARA ARMAR EL REPORTE REGULATORIO R5, POR LO QUE UN CAMBIO EN   *
027928* ESTA REGLA AQUI DEBE REVISARSE TAMBIEN ALLA.                    *
027930*                                                                 *
027932* LOS CONTADORES DE ESTADISTICAS SON INFORMATIVOS PARA EL         *
027934* OPERADOR Y PARA LA BITACORA; NO SE COMPARAN CONTRA NINGUN       *
027936* TOTAL DE CONTROL EXTERNO NI GENERAN UN ARCHIVO DE CUADRE.       *
027938******************************************************************
027940*               S E C C I O N    P R I N C I P A L               *
028000******************************************************************
028200*    ORDEN FIJO DE UNIDADES: VALIDA FECHA, ABRE ARCHIVOS, CARGA
028300*    TODO EL MAESTRO EN MEMORIA, APLICA CADA ESTIMACION CONTRA LA
028400*    TABLA, REESCRIBE EL MAESTRO EN EL MISMO ORDEN DE ENTRADA,
028500*    IMPRIME ESTADISTICAS Y CIERRA.
029000 000-MAIN SECTION.
029100     PERFORM VALIDA-FECHA-PARM
029200     PERFORM ABRIR-ARCHIVOS
029300*        UNIDAD A: CARGA COMPLETA DEL MAESTRO ANTES DE PROCESAR
029400*        NINGUNA ESTIMACION, YA QUE EL EMPAREJAMIENTO ES CONTRA
029500*        TODA LA TABLA Y NO SOLO CONTRA EL REGISTRO EN CURSO
029600     PERFORM CARGA-TABLA-MAESTRO UNTIL FIN-MAESTRO
029700     PERFORM PROCESAR-ESTIMACIONES UNTIL FIN-ESTIMACIONES
029800*        LA REGRABACION RECORRE LA TABLA EN EL MISMO ORDEN EN QUE
029900*        SE CARGO, PARA CONSERVAR LA SECUENCIA ORIGINAL DEL MAESTRO
030000     PERFORM GRABA-MAESTRO-ACTUALIZADO
030100             VARYING WKS-IDX-MAE FROM 1 BY 1
030200             UNTIL WKS-IDX-MAE > WKS-TAB-MAE-LONG
030300     PERFORM ESTADISTICAS
030400     PERFORM CERRAR-ARCHIVOS
030500     STOP RUN.
030600 000-MAIN-E. EXIT.
030700
030800******************************************************************
030900*    UNIDAD E - VALIDACION DE FECHA Y NOMBRES DE ARCHIVO         *
031000******************************************************************
031100*    LA FECHA DE PROCESO LLEGA POR SYSIN Y CONTROLA EL NOMBRE
031200*    ESPERADO DE AMBOS ARCHIVOS DE ENTRADA; SI NO ES VALIDA EL
031300*    PROCESO SE DETIENE ANTES DE ABRIR NINGUN ARCHIVO.
031400 VALIDA-FECHA-PARM SECTION.
031410*        LA FECHA LLEGA POR SYSIN COMO OCHO DIGITOS AAAAMMDD,
031420*        SIN SEPARADORES, SEGUN EL ESTANDAR DE PARAMETROS DEL AREA
031500     ACCEPT WKS-FECHA-PARM FROM SYSIN
031510*        SE PONE EN CERO EL INDICADOR DE VALIDEZ ANTES DE
031520*        EMPEZAR, POR SI EL PROGRAMA SE REINICIARA A MANO
031600     MOVE ZERO TO WKS-FECHA-VALIDA
031700
031800*        PRIMERA VALIDACION: LOS OCHO DIGITOS DEBEN SER NUMERICOS
031900     IF WKS-FECHA-PARM IS NOT NUMERIC
032000        DISPLAY '*** FECHA DE PARAMETRO NO ES NUMERICA ***'
032100                UPON CONSOLE
032110*              RETURN-CODE 91 ES EL CODIGO ESTANDAR DE ERROR DE
032120*              PARAMETROS DE ENTRADA EN LOS PROGRAMAS DEL AREA
032200        MOVE 91 TO RETURN-CODE
032300        STOP RUN
032400     END-IF
032500
032600*        SEGUNDA VALIDACION: EL MES DEBE ESTAR ENTRE 01 Y 12
032700     IF WKS-P-MES < 1 OR WKS-P-MES > 12
032710*              EL MES SE EXTRAE POR REDEFINES DE WKS-FECHA-PARM,
032720*              NO HAY UN MOVE EXPLICITO PREVIO
032800        DISPLAY '*** MES DE PARAMETRO FUERA DE RANGO ***'
032900                UPON CONSOLE
033000        MOVE 91 TO RETURN-CODE
033100        STOP RUN
033200     END-IF
033300
033400*        REGLA DE ANIO BISIESTO: DIVISIBLE ENTRE 4 Y (NO DIVISIBLE
033500*        ENTRE 100 O SI DIVISIBLE ENTRE 400)
033510*        LOS TRES DIVIDE SE USAN SOLO POR SUS RESIDUOS; EL
033520*        COCIENTE ES DESCARTABLE Y SE REUTILIZA COMO BASURERO
033600     DIVIDE WKS-P-ANIO BY 4   GIVING WKS-COCIENTE
033700                              REMAINDER WKS-REM4
033800     DIVIDE WKS-P-ANIO BY 100 GIVING WKS-COCIENTE
033900                              REMAINDER WKS-REM100
034000     DIVIDE WKS-P-ANIO BY 400 GIVING WKS-COCIENTE
034100                              REMAINDER WKS-REM400
034200     MOVE ZERO TO WKS-ANIO-BISIESTO
034210*              INDICADOR NUMERICO PARA PODER USARLO EN LA TABLA
034220*              DE DIAS POR MES MAS ADELANTE
034300     IF WKS-REM4 = 0 AND (WKS-REM100 NOT = 0 OR WKS-REM400 = 0)
034400        MOVE 1 TO WKS-ANIO-BISIESTO
034500     END-IF
034600
034700*        TERCERA VALIDACION: EL DIA DEBE CAER DENTRO DEL MES,
034800*        CONSIDERANDO FEBRERO BISIESTO POR SEPARADO
034900     IF WKS-ES-BISIESTO AND WKS-P-MES = 2
034910*              FEBRERO BISIESTO ADMITE HASTA EL DIA 29
035000        IF WKS-P-DIA < 1 OR WKS-P-DIA > 29
035100           DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
035200                   UPON CONSOLE
035300           MOVE 91 TO RETURN-CODE
035400           STOP RUN
035500        END-IF
035600     ELSE
035610*              CUALQUIER OTRO MES SE VALIDA CONTRA LA TABLA FIJA
035620*              DE DIAS POR MES (TABLA-DIAS-MES)
035700        IF WKS-P-DIA < 1 OR WKS-P-DIA > DIA-FIN-MES (WKS-P-MES)
035800           DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
035900                   UPON CONSOLE
036000           MOVE 91 TO RETURN-CODE
036100           STOP RUN
036200        END-IF
036300     END-IF
036400
036500*        FECHA VALIDA: SE ARMAN LOS NOMBRES ESPERADOS DE AMBOS
036600*        ARCHIVOS DE ENTRADA PARA DEJAR RASTRO EN LA BITACORA
036700     MOVE 1 TO WKS-FECHA-VALIDA
036710*        A PARTIR DE AQUI SE ARMAN LOS NOMBRES QUE SE USARAN
036720*        EN ABRIR-ARCHIVOS PARA EL OPEN DE CADA ARCHIVO
036800     MOVE WKS-P-DIA  TO WKS-DDMM-DIA
036900     MOVE WKS-P-MES  TO WKS-DDMM-MES
037000     MOVE WKS-P-ANIO TO WKS-DDMM-ANIO
037100
037110*        EL NOMBRE DEL MAESTRO USA LA FECHA AAAAMMDD TAL CUAL;
037120*        EL DE ESTIMACIONES USA DDMMAAAA POR SER OTRO SISTEMA
037130*        FUENTE QUE NOMBRA SUS ARCHIVOS DE ESA FORMA
037200     STRING 'FLUJOS_SWAP_GBO_' WKS-FECHA-PARM '.CSV'
037300            DELIMITED BY SIZE INTO WKS-NOM-MAESTRO
037400     STRING 'COL_ESTIM_FLOWS_' WKS-DDMM-DIA WKS-DDMM-MES
037500            WKS-DDMM-ANIO '.DAT'
037600            DELIMITED BY SIZE INTO WKS-NOM-ESTIM.
037700 VALIDA-FECHA-PARM-E. EXIT.
037800
037900******************************************************************
038000*              A P E R T U R A   D E   A R C H I V O S           *
038100******************************************************************
038200*    DEJA EN BITACORA LOS NOMBRES ESPERADOS ANTES DE ABRIR, PARA
038300*    FACILITAR EL DIAGNOSTICO SI EL OPERADOR MONTO EL ARCHIVO
038400*    EQUIVOCADO EN EL JCL DE LA CORRIDA.
038500 ABRIR-ARCHIVOS SECTION.
038510*        LA BITACORA SE ABRE PRIMERO PARA PODER DEJAR RASTRO DE
038520*        LOS NOMBRES ESPERADOS AUN SI ALGUN OTRO ARCHIVO FALLA
038600     OPEN OUTPUT TLLOG
038700     MOVE 'ARCHIVO ESPERADO MAESTRO: ' TO WKS-MENSAJE-LOG
038710*              PRIMERA LINEA DE BITACORA: DEJA CONSTANCIA DE
038720*              QUE NOMBRE DE MAESTRO ESPERA ESTA CORRIDA
038800     MOVE WKS-NOM-MAESTRO TO WKS-MENSAJE-LOG (27:40)
038900     PERFORM ESCRIBE-LOG
039000     MOVE 'ARCHIVO ESPERADO ESTIMAC: ' TO WKS-MENSAJE-LOG
039010*              SEGUNDA LINEA: NOMBRE DEL ARCHIVO DE ESTIMACIONES
039100     MOVE WKS-NOM-ESTIM   TO WKS-MENSAJE-LOG (27:40)
039200     PERFORM ESCRIBE-LOG
039300
039310*        LOS DOS ARCHIVOS DE ENTRADA Y EL MAESTRO DE SALIDA SE
039320*        ABREN JUNTOS; SI CUALQUIERA FALLA SE DETIENE LA CORRIDA
039400     OPEN INPUT  FLUJOSWP
039500                 ESTIMFLU
039600          OUTPUT FLUJOSAL
039700
039800*        EL MAESTRO DE FLUJOS ES OBLIGATORIO; SIN EL NO HAY NADA
039900*        QUE ACTUALIZAR
040000     IF FS-FLUJOSWP NOT EQUAL 0
040003*              SIN EL MAESTRO NO EXISTE BASE SOBRE LA QUE APLICAR
040006*              ESTIMACIONES, ASI QUE LA CORRIDA NO PUEDE SEGUIR
040010*              SE ARMAN LOS DATOS PARA LA RUTINA COMUN DE FSE
040100        MOVE 'OPEN'      TO ACCION
040200        MOVE SPACES      TO LLAVE
040300        MOVE 'FLUJOSWP'  TO ARCHIVO
040310*              DEBD1R00 IMPRIME EL DETALLE TECNICO DEL ERROR
040400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040500                              FS-FLUJOSWP, FSE-FLUJOSWP
040600        DISPLAY '*** NO SE PUDO ABRIR MAESTRO DE FLUJOS ***'
040700                UPON CONSOLE
040800        MOVE 91 TO RETURN-CODE
040900        STOP RUN
041000     END-IF
041100
041200*        EL ARCHIVO DE ESTIMACIONES TAMBIEN ES OBLIGATORIO: SIN
041300*        ESTIMACIONES EL MAESTRO SE REGRABARIA SIN CAMBIOS Y ESO
041400*        SE CONSIDERA UN ERROR DE CORRIDA, NO UN CASO VALIDO
041500     IF FS-ESTIMFLU NOT EQUAL 0
041600        MOVE 'OPEN'      TO ACCION
041700        MOVE SPACES      TO LLAVE
041800        MOVE 'ESTIMFLU'  TO ARCHIVO
041900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042000                              FS-ESTIMFLU, FSE-ESTIMFLU
042100        DISPLAY '*** NO SE PUDO ABRIR ARCHIVO DE ESTIMACIONES,'
042200                ' ES OBLIGATORIO ***' UPON CONSOLE
042300        MOVE 91 TO RETURN-CODE
042400        STOP RUN
042500     END-IF
042600
042610*        EL MAESTRO DE SALIDA SE ABRE NUEVO EN CADA CORRIDA; UN
042620*        ERROR AQUI SUELE SER FALTA DE ESPACIO EN EL DISCO DE
042630*        SALIDA Y SE REPORTA IGUAL QUE LOS DEMAS ARCHIVOS
042700     IF FS-FLUJOSAL NOT EQUAL 0
042800        MOVE 'OPEN'      TO ACCION
042810*              MISMO PATRON DE LAS DOS VALIDACIONES ANTERIORES:
042820*              ARMAR DATOS, LLAMAR A DEBD1R00, DETENER LA CORRIDA
042900        MOVE SPACES      TO LLAVE
043000        MOVE 'FLUJOSAL'  TO ARCHIVO
043100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043200                              FS-FLUJOSAL, FSE-FLUJOSAL
043300        MOVE 91 TO RETURN-CODE
043400        STOP RUN
043500     END-IF
043600
043700     MOVE 'ARCHIVOS ABIERTOS CORRECTAMENTE, INICIA PROCESO'
043710*        SOLO SE LLEGA AQUI SI LOS TRES ARCHIVOS ABRIERON BIEN
043800          TO WKS-MENSAJE-LOG
043900     PERFORM ESCRIBE-LOG.
044000 ABRIR-ARCHIVOS-E. EXIT.
044100
044200******************************************************************
044300*    UNIDAD A - CARGA DEL MAESTRO DE FLUJOS EN MEMORIA           *
044400******************************************************************
044500*    LEE UN REGISTRO DEL MAESTRO Y LO AGREGA COMO NUEVA FILA DE
044600*    LA TABLA EN MEMORIA; SE REPITE HASTA FIN DE ARCHIVO DESDE
044700*    000-MAIN. LOS MONTOS SE COPIAN TAL COMO ESTAN EN EL MAESTRO,
044800*    ANTES DE QUE NINGUNA ESTIMACION LOS MODIFIQUE.
044900 CARGA-TABLA-MAESTRO SECTION.
044910*        UN REGISTRO LEIDO ES UNA FILA NUEVA DE LA TABLA; NO HAY
044920*        DEDUPLICACION AQUI, SOLO CARGA EN EL ORDEN DE ENTRADA
045000     READ FLUJOSWP END-READ
045100     EVALUATE FS-FLUJOSWP
045200        WHEN 0
045300           ADD 1 TO WKS-TAB-MAE-LONG
045400           ADD 1 TO WKS-LEIDOS-MAESTRO
045500           SET WKS-IDX-TAB TO WKS-TAB-MAE-LONG
045600           MOVE TLF1-COD-EMP       TO WKS-M-COD-EMP (WKS-IDX-TAB)
045700           MOVE TLF1-FECHA-COBRO   TO
045800                                WKS-M-FECHA-COBRO (WKS-IDX-TAB)
045900*          MONTO EN BLANCO O NO NUMERICO EN EL MAESTRO SE TRATA
046000*          COMO CERO ANTES DE APLICAR NINGUNA REGLA (RQAL 115401);
046100*          EVITA UN ABEND DE DATOS EN LAS SUMAS DE ESTADISTICAS
046200*          Y EN LA REGLA DE RUTEO POR SIGNO DE APLICA-REGLA-SIGNO
046300           IF TLF1-DER-INTERESES IS NUMERIC
046400              MOVE TLF1-DER-INTERESES TO
046500                                 WKS-M-DER-INTERESES (WKS-IDX-TAB)
046600           ELSE
046700              MOVE ZERO TO WKS-M-DER-INTERESES (WKS-IDX-TAB)
046800           END-IF
046900*          MISMA REGLA DE BLANCO/NO NUMERICO PARA EL LADO
047000*          OBLIGACION DE INTERESES
047100           IF TLF1-OBL-INTERESES IS NUMERIC
047200              MOVE TLF1-OBL-INTERESES TO
047300                                 WKS-M-OBL-INTERESES (WKS-IDX-TAB)
047400           ELSE
047500              MOVE ZERO TO WKS-M-OBL-INTERESES (WKS-IDX-TAB)
047600           END-IF
047700*          MISMA REGLA PARA EL VALOR PRESENTE, LADO DERECHO
047800           IF TLF1-DER-VP IS NUMERIC
047900              MOVE TLF1-DER-VP TO
048000                                    WKS-M-DER-VP (WKS-IDX-TAB)
048100           ELSE
048200              MOVE ZERO TO WKS-M-DER-VP (WKS-IDX-TAB)
048300           END-IF
048400*          MISMA REGLA PARA EL VALOR PRESENTE, LADO OBLIGACION
048500           IF TLF1-OBL-VP IS NUMERIC
048600              MOVE TLF1-OBL-VP TO
048700                                    WKS-M-OBL-VP (WKS-IDX-TAB)
048800           ELSE
048900              MOVE ZERO TO WKS-M-OBL-VP (WKS-IDX-TAB)
049000           END-IF
049100        WHEN 10
049110*              FILE STATUS 10 ES FIN DE ARCHIVO NORMAL EN QSAM
049200           MOVE 1 TO WKS-FIN-MAESTRO
049300        WHEN OTHER
049310*              CUALQUIER OTRO CODIGO ES UN ERROR DE LECTURA REAL
049400           DISPLAY '*** ERROR LEYENDO MAESTRO DE FLUJOS ***'
049500                   UPON CONSOLE
049600           MOVE 91 TO RETURN-CODE
049700           STOP RUN
049800     END-EVALUATE.
049900 CARGA-TABLA-MAESTRO-E. EXIT.
050000
050100******************************************************************
050200*    UNIDAD A - LECTURA Y APLICACION DE ESTIMACIONES             *
050300******************************************************************
050400*    LEE UNA ESTIMACION Y LA APLICA CONTRA TODA FILA DE LA TABLA
050500*    MAESTRA CUYA LLAVE COINCIDA (VER BUSCA-Y-APLICA); SE REPITE
050600*    DESDE 000-MAIN HASTA FIN DE ARCHIVO DE ESTIMACIONES.
050700 PROCESAR-ESTIMACIONES SECTION.
050710*        EL MAESTRO YA ESTA COMPLETO EN MEMORIA EN ESTE PUNTO;
050720*        CADA ESTIMACION SE VALIDA Y LUEGO SE BUSCA CONTRA TODA
050730*        LA TABLA, YA QUE PUEDE HABER MAS DE UNA FILA CON LA
050740*        MISMA LLAVE (FLUJOS PARCIALES DE UN MISMO CONTRATO)
050800     READ ESTIMFLU END-READ
050900     EVALUATE FS-ESTIMFLU
051000        WHEN 0
051100           ADD 1 TO WKS-LEIDOS-ESTIM
051200           PERFORM VALIDA-MONTOS-ESTIM
051300           PERFORM BUSCA-Y-APLICA
051400                   VARYING WKS-IDX-MAE FROM 1 BY 1
051500                   UNTIL WKS-IDX-MAE > WKS-TAB-MAE-LONG
051600        WHEN 10
051610*              FILE STATUS 10 ES FIN DE ARCHIVO NORMAL EN QSAM
051700           MOVE 1 TO WKS-FIN-ESTIM
051800        WHEN OTHER
051900           DISPLAY '*** ERROR LEYENDO ARCHIVO DE ESTIMACIONES ***'
052000                   UPON CONSOLE
052100           MOVE 91 TO RETURN-CODE
052200           STOP RUN
052300     END-EVALUATE.
052400 PROCESAR-ESTIMACIONES-E. EXIT.
052500
052600*    VALIDA QUE LOS MONTOS ESTIMADOS SEAN NUMERICOS ANTES DE
052700*    RUTEARLOS; UN CAMPO NO NUMERICO SE OMITE CON ADVERTENCIA
052800*    Y NO DETIENE EL PROCESO (RQAL 115033).
052900 VALIDA-MONTOS-ESTIM SECTION.
052910*        LOS DOS FLAGS DE VALIDEZ SE RECALCULAN DESDE CERO EN
052920*        CADA ESTIMACION LEIDA; NO SE ARRASTRAN DEL REGISTRO ANTERIOR
053000     MOVE ZERO TO WKS-ESTIM-VALIDO-DIS WKS-ESTIM-VALIDO-FLU
053100*        DISCFLOW ES EL MONTO A INTERESES ESTIMADO POR RIESGOS
053200     IF TLE1-DISCFLOW IS NUMERIC
053300        MOVE 1 TO WKS-ESTIM-VALIDO-DIS
053400     ELSE
053410*              EL CAMPO NO NUMERICO SE ADVIERTE Y SE CUENTA, PERO
053420*              NO DETIENE EL PROCESO DE LOS DEMAS CONTRATOS
053500        ADD 1 TO WKS-ESTIM-OMITIDOS
053600        MOVE 'ADVERTENCIA: DISCFLOW NO NUMERICO, CONTRATO '
053700             TO WKS-MENSAJE-LOG
053800        MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (46:10)
053900        PERFORM ESCRIBE-LOG
054000     END-IF
054100*        FLOW-COL ES EL MONTO A VALOR PRESENTE ESTIMADO POR RIESGOS
054200     IF TLE1-FLOW-COL IS NUMERIC
054300        MOVE 1 TO WKS-ESTIM-VALIDO-FLU
054400     ELSE
054410*              MISMO TRATAMIENTO QUE DISCFLOW: ADVERTENCIA Y CONTEO
054500        ADD 1 TO WKS-ESTIM-OMITIDOS
054600        MOVE 'ADVERTENCIA: FLOW-COL NO NUMERICO, CONTRATO '
054700             TO WKS-MENSAJE-LOG
054800        MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (46:10)
054900        PERFORM ESCRIBE-LOG
055000     END-IF.
055100 VALIDA-MONTOS-ESTIM-E. EXIT.
055200
055300*    BUSCA EN LA TABLA MAESTRA TODA FILA CUYA LLAVE COINCIDA
055400*    CON EL CONTRATO/FECHA DE LA ESTIMACION Y LE APLICA LA
055500*    REGLA DE SIGNO (PUEDE COINCIDIR MAS DE UNA VEZ).
055600 BUSCA-Y-APLICA SECTION.
055700*        LA LLAVE COMPUESTA ES CONTRATO + FECHA DE COBRO; NO SE
055800*        ASUME UNICIDAD, POR LO QUE ESTA SECCION SE PERFORM DESDE
055900*        UN VARYING QUE RECORRE TODA LA TABLA
056000     IF WKS-M-COD-EMP (WKS-IDX-MAE) = TLE1-CONTRATO
056100        AND WKS-M-FECHA-COBRO (WKS-IDX-MAE) = TLE1-FECHA
056200        PERFORM APLICA-REGLA-SIGNO
056300     END-IF.
056400 BUSCA-Y-APLICA-E. EXIT.
056500
056600******************************************************************
056700*    UNIDAD A - REGLA DE RUTEO POR SIGNO (SMHR 116690: EL VALOR  *
056800*    REEMPLAZA AL ANTERIOR, NO SE ACUMULA)                       *
056900******************************************************************
057000*    SI EL MONTO ESTIMADO ES POSITIVO SE RUTEA A DERECHO; SI ES
057100*    NEGATIVO SE RUTEA A OBLIGACION EN VALOR ABSOLUTO; SI ES CERO
057200*    NO SE TOCA NINGUNO DE LOS DOS LADOS.
057300 APLICA-REGLA-SIGNO SECTION.
057400*        RUTEO DEL MONTO A INTERESES, SOLO SI DISCFLOW ERA NUMERICO
057500     IF WKS-DISCFLOW-OK
057600        EVALUATE TRUE
057700           WHEN TLE1-DISCFLOW > 0
057710*                    POSITIVO: EL BANCO TIENE DERECHO DE COBRO
057800              MOVE TLE1-DISCFLOW TO
057900                        WKS-M-DER-INTERESES (WKS-IDX-MAE)
058000              PERFORM MARCA-MODIFICADO
058100           WHEN TLE1-DISCFLOW < 0
058110*                    NEGATIVO: EL BANCO TIENE OBLIGACION DE PAGO,
058120*                    SE GUARDA EN VALOR ABSOLUTO (POSITIVO)
058200              COMPUTE WKS-M-OBL-INTERESES (WKS-IDX-MAE) =
058300                        TLE1-DISCFLOW * -1
058400              PERFORM MARCA-MODIFICADO
058500           WHEN OTHER
058510*                    MONTO ESTIMADO EN CERO: NO HAY NADA QUE RUTEAR
058600              CONTINUE
058700        END-EVALUATE
058800     END-IF
058900
059000*        RUTEO DEL MONTO A VALOR PRESENTE, SOLO SI FLOW-COL ERA
059100*        NUMERICO; MISMA REGLA DE SIGNO QUE ARRIBA
059200     IF WKS-FLOWCOL-OK
059210*                    SEGUNDO GRUPO DE VALIDACION, INDEPENDIENTE
059220*                    DEL PRIMERO: UNA ESTIMACION PUEDE TRAER SOLO
059230*                    UNO DE LOS DOS MONTOS VALIDO
059300        EVALUATE TRUE
059400           WHEN TLE1-FLOW-COL > 0
059410*                    POSITIVO: DERECHO A VALOR PRESENTE
059500              MOVE TLE1-FLOW-COL TO WKS-M-DER-VP (WKS-IDX-MAE)
059600              PERFORM MARCA-MODIFICADO
059700           WHEN TLE1-FLOW-COL < 0
059710*                    NEGATIVO: OBLIGACION A VALOR PRESENTE, EN
059720*                    VALOR ABSOLUTO
059800              COMPUTE WKS-M-OBL-VP (WKS-IDX-MAE) =
059900                        TLE1-FLOW-COL * -1
060000              PERFORM MARCA-MODIFICADO
060100           WHEN OTHER
060110*                    VALOR PRESENTE ESTIMADO EN CERO: SIN RUTEO
060200              CONTINUE
060300        END-EVALUATE
060400     END-IF
060500
060600*        TRAZA DETALLADA, SOLO SI EL OPERADOR ENCENDIO UPSI-0
060700*        EN EL JCL DE LA CORRIDA (JLCH 114810)
060800     IF SW-DEBUG-ON
060810*        LA TRAZA NO CUENTA COMO REGISTRO DE ERROR, ES SOLO
060820*        AYUDA PARA EL ANALISTA QUE DEPURA UNA CORRIDA
060900        MOVE 'ESTIMACION APLICADA A CONTRATO '
061000             TO WKS-MENSAJE-LOG
061100        MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (33:10)
061200        PERFORM ESCRIBE-LOG
061300     END-IF.
061400 APLICA-REGLA-SIGNO-E. EXIT.
061500
061600*    MARCA LA FILA COMO MODIFICADA LA PRIMERA VEZ QUE RECIBE UNA
061700*    ESTIMACION, PARA QUE EL CONTADOR DE MODIFICADOS NO DUPLIQUE
061800*    UNA MISMA FILA CUANDO RECIBE DOS ESTIMACIONES (JLCH 114902)
061900 MARCA-MODIFICADO SECTION.
061910*        WKS-IDX-MAE APUNTA SIEMPRE A LA FILA QUE SE ESTA
061920*        ACTUALIZANDO EN BUSCA-Y-APLICA, POR ESO NO SE PASA
061930*        COMO PARAMETRO
062000     IF NOT WKS-M-FUE-MODIFICADO (WKS-IDX-MAE)
062100        ADD 1 TO WKS-TOTAL-MODIFICADOS
062200        MOVE 'S' TO WKS-M-MODIFICADO (WKS-IDX-MAE)
062210*        SEGUNDA Y SUCESIVAS ESTIMACIONES SOBRE LA MISMA FILA
062220*        NO SUMAN DE NUEVO AL CONTADOR, SOLO CAMBIAN EL VALOR
062300     END-IF.
062400 MARCA-MODIFICADO-E. EXIT.
062500
062600******************************************************************
062700*    UNIDAD A - ESCRITURA DEL MAESTRO ACTUALIZADO, MISMO ORDEN   *
062800******************************************************************
062900*    REGRABA CADA FILA DE LA TABLA EN EL MISMO ORDEN DE LECTURA
063000*    ORIGINAL, YA HAYA SIDO MODIFICADA POR UNA ESTIMACION O NO.
063100 GRABA-MAESTRO-ACTUALIZADO SECTION.
063110*        SE POSICIONA EL INDICE DE TABLA SOBRE LA MISMA FILA QUE
063120*        RECORRE EL VARYING DE 000-MAIN
063200     SET WKS-IDX-TAB TO WKS-IDX-MAE
063210*        SE VUELCA CADA CAMPO DE LA FILA DE TRABAJO AL AREA DEL
063220*        REGISTRO DE SALIDA, EN EL MISMO ORDEN DEL LAYOUT TLFLU01
063300     MOVE WKS-M-COD-EMP (WKS-IDX-TAB)       TO TLF1-COD-EMP
063400     MOVE WKS-M-FECHA-COBRO (WKS-IDX-TAB)   TO TLF1-FECHA-COBRO
063500     MOVE WKS-M-DER-INTERESES (WKS-IDX-TAB) TO TLF1-DER-INTERESES
063600     MOVE WKS-M-OBL-INTERESES (WKS-IDX-TAB) TO TLF1-OBL-INTERESES
063700     MOVE WKS-M-DER-VP (WKS-IDX-TAB)        TO TLF1-DER-VP
063800     MOVE WKS-M-OBL-VP (WKS-IDX-TAB)        TO TLF1-OBL-VP
063810*        SE ESCRIBE EL REGISTRO COMPLETO DE UNA SOLA VEZ CON
063820*        WRITE FROM, IGUAL QUE EN EL RESTO DE PROGRAMAS DEL AREA
063900     WRITE FLUJOSAL-REG FROM TLF1-REG-FLUJO
064000     IF FS-FLUJOSAL NOT = 0
064100        DISPLAY '*** ERROR ESCRIBIENDO MAESTRO ACTUALIZADO ***'
064200                UPON CONSOLE
064300        MOVE 91 TO RETURN-CODE
064400        STOP RUN
064500     ELSE
064600        ADD 1 TO WKS-GRABADOS-MAESTRO
064700     END-IF.
064800 GRABA-MAESTRO-ACTUALIZADO-E. EXIT.
064900
065000******************************************************************
065100*                E S C R I T U R A   D E   B I T A C O R A       *
065200******************************************************************
065300*    RUTINA COMUN DE ESCRITURA, USADA POR TODAS LAS DEMAS
065400*    SECCIONES QUE NECESITAN DEJAR UNA LINEA EN TLLOG
065500 ESCRIBE-LOG SECTION.
065510*        NO LLEVA CONTADOR PROPIO, CADA LLAMADOR CUENTA SUS
065520*        PROPIAS LINEAS DE BITACORA SEGUN SU NECESIDAD
065600     WRITE TLLOG-REG FROM WKS-MENSAJE-LOG
065610*        SE LIMPIA EL AREA DE MENSAJE PARA QUE LA PROXIMA
065620*        SECCION QUE LA USE NO ARRASTRE TEXTO ANTERIOR
065700     MOVE SPACES TO WKS-MENSAJE-LOG.
065800 ESCRIBE-LOG-E. EXIT.
065900
066000******************************************************************
066100*                       E S T A D I S T I C A S                  *
066200******************************************************************
066300*    RESUMEN FINAL DEL PROCESO, DESPLEGADO POR CONSOLA Y GRABADO
066400*    EN LA BITACORA PARA REVISION DE OPERACIONES A LA MAÑANA
066500 ESTADISTICAS SECTION.
066510*        LINEA DE SEPARACION PARA DISTINGUIR EL RESUMEN DEL
066520*        RESTO DE LA SALIDA POR CONSOLA
066600     DISPLAY '*****************************************' UPON
066700             CONSOLE
066710*        REGISTROS MAESTRO LEIDOS: TOTAL DE FILAS CARGADAS EN
066720*        LA UNIDAD A, INDEPENDIENTE DE SI RECIBIERON ESTIMACION
066800     MOVE    WKS-LEIDOS-MAESTRO    TO WKS-MASCARA
066900     DISPLAY 'REGISTROS MAESTRO LEIDOS    : ' WKS-MASCARA
066910*        ESTIMACIONES LEIDAS: TOTAL DE REGISTROS DEL ARCHIVO
066920*        DE RIESGOS PROCESADOS, VALIDOS U OMITIDOS
067000     MOVE    WKS-LEIDOS-ESTIM      TO WKS-MASCARA
067100     DISPLAY 'ESTIMACIONES LEIDAS         : ' WKS-MASCARA
067110*        CAMPOS OMITIDOS: ESTIMACIONES CON DISCFLOW O FLOW-COL
067120*        NO NUMERICO, ADVERTIDAS EN VALIDA-MONTOS-ESTIM
067200     MOVE    WKS-ESTIM-OMITIDOS    TO WKS-MASCARA
067300     DISPLAY 'CAMPOS OMITIDOS NO NUMERICOS: ' WKS-MASCARA
067310*        REGISTROS MODIFICADOS: FILAS DEL MAESTRO QUE RECIBIERON
067320*        AL MENOS UNA ESTIMACION APLICADA
067400     MOVE    WKS-TOTAL-MODIFICADOS TO WKS-MASCARA
067500     DISPLAY 'REGISTROS MAESTRO MODIFICADOS: ' WKS-MASCARA
067510*        REGISTROS GRABADOS: DEBE COINCIDIR SIEMPRE CON LOS
067520*        REGISTROS LEIDOS DEL MAESTRO, YA QUE NO SE DESCARTA
067530*        NINGUNA FILA EN LA REGRABACION
067600     MOVE    WKS-GRABADOS-MAESTRO  TO WKS-MASCARA
067700     DISPLAY 'REGISTROS MAESTRO GRABADOS  : ' WKS-MASCARA
067800     DISPLAY '*****************************************' UPON
067900             CONSOLE
068000
068010*        EL MISMO RESUMEN QUEDA EN BITACORA PARA QUE OPERACIONES
068020*        LO REVISE SIN NECESIDAD DE RESCATAR EL LISTADO DE CONSOLA
068100     MOVE 'RESUMEN: LEIDOS/MODIFICADOS/GRABADOS ABAJO'
068200          TO WKS-MENSAJE-LOG
068300     PERFORM ESCRIBE-LOG
068400     MOVE WKS-MASCARA TO WKS-MENSAJE-LOG
068500     PERFORM ESCRIBE-LOG
068600     MOVE 'PROCESO TLFLU1A0 FINALIZADO CORRECTAMENTE'
068610*        MENSAJE FINAL DE EXITO, LO ULTIMO QUE QUEDA EN
068620*        BITACORA ANTES DEL CIERRE DE ARCHIVOS
068700          TO WKS-MENSAJE-LOG
068800     PERFORM ESCRIBE-LOG.
068900 ESTADISTICAS-E. EXIT.
069000
069100******************************************************************
069200*                   C I E R R E   D E   A R C H I V O S          *
069300******************************************************************
069400*    CIERRE ORDENADO DE LOS CUATRO ARCHIVOS, SIN VALIDACION DE
069500*    FILE STATUS PORQUE UN ERROR DE CLOSE EN ESTE PUNTO YA NO
069600*    PUEDE AFECTAR LOS DATOS GRABADOS
069700 CERRAR-ARCHIVOS SECTION.
069710*        SE CIERRAN EN EL MISMO ORDEN EN QUE SE ABRIERON: LOS DOS
069720*        DE ENTRADA, LUEGO EL MAESTRO DE SALIDA Y POR ULTIMO LA
069730*        BITACORA, PARA QUE EL RESUMEN QUEDE COMPLETO ANTES DE
069740*        CERRAR EL PROPIO ARCHIVO DE BITACORA
069800     CLOSE FLUJOSWP
069900           ESTIMFLU
070000           FLUJOSAL
070100           TLLOG.
070200 CERRAR-ARCHIVOS-E. EXIT.
070210*
070220******************************************************************
070230*         N O T A S   P A R A   F U T U R O   M A N T E N I M I E N T O
070240******************************************************************
070250* SI EN EL FUTURO EL AREA DE RIESGOS AGREGA UN TERCER MONTO A LA
070260* ESTIMACION (POR EJEMPLO UN COMPONENTE DE PRIMA), LA SECUENCIA
070270* A SEGUIR ES: 1) AGREGAR EL CAMPO AL COPYBOOK TLEST01, 2) AGREGAR
070280* EL PAR DE CAMPOS DERECHO/OBLIGACION A WKS-FILA-MAESTRO Y AL
070290* LAYOUT TLFLU01, 3) REPLICAR EL PATRON DE VALIDA-MONTOS-ESTIM Y
070300* APLICA-REGLA-SIGNO PARA EL NUEVO MONTO, 4) AGREGAR EL MOVE
070310* CORRESPONDIENTE EN GRABA-MAESTRO-ACTUALIZADO. NO SE DEBE
070320* REUTILIZAR NINGUNO DE LOS CAMPOS DE FILLER EXISTENTES, YA QUE
070330* ESTAN RESERVADOS PARA EXPANSION FUTURA DEL LAYOUT DE INTERCAMBIO.
070340******************************************************************
