000100******************************************************************
000200* FECHA       : 18/07/1995                                       *
000300* PROGRAMADOR : JORGE LUIS CHAVEZ (JLCH)                         *
000400* APLICACION  : TESORERIA - GBO OPERACIONES CON DERIVADOS        *
000500* PROGRAMA    : TLSANEA0                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SANEA ARCHIVOS DE TEXTO DELIMITADO POR PUNTO Y   *
000800*             : COMA, ELIMINANDO ACENTOS Y ENIES Y CORRIGIENDO   *
000900*             : DOS CODIGOS DE CAMPO CONOCIDOS COMO DEFECTUOSOS  *
001000*             : ANTES DE TRANSMITIR EL ARCHIVO A OTRAS PLAZAS.   *
001100* ARCHIVOS    : SANEAENT=I, SANEASAL=O, TLLOG=O                  *
001200* ACCION (ES) : S=SANEA                                          *
001300* INSTALADO   : 01/08/1995                                       *
001400* BPM/RATIONAL: 114905                                           *
001500* NOMBRE      : SANEAMIENTO DE ARCHIVOS PLANOS PARA TRANSMISION  *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    TLSANEA0.
001900 AUTHOR.        JORGE LUIS CHAVEZ.
002000 INSTALLATION.  GBO TESORERIA - DERIVADOS.
002100 DATE-WRITTEN.  18/07/1995.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 18/07/1995 JLCH 114905  VERSION ORIGINAL DEL PROGRAMA, SOLO    *
002800*             ELIMINABA ACENTOS.                                *
002900* 02/02/1996 RQAL 115050  SE AGREGA CORRECCION DEL CODIGO DE     *
003000*             CAMPO ;033; QUE LLEGABA MAL DESDE EL ORIGEN.       *
003100* 19/09/1997 RQAL 115210  SE AGREGA CORRECCION DEL CODIGO DE     *
003200*             CAMPO ;011001; POR EL MISMO MOTIVO.                *
003300* 11/03/1998 RQAL 115401  REVISION GENERAL POR EL PROYECTO Y2K,  *
003400*             SIN CAMBIOS REQUERIDOS EN ESTE PROGRAMA.           *
003500* 20/01/1999 RQAL 115405  PRUEBAS DE PASO DE SIGLO SOBRE         *
003600*             ARCHIVOS DE ENERO 2000, SIN HALLAZGOS.             *
003700* 12/06/2001 EDPZ 115883  SE AGREGA ARCHIVO DE BITACORA TLLOG EN *
003800*             LUGAR DE UNICAMENTE DESPLEGAR POR CONSOLA.         *
003900* 14/09/2005 EDPZ 116341  SE ACLARA QUE LA LONGITUD DE SALIDA    *
004000*             NUNCA SUPERA LA LONGITUD ORIGINAL DE LA LINEA.     *
004100* 08/08/2012 SMHR 117047  MANTENIMIENTO MENOR DE COMENTARIOS.    *
004150* 06/03/2013 RQAL 117212  SE ESTANDARIZA CONTADORES DE CICLO A   *
004160*             NIVEL 77 COMP, IGUAL AL RESTO DE PROGRAMAS DEL     *
004170*             AREA; SIN CAMBIO DE LOGICA.                        *
004180* 16/11/2014 RQAL 117320  SE AMPLIA COMENTARIO DE PROGRAMA Y DE  *
004190*             SECCIONES; SIN CAMBIO DE LOGICA.                   *
004200******************************************************************
004210******************************************************************
004220*         N O T A S   D E   O P E R A C I O N                    *
004230******************************************************************
004240* ESTE PROGRAMA NO TIENE RELACION FUNCIONAL CON TLFLU1A0/TLFLU2A0 *
004250* NI CON TLR5CUP0: SU UNICA TAREA ES DEJAR LISTO PARA TRANSMISION *
004260* CUALQUIER ARCHIVO PLANO DELIMITADO POR PUNTO Y COMA QUE CONTENGA*
004270* ACENTOS, ENIES O ALGUNO DE LOS DOS CODIGOS DE CAMPO QUE OTRAS   *
004280* PLAZAS RECIBIAN MAL FORMADOS. SE CORRE COMO PASO INDEPENDIENTE  *
004290* DE JCL, TIPICAMENTE ANTES DE TRANSMITIR CUALQUIER ARCHIVO DEL   *
004300* AREA A UNA PLAZA QUE NO ACEPTA CARACTERES ACENTUADOS.           *
004310******************************************************************
004320 ENVIRONMENT DIVISION.
004330 CONFIGURATION SECTION.
004340*    SPECIAL-NAMES DEL AREA: C01 PARA SALTO DE FORMULARIO, CLASE
004350*    DE DIGITO PARA VALIDACIONES RAPIDAS, Y EL SWITCH UPSI-0
004360*    (SIN USO ACTUAL EN ESTE PROGRAMA, SE DEJA POR CONSISTENCIA
004370*    CON EL RESTO DE PROGRAMAS DEL AREA)
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS WKS-CLASE-DIGITO IS '0' THRU '9'
004700     UPSI-0 ON  STATUS IS SW-DEBUG-ON
004800            OFF STATUS IS SW-DEBUG-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005110*    LOS TRES ARCHIVOS SON SECUENCIALES DE LONGITUD FIJA DE 500
005120*    POSICIONES (SALVO LA BITACORA); NO SE DECLARA RECORD KEY
005130*    ARCHIVO DE TEXTO ORIGINAL, TAL COMO LLEGA DE LA PLAZA DE ORIGEN
005200     SELECT SANEAENT ASSIGN TO SANEAENT
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS FS-SANEAENT.
005500
005510*    ARCHIVO YA SANEADO, LISTO PARA TRANSMITIR A LA PLAZA DESTINO
005600     SELECT SANEASAL ASSIGN TO SANEASAL
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS FS-SANEASAL.
005900
005910*    BITACORA DE PROCESO, UNA LINEA POR EVENTO RELEVANTE
006000     SELECT TLLOG    ASSIGN TO TLLOG
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS FS-TLLOG.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006800******************************************************************
006810*    LOS BLOQUES DE FD NO LLEVAN BLOCK CONTAINS NI LABEL RECORDS
006820*    PORQUE EL JCL DEL AREA LOS FIJA POR DCB EN EL PASO DE EJECUCION
006900*   ARCHIVO DE TEXTO DELIMITADO A SANEAR (ENTRADA)
007000 FD  SANEAENT.
007010*        REGISTRO DE TEXTO LIBRE, SIN ESTRUCTURA DE CAMPOS FIJOS;
007020*        EL DELIMITADOR PUNTO Y COMA ES INTERNO AL CONTENIDO
007100 01  SANEAENT-REG                 PIC X(500).
007200*   ARCHIVO DE TEXTO YA SANEADO (SALIDA)
007300 FD  SANEASAL.
007310*        MISMA LONGITUD QUE EL DE ENTRADA (EDPZ 116341: LA LINEA
007320*        SANEADA NUNCA CRECE, YA QUE LAS SUSTITUCIONES ACORTAN)
007400 01  SANEASAL-REG                 PIC X(500).
007500*   BITACORA DE PROCESO (SALIDA)
007600 FD  TLLOG.
007610*        LINEA DE TEXTO LIBRE PARA CONSOLA/AUDITORIA
007700 01  TLLOG-REG                    PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008200******************************************************************
008210*    UN PAR FS/FSE POR ARCHIVO, SEGUN EL ESTANDAR DE LA RUTINA
008220*    DEBD1R00 DEL AREA PARA DIAGNOSTICO DE ERRORES VSAM/QSAM
008300 01  WKS-FS-STATUS.
008310*        CODIGO DE ESTADO DEL ARCHIVO A SANEAR
008400     02  FS-SANEAENT               PIC 9(02) VALUE ZEROES.
008500     02  FSE-SANEAENT.
008510*           CODIGO DE RETORNO DEL ACCESS METHOD AL FALLAR LA OPERACION
008600         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
008610*           FUNCION QUE ESTABA EN CURSO AL MOMENTO DEL ERROR
008700         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
008710*           CODIGO DE RETROALIMENTACION ADICIONAL DEL ACCESS METHOD
008800         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
008810*        CODIGO DE ESTADO DEL ARCHIVO YA SANEADO
008900     02  FS-SANEASAL               PIC 9(02) VALUE ZEROES.
009000     02  FSE-SANEASAL.
009100         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009200         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
009310*        CODIGO DE ESTADO DE LA BITACORA
009400     02  FS-TLLOG                  PIC 9(02) VALUE ZEROES.
009500     02  FSE-TLLOG.
009600         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009700         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009800         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
009900*      VARIABLES RUTINA DE FSE
010000     02  PROGRAMA                  PIC X(08) VALUE 'TLSANEA0'.
010100     02  ARCHIVO                   PIC X(08) VALUE SPACES.
010200     02  ACCION                    PIC X(10) VALUE SPACES.
010300     02  LLAVE                     PIC X(32) VALUE SPACES.
010400     02  FILLER                    PIC X(01) VALUE SPACE.
010500
010600******************************************************************
010700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010800******************************************************************
010810*   SWITCH DE FIN DE ARCHIVO, CONMUTADOR DE UN SOLO USO (HABITO
010820*   DEL AREA PARA ESTE TIPO DE CAMPO)
010900 77  WKS-FIN-ENTRADA               PIC 9(01) VALUE ZERO.
011000     88  FIN-ENTRADA                        VALUE 1.
011100
011200*   CONTADORES DE CONTROL DEL CICLO, DECLARADOS 77 POR SER
011210*   ACUMULADORES DE UN SOLO CAMPO (HABITO DEL AREA); SE VUELVEN
011220*   COMP EN LA MISMA REVISION QUE LOS ESTANDARIZO EN TODO EL AREA
011300*   (RQAL 117212)
011400 77  WKS-LEIDAS                    PIC 9(07) COMP VALUE ZERO.
011500 77  WKS-GRABADAS                  PIC 9(07) COMP VALUE ZERO.
011600*        CONTADOR DE LINEAS CON EL CODIGO DEFECTUOSO ;033;
011610*        CORREGIDO (RQAL 115050)
011700 77  WKS-CORREGIDAS-033            PIC 9(07) COMP VALUE ZERO.
011710*        CONTADOR DE LINEAS CON EL CODIGO DEFECTUOSO ;011001;
011720*        CORREGIDO (RQAL 115210)
011800 77  WKS-CORREGIDAS-011001         PIC 9(07) COMP VALUE ZERO.
011810*        MASCARA DE EDICION PARA LOS TOTALES DE ESTADISTICAS
011900 01  WKS-MASCARA                   PIC ZZZ,ZZ9.
012000
012100******************************************************************
012200*      PATRONES DE CODIGO DEFECTUOSO Y SU CORRECCION (RQAL)      *
012300******************************************************************
012310*    LOS DOS CODIGOS CONOCIDOS COMO DEFECTUOSOS LLEGAN DEL SISTEMA
012320*    ORIGEN CON UN DIGITO DE MAS; LA CORRECCION LOS RECORTA A SU
012330*    LONGITUD CORRECTA. SE MANTIENEN COMO CONSTANTES DE PROGRAMA
012340*    PORQUE SON UNICAMENTE ESTOS DOS CASOS DOCUMENTADOS
012400 01  WKS-PATRONES.
012410*            PATRON DEFECTUOSO DEL CODIGO DE CAMPO 033 (RQAL 115050)
012500     02  WKS-PATRON-033            PIC X(05) VALUE ';033;'.
012510*            PATRON DEFECTUOSO DEL CODIGO DE CAMPO 011001 (RQAL 115210)
012600     02  WKS-PATRON-011001         PIC X(08) VALUE ';011001;'.
012610*            VERSION CORRECTA DEL CODIGO 033, SIN EL CERO INICIAL
012700     02  WKS-REEMPLAZO-033         PIC X(04) VALUE ';33;'.
012710*            VERSION CORRECTA DEL CODIGO 011001, SIN EL CERO INICIAL
012800     02  WKS-REEMPLAZO-011001      PIC X(07) VALUE ';11001;'.
012850     02  FILLER                    PIC X(01) VALUE SPACE.
012900*   VISTA COMPACTA, SOLO PARA VERIFICAR LONGITUD TOTAL DE TABLA
013000 01  WKS-PATRONES-R REDEFINES WKS-PATRONES.
013100     02  FILLER                    PIC X(25).
013200
013300******************************************************************
013400*      LINEA DE ENTRADA, VISTA POR CARACTER (EEDR3002)           *
013500******************************************************************
013510*    EEDR3002 ES LA RUTINA COMUN DEL AREA PARA RECORRIDO CARACTER
013520*    POR CARACTER; ESTE PROGRAMA REPLICA EL MISMO PATRON DE
013530*    REDEFINES POR TABLA DE UN CARACTER, SIN LLAMARLA COMO SUBRUTINA
013600 01  WKS-LINEA-ENT                 PIC X(500) VALUE SPACES.
013700 01  WKS-LINEA-ENT-TAB REDEFINES WKS-LINEA-ENT.
013800     02  WKS-CARACTER-ENT          PIC X(01) OCCURS 500 TIMES
013900                                    INDEXED BY WKS-IDX-ENT.
014000
014100******************************************************************
014200*      LINEA DE SALIDA, VISTA POR CARACTER                       *
014300******************************************************************
014310*    SE ARMA CARACTER A CARACTER PORQUE LAS SUSTITUCIONES DE
014320*    CODIGO CAMBIAN LA LONGITUD DEL TRAMO SUSTITUIDO, DESPLAZANDO
014330*    EL RESTO DE LA LINEA HACIA LA IZQUIERDA
014400 01  WKS-LINEA-SAL                 PIC X(500) VALUE SPACES.
014500 01  WKS-LINEA-SAL-TAB REDEFINES WKS-LINEA-SAL.
014600     02  WKS-CARACTER-SAL          PIC X(01) OCCURS 500 TIMES
014700                                    INDEXED BY WKS-IDX-SAL.
014800
014810*        LONGITUD SIGNIFICATIVA DE LA LINEA DE ENTRADA, SIN LOS
014820*        ESPACIOS DE RELLENO AL FINAL
014900 01  WKS-LONG-LINEA                PIC 9(03) COMP VALUE ZERO.
014910*        POSICION DE LECTURA ACTUAL EN LA LINEA DE ENTRADA
015000 01  WKS-POS-ENT                   PIC 9(03) COMP VALUE ZERO.
015010*        POSICION DE ESCRITURA ACTUAL EN LA LINEA DE SALIDA
015100 01  WKS-POS-SAL                   PIC 9(03) COMP VALUE ZERO.
015200
015300 01  WKS-MENSAJE-LOG                PIC X(132) VALUE SPACES.
015400
015500 PROCEDURE DIVISION.
015510******************************************************************
015520*         N O T A S   D E   C O N T R O L   D E   C A L I D A D   *
015530******************************************************************
015540* EL SANEAMIENTO CONSTA DE DOS PASOS INDEPENDIENTES POR LINEA:     *
015550* (1) NORMALIZA-CARACTERES QUITA ACENTOS Y ENIES SIN CAMBIAR LA    *
015560* LONGITUD DE LA LINEA, Y (2) SUSTITUYE-CODIGOS RECORRE LA LINEA   *
015570* Y ACORTA LOS DOS CODIGOS DE CAMPO DEFECTUOSOS CONOCIDOS. AMBOS   *
015580* PASOS SE APLICAN SIEMPRE, INDEPENDIENTEMENTE DE SI LA LINEA      *
015590* CONTIENE O NO LOS PATRONES DEFECTUOSOS.                          *
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L               *
015800******************************************************************
015810*    NO HAY PARAMETRO DE FECHA EN ESTE PROGRAMA: SANEA TODO EL
015820*    ARCHIVO DE ENTRADA TAL COMO LLEGO EN EL PASO DE JCL
015900 000-MAIN SECTION.
016000     PERFORM ABRIR-ARCHIVOS
016100     PERFORM LIMPIA-ARCHIVO UNTIL FIN-ENTRADA
016200     PERFORM ESTADISTICAS
016300     PERFORM CERRAR-ARCHIVOS
016400     STOP RUN.
016500 000-MAIN-E. EXIT.
016600
016700******************************************************************
016800*              A P E R T U R A   D E   A R C H I V O S           *
016900******************************************************************
017000 ABRIR-ARCHIVOS SECTION.
017010*        LA BITACORA SE ABRE PRIMERO PARA PODER DEJAR RASTRO DE
017020*        CUALQUIER FALLA DE APERTURA DE LOS OTROS DOS ARCHIVOS
017100     OPEN OUTPUT TLLOG
017200     OPEN INPUT  SANEAENT
017300          OUTPUT SANEASAL
017400
017410*        EL ARCHIVO A SANEAR ES OBLIGATORIO; SIN EL NO HAY NADA
017420*        QUE PROCESAR
017500     IF FS-SANEAENT NOT EQUAL 0
017600        MOVE 'OPEN'      TO ACCION
017700        MOVE SPACES      TO LLAVE
017800        MOVE 'SANEAENT'  TO ARCHIVO
017810*              DEBD1R00 IMPRIME EL DETALLE TECNICO DEL ERROR
017900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018000                              FS-SANEAENT, FSE-SANEAENT
018100        DISPLAY '*** NO SE PUDO ABRIR ARCHIVO A SANEAR ***'
018200                UPON CONSOLE
018300        MOVE 91 TO RETURN-CODE
018400        STOP RUN
018500     END-IF
018600
018610*        UN ERROR AQUI SUELE SER FALTA DE ESPACIO EN DISCO PARA
018620*        EL ARCHIVO DE SALIDA
018700     IF FS-SANEASAL NOT EQUAL 0
018800        MOVE 'OPEN'      TO ACCION
018900        MOVE SPACES      TO LLAVE
019000        MOVE 'SANEASAL'  TO ARCHIVO
019100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019200                              FS-SANEASAL, FSE-SANEASAL
019300        MOVE 91 TO RETURN-CODE
019400        STOP RUN
019500     END-IF
019600
019700     MOVE 'ARCHIVOS ABIERTOS CORRECTAMENTE, INICIA SANEAMIENTO'
019800          TO WKS-MENSAJE-LOG
019900     PERFORM ESCRIBE-LOG.
020000 ABRIR-ARCHIVOS-E. EXIT.
020100
020200******************************************************************
020300*    UNIDAD D - LECTURA, LIMPIEZA Y ESCRITURA DE CADA LINEA      *
020400******************************************************************
020410*    RUTINA PRINCIPAL DEL CICLO: POR CADA LINEA LEIDA SE APLICAN
020420*    LOS TRES PASOS DE SANEAMIENTO EN ORDEN FIJO Y SE ESCRIBE EL
020430*    RESULTADO ANTES DE LEER LA SIGUIENTE LINEA
020500 LIMPIA-ARCHIVO SECTION.
020600     READ SANEAENT END-READ
020700     EVALUATE FS-SANEAENT
020800        WHEN 0
020900           ADD 1 TO WKS-LEIDAS
021000           MOVE SANEAENT-REG TO WKS-LINEA-ENT
021010*                 PASO 1: LONGITUD SIGNIFICATIVA SIN RELLENO
021100           PERFORM CALCULA-LONGITUD
021110*                 PASO 2: ACENTOS Y ENIES A SU LETRA BASE
021200           PERFORM NORMALIZA-CARACTERES
021210*                 PASO 3: CODIGOS DE CAMPO DEFECTUOSOS CORREGIDOS
021300           PERFORM SUSTITUYE-CODIGOS
021400           MOVE WKS-LINEA-SAL TO SANEASAL-REG
021500           WRITE SANEASAL-REG
021600           IF FS-SANEASAL NOT = 0
021700              DISPLAY '*** ERROR ESCRIBIENDO ARCHIVO SANEADO'
021800                      ' ***' UPON CONSOLE
021900              MOVE 91 TO RETURN-CODE
022000              STOP RUN
022100           ELSE
022200              ADD 1 TO WKS-GRABADAS
022300           END-IF
022400        WHEN 10
022410*              FILE STATUS 10 ES FIN DE ARCHIVO NORMAL EN QSAM
022500           MOVE 1 TO WKS-FIN-ENTRADA
022600        WHEN OTHER
022610*              CUALQUIER OTRO CODIGO ES UN ERROR DE LECTURA REAL
022700           DISPLAY '*** ERROR LEYENDO ARCHIVO A SANEAR ***'
022800                   UPON CONSOLE
022900           MOVE 91 TO RETURN-CODE
023000           STOP RUN
023100     END-EVALUATE.
023200 LIMPIA-ARCHIVO-E. EXIT.
023300
023400*    DETERMINA LA LONGITUD SIGNIFICATIVA DE LA LINEA (SIN LOS
023500*    ESPACIOS DE RELLENO AL FINAL) RECORRIENDO DE ATRAS HACIA
023600*    ADELANTE.
023610*    SE PARTE DE LA POSICION 500 Y SE RETROCEDE MIENTRAS EL
023620*    CARACTER SEA ESPACIO; EL RECORRIDO SE HACE EN UN PARRAFO
023630*    APARTE (RECORTA-BLANCOS-FINALES) PARA NO USAR PERFORM EN LINEA
023700 CALCULA-LONGITUD SECTION.
023800     MOVE 500 TO WKS-LONG-LINEA
023900     SET WKS-IDX-ENT TO WKS-LONG-LINEA
024000     PERFORM RECORTA-BLANCOS-FINALES
024100             UNTIL WKS-LONG-LINEA = 0
024200                OR WKS-CARACTER-ENT (WKS-IDX-ENT) NOT = SPACE.
024300 CALCULA-LONGITUD-E. EXIT.
024400
024500*    CUERPO DEL RECORRIDO HACIA ATRAS, SEPARADO EN SU PROPIO
024600*    PARRAFO PARA EVITAR EL PERFORM ... END-PERFORM EN LINEA.
024610*    SI LA LINEA ESTA COMPLETAMENTE EN BLANCO, WKS-LONG-LINEA
024620*    LLEGA A CERO Y EL PERFORM QUE LLAMA TERMINA POR ESA CONDICION
024700 RECORTA-BLANCOS-FINALES SECTION.
024800     SUBTRACT 1 FROM WKS-LONG-LINEA
024900     IF WKS-LONG-LINEA NOT = 0
025000        SET WKS-IDX-ENT TO WKS-LONG-LINEA
025100     END-IF.
025200 RECORTA-BLANCOS-FINALES-E. EXIT.
025300
025400*    NORMALIZA-CARACTERES: QUITA ACENTOS Y CONVIERTE ENIES A
025500*    LA LETRA BASE, CARACTER POR CARACTER, SIN ALTERAR LA
025600*    LONGITUD DE LA LINEA.
025610*    SE USA INSPECT CONVERTING SOBRE TODA LA LINEA DE UNA SOLA
025620*    VEZ, EN LUGAR DE RECORRER CARACTER POR CARACTER, PORQUE LA
025630*    CONVERSION ES DE UN CARACTER A UN CARACTER (NO CAMBIA LONGITUD)
025700 NORMALIZA-CARACTERES SECTION.
025800     INSPECT WKS-LINEA-ENT
025900        CONVERTING 'áéíóúÁÉÍÓÚñÑ' TO 'aeiouAEIOUnN'.
026000 NORMALIZA-CARACTERES-E. EXIT.
026100
026200*    SUSTITUYE-CODIGOS: RECORRE LA LINEA CARACTER POR CARACTER,
026300*    COPIANDO A LA LINEA DE SALIDA, Y SUSTITUYE LOS DOS CODIGOS
026400*    DE CAMPO DEFECTUOSOS POR SU VERSION CORREGIDA, MAS CORTA.
026500*    EL RESTO DE LA LINEA SE RECORRE A LA IZQUIERDA.
026510*    LA LINEA DE SALIDA SE LIMPIA A ESPACIOS ANTES DE EMPEZAR
026520*    PARA QUE NO ARRASTRE CONTENIDO DE LA LINEA ANTERIOR
026600 SUSTITUYE-CODIGOS SECTION.
026700     MOVE SPACES TO WKS-LINEA-SAL
026800     MOVE 1 TO WKS-POS-ENT
026900     MOVE 1 TO WKS-POS-SAL
027000     PERFORM COPIA-CARACTER UNTIL WKS-POS-ENT > WKS-LONG-LINEA.
027100 SUSTITUYE-CODIGOS-E. EXIT.
027200
027210*    COPIA-CARACTER: DECIDE, POSICION POR POSICION, SI LO QUE
027220*    SIGUE ES UNO DE LOS DOS PATRONES DEFECTUOSOS O UN CARACTER
027230*    NORMAL, Y AVANZA LOS PUNTEROS DE ENTRADA Y SALIDA SEGUN
027240*    CORRESPONDA (LOS PATRONES AVANZAN DISTINTO EN CADA LADO)
027300 COPIA-CARACTER SECTION.
027400     SET WKS-IDX-ENT TO WKS-POS-ENT
027500     SET WKS-IDX-SAL TO WKS-POS-SAL
027510*        PRIMERO SE PRUEBA EL PATRON MAS CORTO, ;033;
027600     IF WKS-POS-ENT NOT > WKS-LONG-LINEA - 4
027700        AND WKS-LINEA-ENT (WKS-POS-ENT:5) = WKS-PATRON-033
027800        MOVE WKS-REEMPLAZO-033 TO WKS-LINEA-SAL (WKS-POS-SAL:4)
027900        ADD 5 TO WKS-POS-ENT
028000        ADD 4 TO WKS-POS-SAL
028100        ADD 1 TO WKS-CORREGIDAS-033
028200     ELSE
028210*           LUEGO SE PRUEBA EL PATRON MAS LARGO, ;011001;
028300        IF WKS-POS-ENT NOT > WKS-LONG-LINEA - 7
028400           AND WKS-LINEA-ENT (WKS-POS-ENT:8) = WKS-PATRON-011001
028500           MOVE WKS-REEMPLAZO-011001 TO
028600                                WKS-LINEA-SAL (WKS-POS-SAL:7)
028700           ADD 8 TO WKS-POS-ENT
028800           ADD 7 TO WKS-POS-SAL
028900           ADD 1 TO WKS-CORREGIDAS-011001
029000        ELSE
029010*              NI UNO NI OTRO PATRON: SE COPIA EL CARACTER TAL CUAL
029100           MOVE WKS-CARACTER-ENT (WKS-IDX-ENT) TO
029200                                  WKS-CARACTER-SAL (WKS-IDX-SAL)
029300           ADD 1 TO WKS-POS-ENT
029400           ADD 1 TO WKS-POS-SAL
029500        END-IF
029600     END-IF.
029700 COPIA-CARACTER-E. EXIT.
029800
029900******************************************************************
030000*                E S C R I T U R A   D E   B I T A C O R A       *
030100******************************************************************
030110*    RUTINA COMUN DE ESCRITURA, USADA POR TODAS LAS DEMAS
030120*    SECCIONES QUE NECESITAN DEJAR UNA LINEA EN TLLOG
030200 ESCRIBE-LOG SECTION.
030210*        NO LLEVA CONTADOR PROPIO, CADA LLAMADOR CUENTA SUS
030220*        PROPIAS LINEAS DE BITACORA SEGUN SU NECESIDAD
030300     WRITE TLLOG-REG FROM WKS-MENSAJE-LOG
030310*        SE LIMPIA EL AREA DE MENSAJE PARA QUE LA PROXIMA SECCION
030320*        QUE LA USE NO ARRASTRE TEXTO ANTERIOR
030400     MOVE SPACES TO WKS-MENSAJE-LOG.
030500 ESCRIBE-LOG-E. EXIT.
030600
030700******************************************************************
030800*                       E S T A D I S T I C A S                  *
030900******************************************************************
030910*    IMPRIME POR CONSOLA Y DEJA EN BITACORA EL RESUMEN DE LA
030920*    CORRIDA, PARA CONTROL DEL OPERADOR Y DE OPERACIONES
031000 ESTADISTICAS SECTION.
031010*        LINEA DE SEPARACION PARA DISTINGUIR EL RESUMEN DEL
031020*        RESTO DE LA SALIDA POR CONSOLA
031100     DISPLAY '*****************************************' UPON
031200             CONSOLE
031210*        LINEAS LEIDAS: TOTAL DE LINEAS DEL ARCHIVO DE ENTRADA
031300     MOVE    WKS-LEIDAS            TO WKS-MASCARA
031400     DISPLAY 'LINEAS LEIDAS               : ' WKS-MASCARA
031410*        LINEAS GRABADAS: DEBE COINCIDIR SIEMPRE CON LAS LEIDAS
031500     MOVE    WKS-GRABADAS          TO WKS-MASCARA
031600     DISPLAY 'LINEAS GRABADAS             : ' WKS-MASCARA
031610*        CODIGOS ;033; CORREGIDOS EN TODO EL ARCHIVO (RQAL 115050)
031700     MOVE    WKS-CORREGIDAS-033    TO WKS-MASCARA
031800     DISPLAY 'CODIGOS ;033; CORREGIDOS    : ' WKS-MASCARA
031810*        CODIGOS ;011001; CORREGIDOS EN TODO EL ARCHIVO (RQAL 115210)
031900     MOVE    WKS-CORREGIDAS-011001 TO WKS-MASCARA
032000     DISPLAY 'CODIGOS ;011001; CORREGIDOS : ' WKS-MASCARA
032100     DISPLAY '*****************************************' UPON
032200             CONSOLE
032300
032310*        EL MISMO RESUMEN QUEDA EN BITACORA PARA QUE OPERACIONES
032320*        LO REVISE SIN NECESIDAD DE RESCATAR EL LISTADO DE CONSOLA
032400     MOVE 'RESUMEN: LEIDAS/GRABADAS/CODIGOS CORREGIDOS ABAJO'
032500          TO WKS-MENSAJE-LOG
032600     PERFORM ESCRIBE-LOG
032700     MOVE 'PROCESO TLSANEA0 FINALIZADO CORRECTAMENTE'
032800          TO WKS-MENSAJE-LOG
032900     PERFORM ESCRIBE-LOG.
033000 ESTADISTICAS-E. EXIT.
033100
033200******************************************************************
033300*                   C I E R R E   D E   A R C H I V O S          *
033400******************************************************************
033500 CERRAR-ARCHIVOS SECTION.
033600     CLOSE SANEAENT
033700           SANEASAL
033800           TLLOG.
033900 CERRAR-ARCHIVOS-E. EXIT.
034000*
034100******************************************************************
034200*         N O T A S   P A R A   F U T U R O   M A N T E N I M I E N T O
034300******************************************************************
034400* SI EL AREA IDENTIFICA UN NUEVO CODIGO DE CAMPO DEFECTUOSO, LA    *
034500* SECUENCIA A SEGUIR ES: 1) AGREGAR EL PAR DE CAMPOS PATRON/       *
034600* REEMPLAZO EN WKS-PATRONES, SIGUIENDO EL FORMATO DE LOS DOS       *
034700* EXISTENTES, 2) AGREGAR SU PROPIO CONTADOR 77 COMP DE CORREGIDOS, *
034800* 3) REPLICAR LA RAMA DE PRUEBA DE PATRON EN COPIA-CARACTER, EN    *
034900* ORDEN DEL PATRON MAS CORTO AL MAS LARGO PARA EVITAR FALSOS       *
035000* POSITIVOS PARCIALES, 4) AGREGAR LA LINEA CORRESPONDIENTE EN      *
035100* ESTADISTICAS.                                                    *
035200******************************************************************
