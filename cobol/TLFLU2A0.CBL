000100******************************************************************
000200* FECHA       : 03/06/1991                                       *
000300* PROGRAMADOR : MARIO RIVAS LOPEZ (MRVL)                         *
000400* APLICACION  : TESORERIA - GBO OPERACIONES CON DERIVADOS        *
000500* PROGRAMA    : TLFLU2A0                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACTUALIZA EL MAESTRO DE FLUJOS DE SWAP (LAYOUT   *
000800*             : ANTERIOR, LLAVEADO POR NUMERO DE PAPELETA) CON   *
000900*             : LAS ESTIMACIONES DEL SISTEMA DE RIESGOS, RUTEAN- *
001000*             : DO EL MONTO SEGUN EL INDICADOR DE PIERNA EN VEZ  *
001100*             : DEL SIGNO. VERSION ANTERIOR A TLFLU1A0, SE       *
001200*             : CONSERVA PARA LAS OPERACIONES QUE AUN LLEGAN CON *
001300*             : EL LAYOUT DE PAPELETA.                           *
001400* ARCHIVOS    : PAPELFLU=I, ESTIMFLU=I, PAPELSAL=O, TLLOG=O      *
001500* ACCION (ES) : A=ACTUALIZA                                      *
001600* INSTALADO   : 20/06/1991                                       *
001700* BPM/RATIONAL: 114403                                           *
001800* NOMBRE      : ACTUALIZACION DIARIA DE FLUJOS DE SWAP (PAPELETA)*
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    TLFLU2A0.
002200 AUTHOR.        MARIO RIVAS LOPEZ.
002300 INSTALLATION.  GBO TESORERIA - DERIVADOS.
002400 DATE-WRITTEN.  03/06/1991.
002500 DATE-COMPILED.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 03/06/1991 MRVL 114403  VERSION ORIGINAL DEL PROGRAMA.         *
003100* 22/11/1991 MRVL 114488  CORRIGE SIGNO EN VALOR PRESENTE CUANDO *
003200*             EL MONTO ESTIMADO ES CERO.                        *
003300* 30/01/1992 MRVL 114512  SE ACLARA EN COMENTARIOS EL CRUCE DE   *
003400*             CAMPOS ENTRE DISCFLOW Y FLOW-COL PARA ESTA         *
003500*             VARIANTE (DISTINTO DE TLFLU1A0).                  *
003600* 09/09/1993 COOS 114699  SE AJUSTA VALIDACION DE ANIO BISIESTO. *
003700* 30/03/1994 JLCH 114810  SE AGREGA SWITCH DE DEPURACION UPSI-0  *
003800*             PARA LOGUEAR CADA ESTIMACION APLICADA.             *
003900* 05/01/1996 RQAL 115034  SE AGREGA VALIDACION DE CAMPO NUMERICO *
004000*             EN EL MONTO ESTIMADO ANTES DE APLICAR LA REGLA.    *
004100* 11/03/1998 RQAL 115401  AJUSTE VENTANA DE ANIO (Y2K): LA FECHA *
004200*             DE PARAMETRO SE VALIDA COMPLETA AAAAMMDD DE CUATRO *
004300*             DIGITOS DE ANIO, SIN SUPOSICION DE SIGLO.          *
004400* 20/01/1999 RQAL 115403  PRUEBAS DE PASO DE SIGLO SOBRE ARCHIVO *
004500*             DE ESTIMACIONES DE ENERO 2000, SIN HALLAZGOS.      *
004600* 12/06/2001 EDPZ 115881  SE AGREGA ARCHIVO DE BITACORA TLLOG EN *
004700*             LUGAR DE UNICAMENTE DESPLEGAR POR CONSOLA.         *
004800* 14/09/2005 EDPZ 116340  SE VALIDA INDICADOR DE PIERNA DISTINTO *
004900*             DE 1 O 2 SIN DETENER EL PROCESO (SOLO SE OMITE).   *
005000* 08/08/2012 SMHR 117045  MANTENIMIENTO MENOR DE COMENTARIOS.    *
005050* 04/03/2013 RQAL 117210  MONTOS DEL MAESTRO EN BLANCO O NO      *
005060*             NUMERICO SE FUERZAN A CERO EN CARGA-TABLA-MAESTRO, *
005070*             MISMA REGLA APLICADA EN TLFLU1A0 (RQAL 115401).    *
005080* 14/11/2014 RQAL 117318  SE AMPLIA COMENTARIO DE PROGRAMA Y DE  *
005090*             SECCIONES; SIN CAMBIO DE LOGICA.                   *
005100******************************************************************
005110******************************************************************
005120*         N O T A S   D E   O P E R A C I O N                    *
005130******************************************************************
005140* ESTE PROGRAMA ES LA VERSION HEREDADA DE TLFLU1A0 PARA           *
005150* OPERACIONES CUYO ORIGEN SIGUE ENTREGANDO EL LAYOUT DE PAPELETA  *
005160* (TLFLU02), IDENTIFICADO POR NUMERO DE PAPELETA EN VEZ DE CODIGO *
005170* DE OPERACION. AMBOS PROGRAMAS CORREN EL MISMO DIA SOBRE DOS     *
005180* ARCHIVOS MAESTROS DISTINTOS; NO HAY CRUCE DE INFORMACION ENTRE  *
005190* ELLOS. SI EL PROCESO SE DETIENE POR RETURN-CODE 91, SE APLICA   *
005200* LA MISMA RECOMENDACION QUE EN TLFLU1A0: LA CORRIDA NO ES        *
005210* REINICIABLE A MITAD DE PROCESO.                                 *
005220******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005410*    SPECIAL-NAMES DEL AREA: C01 PARA SALTO DE FORMULARIO, CLASE
005420*    DE DIGITO PARA VALIDACIONES RAPIDAS, Y EL SWITCH UPSI-0 QUE
005430*    EL OPERADOR ENCIENDE EN JCL PARA TRAZA DETALLADA
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS WKS-CLASE-DIGITO IS '0' THRU '9'
005800     UPSI-0 ON  STATUS IS SW-DEBUG-ON
005900            OFF STATUS IS SW-DEBUG-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006210*    LOS CUATRO ARCHIVOS SON SECUENCIALES; NINGUNO SE ACCEDE
006220*    DIRECTAMENTE, POR LO QUE NO SE DECLARA RECORD KEY
006230*    MAESTRO DE FLUJOS DE SWAP, LAYOUT DE PAPELETA (ENTRADA)
006300     SELECT PAPELFLU ASSIGN TO PAPELFLU
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-PAPELFLU.
006600
006610*    ARCHIVO DE ESTIMACIONES DIARIAS DEL SISTEMA DE RIESGOS,
006620*    MISMO LAYOUT TLEST01 QUE USA TLFLU1A0
006700     SELECT ESTIMFLU ASSIGN TO ESTIMFLU
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-ESTIMFLU.
007000
007010*    MAESTRO DE SALIDA, MISMO LAYOUT QUE LA ENTRADA YA ACTUALIZADO
007100     SELECT PAPELSAL ASSIGN TO PAPELSAL
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-PAPELSAL.
007400
007410*    BITACORA DE PROCESO, UNA LINEA POR EVENTO RELEVANTE
007500     SELECT TLLOG    ASSIGN TO TLLOG
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS FS-TLLOG.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008300******************************************************************
008310*    LOS BLOQUES DE FD NO LLEVAN BLOCK CONTAINS NI LABEL RECORDS
008320*    PORQUE EL JCL DEL AREA LOS FIJA POR DCB EN EL PASO DE EJECUCION
008400*   MAESTRO DE FLUJOS DE SWAP, LAYOUT DE PAPELETA (ENTRADA)
008500 FD  PAPELFLU.
008510*        LAYOUT COMPLETO EN EL COPYBOOK TLFLU02, LLAVEADO POR
008520*        NUMERO DE PAPELETA EN VEZ DE CODIGO DE OPERACION
008600     COPY TLFLU02.
008700*   ESTIMACIONES DEL SISTEMA DE RIESGOS (ENTRADA)
008800 FD  ESTIMFLU.
008810*        MISMO LAYOUT TLEST01 QUE COMPARTE TLFLU1A0
008900     COPY TLEST01.
009000*   MAESTRO DE FLUJOS DE SWAP ACTUALIZADO (SALIDA)
009100 FD  PAPELSAL.
009110*        MISMA LONGITUD DE TLF2-REG-FLUJO; SE ESCRIBE POR WRITE FROM
009200 01  PAPELSAL-REG                 PIC X(95).
009300*   BITACORA DE PROCESO (SALIDA)
009400 FD  TLLOG.
009410*        LINEA DE TEXTO LIBRE PARA CONSOLA/AUDITORIA
009500 01  TLLOG-REG                    PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009710******************************************************************
009720*    N O T A S   D E   D I M E N S I O N A M I E N T O             *
009730******************************************************************
009740* WKS-TABLA-MAESTRO SE DIMENSIONA IGUAL QUE EN TLFLU1A0, PARA EL  *
009750* VOLUMEN MAXIMO DE PAPELETAS VIGENTES QUE MANEJA TESORERIA. VER  *
009760* EL OCCURS DE WKS-FILA-MAESTRO MAS ABAJO. SI EL VOLUMEN SUPERA   *
009770* ESE LIMITE EL PROGRAMA DEBE RECOMPILARSE CON UN OCCURS MAYOR.   *
009780******************************************************************
009800******************************************************************
009900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010000******************************************************************
010010*    UN PAR FS/FSE POR ARCHIVO, SEGUN EL ESTANDAR DE LA RUTINA
010020*    DEBD1R00 DEL AREA PARA DIAGNOSTICO DE ERRORES VSAM/QSAM
010100 01  WKS-FS-STATUS.
010110*        CODIGO DE ESTADO DEL MAESTRO DE PAPELETAS
010200     02  FS-PAPELFLU               PIC 9(02) VALUE ZEROES.
010300     02  FSE-PAPELFLU.
010310*           CODIGO DE RETORNO DEL ACCESS METHOD AL FALLAR LA OPERACION
010400         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010410*           FUNCION QUE ESTABA EN CURSO AL MOMENTO DEL ERROR
010500         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010510*           CODIGO DE RETROALIMENTACION ADICIONAL DEL ACCESS METHOD
010600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010610*        CODIGO DE ESTADO DEL ARCHIVO DE ESTIMACIONES
010700     02  FS-ESTIMFLU               PIC 9(02) VALUE ZEROES.
010800     02  FSE-ESTIMFLU.
010810         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011010*        CODIGO DE ESTADO DEL MAESTRO ACTUALIZADO DE SALIDA
011100     02  FS-PAPELSAL               PIC 9(02) VALUE ZEROES.
011200     02  FSE-PAPELSAL.
011300         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011500         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011510*        CODIGO DE ESTADO DE LA BITACORA
011600     02  FS-TLLOG                  PIC 9(02) VALUE ZEROES.
011700     02  FSE-TLLOG.
011800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012100*      VARIABLES RUTINA DE FSE
012200     02  PROGRAMA                  PIC X(08) VALUE 'TLFLU2A0'.
012300     02  ARCHIVO                   PIC X(08) VALUE SPACES.
012400     02  ACCION                    PIC X(10) VALUE SPACES.
012500     02  LLAVE                     PIC X(32) VALUE SPACES.
012550     02  FILLER                    PIC X(01) VALUE SPACE.
012600
012700******************************************************************
012800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012900******************************************************************
012950*   SWITCHES DE FIN DE ARCHIVO, INDEPENDIENTES DEL AREA DE FLAGS
012960*   DE VALIDEZ (HABITO DEL AREA PARA CONMUTADORES DE UN SOLO USO)
012970 77  WKS-FIN-MAESTRO               PIC 9(01) VALUE ZERO.
012980     88  FIN-MAESTRO                        VALUE 1.
012990 77  WKS-FIN-ESTIM                 PIC 9(01) VALUE ZERO.
012995     88  FIN-ESTIMACIONES                   VALUE 1.
013000 01  WKS-FLAGS.
013010*        VALIDEZ NUMERICA DE LOS DOS MONTOS DE LA ESTIMACION
013500     02  WKS-ESTIM-VALIDO-DIS      PIC 9(01) VALUE ZEROES.
013600         88  WKS-DISCFLOW-OK                 VALUE 1.
013700     02  WKS-ESTIM-VALIDO-FLU      PIC 9(01) VALUE ZEROES.
013800         88  WKS-FLOWCOL-OK                   VALUE 1.
013850     02  FILLER                    PIC X(01) VALUE SPACE.
013900
014000*   CONTADORES DE CONTROL DEL CICLO, DECLARADOS 77 POR SER
014010*   ACUMULADORES DE UN SOLO CAMPO (HABITO DEL AREA)
014100 77  WKS-LEIDOS-MAESTRO            PIC 9(07) COMP VALUE ZERO.
014200 77  WKS-LEIDOS-ESTIM              PIC 9(07) COMP VALUE ZERO.
014300 77  WKS-ESTIM-OMITIDOS            PIC 9(07) COMP VALUE ZERO.
014310*        ESTIMACIONES CON INDICADOR DE PIERNA DISTINTO DE 1 O 2
014400 77  WKS-PIERNA-INVALIDA           PIC 9(07) COMP VALUE ZERO.
014500 77  WKS-TOTAL-MODIFICADOS         PIC 9(07) COMP VALUE ZERO.
014600 77  WKS-GRABADOS-MAESTRO          PIC 9(07) COMP VALUE ZERO.
014700 77  WKS-TAB-MAE-LONG              PIC 9(07) COMP VALUE ZERO.
014800 77  WKS-IDX-MAE                   PIC 9(07) COMP VALUE ZERO.
014810*        MASCARA DE EDICION PARA LOS TOTALES DE ESTADISTICAS
014900 01  WKS-MASCARA                   PIC ZZZ,ZZ9.
015000
015100******************************************************************
015200*          PARAMETRO DE FECHA DE PROCESO (SYSIN)                 *
015300******************************************************************
015310*    LA FECHA LLEGA COMO OCHO DIGITOS AAAAMMDD, SEGUN EL ESTANDAR
015320*    DE PARAMETROS DEL AREA
015400 01  WKS-FECHA-PARM                PIC 9(08) VALUE ZEROES.
015500 01  WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
015600     02  WKS-P-ANIO                PIC 9(04).
015700     02  WKS-P-MES                 PIC 9(02).
015800     02  WKS-P-DIA                 PIC 9(02).
015900 01  WKS-FECHA-VALIDA              PIC 9(01) VALUE ZEROES.
016000     88  WKS-FECHA-OK                        VALUE 1.
016010*        RESIDUOS DE LAS TRES DIVISIONES DE LA REGLA DE BISIESTO
016100 01  WKS-REM4                      PIC 9(02) COMP VALUE ZERO.
016200 01  WKS-REM100                    PIC 9(02) COMP VALUE ZERO.
016300 01  WKS-REM400                    PIC 9(03) COMP VALUE ZERO.
016310*        COCIENTE DESCARTABLE, COMPARTIDO POR LAS TRES DIVISIONES
016400 01  WKS-COCIENTE                  PIC 9(06) COMP VALUE ZERO.
016500 01  WKS-ANIO-BISIESTO             PIC 9(01) VALUE ZEROES.
016600     88  WKS-ES-BISIESTO                     VALUE 1.
016610*        TABLA FIJA DE DIAS POR MES, FEBRERO EN 28 POR DEFECTO
016700 01  TABLA-DIAS-MES.
016800     02  FILLER    PIC X(24) VALUE '312831303130313130313031'.
016900 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
017000     02  DIA-FIN-MES PIC 99 OCCURS 12 TIMES.
017100
017200*   NOMBRES ESPERADOS DE ARCHIVO, SOLO PARA BITACORA/AUDITORIA
017300 01  WKS-NOM-MAESTRO                PIC X(40) VALUE SPACES.
017400 01  WKS-NOM-ESTIM                  PIC X(40) VALUE SPACES.
017410*        FECHA DE PARAMETRO EN FORMATO DDMMAAAA, PARA EL NOMBRE
017420*        DEL ARCHIVO DE ESTIMACIONES
017500 01  WKS-FECHA-DDMMAAAA.
017600     02  WKS-DDMM-DIA               PIC 9(02).
017700     02  WKS-DDMM-MES               PIC 9(02).
017800     02  WKS-DDMM-ANIO              PIC 9(04).
017850     02  FILLER                     PIC X(01) VALUE SPACE.
017900
018000******************************************************************
018100*      TABLA MAESTRA DE FLUJOS DE SWAP, CARGADA EN MEMORIA
018200*      (LAYOUT DE PAPELETA, TLFLU02)
018300******************************************************************
018400 01  WKS-TABLA-MAESTRO.
018500     02  WKS-FILA-MAESTRO OCCURS 1 TO 40000 TIMES
018600                           DEPENDING ON WKS-TAB-MAE-LONG
018700                           INDEXED BY WKS-IDX-TAB.
018710*            LLAVE DE PAPELETA, EMPAREJA CONTRA TLE1-CONTRATO
018800         04  WKS-M-NRO-PAPELETA     PIC X(10).
018810*            FECHA DE COBRO, SEGUNDA PARTE DE LA LLAVE COMPUESTA
018900         04  WKS-M-FECHA-COBRO      PIC X(10).
018910*            MONTOS EN MILLONES, DOS DECIMALES
019000         04  WKS-M-DER-INTERESES    PIC S9(13)V99.
019100         04  WKS-M-OBL-INTERESES    PIC S9(13)V99.
019200         04  WKS-M-DER-VP           PIC S9(13)V99.
019300         04  WKS-M-OBL-VP           PIC S9(13)V99.
019400         04  WKS-M-MODIFICADO       PIC X(01) VALUE 'N'.
019500             88  WKS-M-FUE-MODIFICADO         VALUE 'S'.
019550         04  FILLER                 PIC X(01) VALUE SPACE.
019600*      ACUMULADOR DE VALOR ABSOLUTO USADO POR LA REGLA DE PIERNA
019700 01  WKS-VALOR-ABSOLUTO             PIC S9(13)V99 VALUE ZERO.
019800 01  WKS-VALOR-ABSOLUTO-R REDEFINES WKS-VALOR-ABSOLUTO.
019900     02  WKS-VA-ENTERO               PIC S9(13).
020000     02  WKS-VA-DECIMAL              PIC 9(02).
020100
020150*        AREA DE ARMADO DE CADA LINEA DE BITACORA ANTES DE ESCRIBIR
020200 01  WKS-MENSAJE-LOG                PIC X(132) VALUE SPACES.
020300
020400 PROCEDURE DIVISION.
020410******************************************************************
020420*         N O T A S   D E   C O N T R O L   D E   C A L I D A D   *
020430******************************************************************
020440* LA REGLA DE RUTEO DE ESTE PROGRAMA ES POR PIERNA (TLE1-IND-     *
020450* PIERNA), NO POR SIGNO COMO EN TLFLU1A0, Y ADEMAS CRUZA LOS      *
020460* CAMPOS: FLOW-COL ALIMENTA INTERESES Y DISCFLOW ALIMENTA VALOR   *
020470* PRESENTE (VER LA BITACORA DE 30/01/1992 Y APLICA-REGLA-PIERNA). *
020480* AMBOS MONTOS SE GUARDAN EN VALOR ABSOLUTO, YA QUE EL SIGNO NO   *
020490* PARTICIPA DE LA DECISION DE RUTEO EN ESTA VARIANTE.             *
020500******************************************************************
020600*               S E C C I O N    P R I N C I P A L               *
020700******************************************************************
020710*    ORDEN FIJO DE UNIDADES: VALIDA FECHA, ABRE ARCHIVOS, CARGA
020720*    TODO EL MAESTRO EN MEMORIA, APLICA CADA ESTIMACION CONTRA LA
020730*    TABLA, REESCRIBE EL MAESTRO EN EL MISMO ORDEN DE ENTRADA,
020740*    IMPRIME ESTADISTICAS Y CIERRA
020800 000-MAIN SECTION.
020900     PERFORM VALIDA-FECHA-PARM
021000     PERFORM ABRIR-ARCHIVOS
021010*        UNIDAD B: CARGA COMPLETA DEL MAESTRO DE PAPELETAS ANTES
021020*        DE PROCESAR NINGUNA ESTIMACION
021100     PERFORM CARGA-TABLA-MAESTRO UNTIL FIN-MAESTRO
021200     PERFORM PROCESAR-ESTIMACIONES UNTIL FIN-ESTIMACIONES
021210*        REGRABA TODA LA TABLA, MODIFICADA O NO, EN EL MISMO
021220*        ORDEN DE LECTURA ORIGINAL
021300     PERFORM GRABA-MAESTRO-ACTUALIZADO
021400             VARYING WKS-IDX-MAE FROM 1 BY 1
021500             UNTIL WKS-IDX-MAE > WKS-TAB-MAE-LONG
021600     PERFORM ESTADISTICAS
021700     PERFORM CERRAR-ARCHIVOS
021800     STOP RUN.
021900 000-MAIN-E. EXIT.
022000
022100******************************************************************
022200*    UNIDAD E - VALIDACION DE FECHA Y NOMBRES DE ARCHIVO         *
022300******************************************************************
022400 VALIDA-FECHA-PARM SECTION.
022410*        LA FECHA LLEGA POR SYSIN COMO OCHO DIGITOS AAAAMMDD,
022420*        SIN SEPARADORES, SEGUN EL ESTANDAR DE PARAMETROS DEL AREA
022500     ACCEPT WKS-FECHA-PARM FROM SYSIN
022510*        SE PONE EN CERO EL INDICADOR DE VALIDEZ ANTES DE
022520*        EMPEZAR, POR SI EL PROGRAMA SE REINICIARA A MANO
022600     MOVE ZERO TO WKS-FECHA-VALIDA
022700
022710*        PRIMERA VALIDACION: LOS OCHO DIGITOS DEBEN SER NUMERICOS
022800     IF WKS-FECHA-PARM IS NOT NUMERIC
022900        DISPLAY '*** FECHA DE PARAMETRO NO ES NUMERICA ***'
023000                UPON CONSOLE
023010*              RETURN-CODE 91 ES EL CODIGO ESTANDAR DE ERROR DE
023020*              PARAMETROS DE ENTRADA EN LOS PROGRAMAS DEL AREA
023100        MOVE 91 TO RETURN-CODE
023200        STOP RUN
023300     END-IF
023400
023410*        SEGUNDA VALIDACION: EL MES DEBE ESTAR ENTRE 01 Y 12
023500     IF WKS-P-MES < 1 OR WKS-P-MES > 12
023600        DISPLAY '*** MES DE PARAMETRO FUERA DE RANGO ***'
023610*              EL MES SE EXTRAE POR REDEFINES DE
023620*              WKS-FECHA-PARM, NO HAY MOVE EXPLICITO PREVIO
023700                UPON CONSOLE
023800        MOVE 91 TO RETURN-CODE
023900        STOP RUN
024000     END-IF
024100
024110*        REGLA DE ANIO BISIESTO: DIVISIBLE ENTRE 4 Y (NO DIVISIBLE
024120*        ENTRE 100 O SI DIVISIBLE ENTRE 400); LOS TRES DIVIDE SE
024130*        USAN SOLO POR SU RESIDUO
024200     DIVIDE WKS-P-ANIO BY 4   GIVING WKS-COCIENTE
024300                              REMAINDER WKS-REM4
024400     DIVIDE WKS-P-ANIO BY 100 GIVING WKS-COCIENTE
024500                              REMAINDER WKS-REM100
024600     DIVIDE WKS-P-ANIO BY 400 GIVING WKS-COCIENTE
024700                              REMAINDER WKS-REM400
024800     MOVE ZERO TO WKS-ANIO-BISIESTO
024810*              INDICADOR NUMERICO PARA USARSE EN LA TABLA DE
024820*              DIAS POR MES MAS ADELANTE
024900     IF WKS-REM4 = 0 AND (WKS-REM100 NOT = 0 OR WKS-REM400 = 0)
025000        MOVE 1 TO WKS-ANIO-BISIESTO
025100     END-IF
025200
025210*        TERCERA VALIDACION: EL DIA DEBE CAER DENTRO DEL MES,
025220*        CONSIDERANDO FEBRERO BISIESTO POR SEPARADO
025300     IF WKS-ES-BISIESTO AND WKS-P-MES = 2
025310*              FEBRERO BISIESTO ADMITE HASTA EL DIA 29
025400        IF WKS-P-DIA < 1 OR WKS-P-DIA > 29
025500           DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
025600                   UPON CONSOLE
025700           MOVE 91 TO RETURN-CODE
025800           STOP RUN
025900        END-IF
026000     ELSE
026010*              CUALQUIER OTRO MES SE VALIDA CONTRA LA TABLA FIJA
026020*              DE DIAS POR MES (TABLA-DIAS-MES)
026100        IF WKS-P-DIA < 1 OR WKS-P-DIA > DIA-FIN-MES (WKS-P-MES)
026200           DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
026300                   UPON CONSOLE
026400           MOVE 91 TO RETURN-CODE
026500           STOP RUN
026600        END-IF
026700     END-IF
026800
026810*        FECHA VALIDA: SE ARMAN LOS NOMBRES ESPERADOS DE AMBOS
026820*        ARCHIVOS DE ENTRADA PARA DEJAR RASTRO EN LA BITACORA
026900     MOVE 1 TO WKS-FECHA-VALIDA
026910*        A PARTIR DE AQUI SE ARMAN LOS NOMBRES QUE SE USARAN
026920*        EN ABRIR-ARCHIVOS PARA EL OPEN DE CADA ARCHIVO
027000     MOVE WKS-P-DIA  TO WKS-DDMM-DIA
027100     MOVE WKS-P-MES  TO WKS-DDMM-MES
027200     MOVE WKS-P-ANIO TO WKS-DDMM-ANIO
027300
027310*        EL NOMBRE DEL MAESTRO DE PAPELETAS USA LA FECHA AAAAMMDD
027320*        TAL CUAL; EL DE ESTIMACIONES USA DDMMAAAA
027400     STRING 'FLUJOS_SWAP_PAPELETA_' WKS-FECHA-PARM '.CSV'
027500            DELIMITED BY SIZE INTO WKS-NOM-MAESTRO
027600     STRING 'COL_ESTIM_FLOWS_' WKS-DDMM-DIA WKS-DDMM-MES
027700            WKS-DDMM-ANIO '.DAT'
027800            DELIMITED BY SIZE INTO WKS-NOM-ESTIM.
027900 VALIDA-FECHA-PARM-E. EXIT.
028000
028100******************************************************************
028200*              A P E R T U R A   D E   A R C H I V O S           *
028300******************************************************************
028310*    DEJA EN BITACORA LOS NOMBRES ESPERADOS ANTES DE ABRIR, PARA
028320*    FACILITAR EL DIAGNOSTICO SI EL OPERADOR MONTO EL ARCHIVO
028330*    EQUIVOCADO EN EL JCL DE LA CORRIDA
028400 ABRIR-ARCHIVOS SECTION.
028410*        LA BITACORA SE ABRE PRIMERO PARA PODER DEJAR RASTRO DE
028420*        LOS NOMBRES ESPERADOS AUN SI ALGUN OTRO ARCHIVO FALLA
028500     OPEN OUTPUT TLLOG
028600     MOVE 'ARCHIVO ESPERADO MAESTRO: ' TO WKS-MENSAJE-LOG
028700     MOVE WKS-NOM-MAESTRO TO WKS-MENSAJE-LOG (27:40)
028800     PERFORM ESCRIBE-LOG
028900     MOVE 'ARCHIVO ESPERADO ESTIMAC: ' TO WKS-MENSAJE-LOG
029000     MOVE WKS-NOM-ESTIM   TO WKS-MENSAJE-LOG (27:40)
029100     PERFORM ESCRIBE-LOG
029200
029210*        LOS DOS ARCHIVOS DE ENTRADA Y EL MAESTRO DE SALIDA SE
029220*        ABREN JUNTOS; SI CUALQUIERA FALLA SE DETIENE LA CORRIDA
029300     OPEN INPUT  PAPELFLU
029400                 ESTIMFLU
029500          OUTPUT PAPELSAL
029600
029610*        EL MAESTRO DE PAPELETAS ES OBLIGATORIO; SIN EL NO HAY
029620*        NADA QUE ACTUALIZAR
029700     IF FS-PAPELFLU NOT EQUAL 0
029710*              SE ARMAN LOS DATOS PARA LA RUTINA COMUN DE FSE
029800        MOVE 'OPEN'      TO ACCION
029900        MOVE SPACES      TO LLAVE
030000        MOVE 'PAPELFLU'  TO ARCHIVO
030010*              DEBD1R00 IMPRIME EL DETALLE TECNICO DEL ERROR
030100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030200                              FS-PAPELFLU, FSE-PAPELFLU
030300        DISPLAY '*** NO SE PUDO ABRIR MAESTRO DE PAPELETAS ***'
030400                UPON CONSOLE
030500        MOVE 91 TO RETURN-CODE
030600        STOP RUN
030700     END-IF
030800
030810*        EL ARCHIVO DE ESTIMACIONES TAMBIEN ES OBLIGATORIO
030900     IF FS-ESTIMFLU NOT EQUAL 0
031000        MOVE 'OPEN'      TO ACCION
031100        MOVE SPACES      TO LLAVE
031200        MOVE 'ESTIMFLU'  TO ARCHIVO
031300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031400                              FS-ESTIMFLU, FSE-ESTIMFLU
031500        DISPLAY '*** NO SE PUDO ABRIR ARCHIVO DE ESTIMACIONES,'
031600                ' ES OBLIGATORIO ***' UPON CONSOLE
031700        MOVE 91 TO RETURN-CODE
031800        STOP RUN
031900     END-IF
032000
032010*        EL MAESTRO DE SALIDA SE ABRE NUEVO EN CADA CORRIDA; UN
032020*        ERROR AQUI SUELE SER FALTA DE ESPACIO EN DISCO
032100     IF FS-PAPELSAL NOT EQUAL 0
032110*              MISMO PATRON DE LAS DOS VALIDACIONES ANTERIORES
032200        MOVE 'OPEN'      TO ACCION
032300        MOVE SPACES      TO LLAVE
032400        MOVE 'PAPELSAL'  TO ARCHIVO
032500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032600                              FS-PAPELSAL, FSE-PAPELSAL
032700        MOVE 91 TO RETURN-CODE
032800        STOP RUN
032900     END-IF
033000
033010*        SOLO SE LLEGA AQUI SI LOS TRES ARCHIVOS ABRIERON BIEN
033100     MOVE 'ARCHIVOS ABIERTOS CORRECTAMENTE, INICIA PROCESO'
033200          TO WKS-MENSAJE-LOG
033300     PERFORM ESCRIBE-LOG.
033400 ABRIR-ARCHIVOS-E. EXIT.
033500
033510******************************************************************
033520*        N O T A S   D E   C A R G A   Y   E M P A R E J A M I E N T O
033530******************************************************************
033540* LA LLAVE DE EMPAREJAMIENTO ENTRE EL MAESTRO DE PAPELETAS Y LAS *
033550* ESTIMACIONES ES NUMERO DE PAPELETA MAS FECHA DE COBRO, IGUAL   *
033560* QUE EN TLFLU1A0 PERO SOBRE EL CAMPO WKS-M-NRO-PAPELETA EN VEZ  *
033570* DE WKS-M-COD-EMP. UNA ESTIMACION SIN COINCIDENCIA EN LA TABLA  *
033580* SIMPLEMENTE NO SE APLICA A NINGUNA FILA Y NO SE CONSIDERA      *
033590* ERROR, TAL COMO EN LA VERSION NUEVA DEL PROGRAMA.              *
033595******************************************************************
033600******************************************************************
033700*    UNIDAD B - CARGA DEL MAESTRO DE PAPELETAS EN MEMORIA        *
033800******************************************************************
033810*    LEE UN REGISTRO DEL MAESTRO Y LO AGREGA COMO NUEVA FILA DE
033820*    LA TABLA EN MEMORIA; NO HAY DEDUPLICACION, SOLO CARGA EN
033830*    EL ORDEN DE ENTRADA
033900 CARGA-TABLA-MAESTRO SECTION.
034000     READ PAPELFLU END-READ
034100     EVALUATE FS-PAPELFLU
034200        WHEN 0
034300           ADD 1 TO WKS-TAB-MAE-LONG
034400           ADD 1 TO WKS-LEIDOS-MAESTRO
034500           SET WKS-IDX-TAB TO WKS-TAB-MAE-LONG
034600           MOVE TLF2-NRO-PAPELETA  TO
034700                              WKS-M-NRO-PAPELETA (WKS-IDX-TAB)
034800           MOVE TLF2-FECHA-COBRO   TO
034900                                WKS-M-FECHA-COBRO (WKS-IDX-TAB)
034910*          MONTO EN BLANCO O NO NUMERICO EN EL MAESTRO SE TRATA
034920*          COMO CERO ANTES DE APLICAR NINGUNA REGLA (RQAL 117210);
034930*          EVITA UN ABEND DE DATOS EN LAS SUMAS DE ESTADISTICAS
034940*          Y EN LA REGLA DE RUTEO POR PIERNA DE APLICA-REGLA-PIERNA
035000           IF TLF2-DER-INTERESES IS NUMERIC
035010              MOVE TLF2-DER-INTERESES TO
035020                                 WKS-M-DER-INTERESES (WKS-IDX-TAB)
035030           ELSE
035040              MOVE ZERO TO WKS-M-DER-INTERESES (WKS-IDX-TAB)
035050           END-IF
035110*          MISMA REGLA DE BLANCO/NO NUMERICO PARA EL LADO
035120*          OBLIGACION DE INTERESES
035200           IF TLF2-OBL-INTERESES IS NUMERIC
035210              MOVE TLF2-OBL-INTERESES TO
035220                                 WKS-M-OBL-INTERESES (WKS-IDX-TAB)
035230           ELSE
035240              MOVE ZERO TO WKS-M-OBL-INTERESES (WKS-IDX-TAB)
035250           END-IF
035310*          MISMA REGLA PARA EL VALOR PRESENTE, LADO DERECHO
035400           IF TLF2-DER-VP IS NUMERIC
035410              MOVE TLF2-DER-VP TO
035420                                    WKS-M-DER-VP (WKS-IDX-TAB)
035430           ELSE
035440              MOVE ZERO TO WKS-M-DER-VP (WKS-IDX-TAB)
035450           END-IF
035510*          MISMA REGLA PARA EL VALOR PRESENTE, LADO OBLIGACION
035600           IF TLF2-OBL-VP IS NUMERIC
035610              MOVE TLF2-OBL-VP TO
035620                                    WKS-M-OBL-VP (WKS-IDX-TAB)
035630           ELSE
035640              MOVE ZERO TO WKS-M-OBL-VP (WKS-IDX-TAB)
035650           END-IF
035800        WHEN 10
035810*              FILE STATUS 10 ES FIN DE ARCHIVO NORMAL EN QSAM
035900           MOVE 1 TO WKS-FIN-MAESTRO
036000        WHEN OTHER
036010*              CUALQUIER OTRO CODIGO ES UN ERROR DE LECTURA REAL
036100           DISPLAY '*** ERROR LEYENDO MAESTRO DE PAPELETAS ***'
036200                   UPON CONSOLE
036300           MOVE 91 TO RETURN-CODE
036400           STOP RUN
036500     END-EVALUATE.
036600 CARGA-TABLA-MAESTRO-E. EXIT.
036700
036800******************************************************************
036900*    UNIDAD B - LECTURA Y APLICACION DE ESTIMACIONES             *
037000******************************************************************
037010*    EL MAESTRO YA ESTA COMPLETO EN MEMORIA EN ESTE PUNTO; CADA
037020*    ESTIMACION SE VALIDA Y SE FILTRA POR PIERNA ANTES DE BUSCARSE
037030*    CONTRA TODA LA TABLA
037100 PROCESAR-ESTIMACIONES SECTION.
037200     READ ESTIMFLU END-READ
037300     EVALUATE FS-ESTIMFLU
037305*        EVALUATE POR CODIGO DE FILE STATUS, TRES CASOS: OK,
037310*        FIN DE ARCHIVO, O ERROR REAL
037400        WHEN 0
037500           ADD 1 TO WKS-LEIDOS-ESTIM
037600           PERFORM VALIDA-MONTOS-ESTIM
037610*              (EDPZ 116340) UNA PIERNA QUE NO SEA DERECHO NI
037620*              OBLIGACION SE ADVIERTE Y SE CUENTA, SIN DETENER
037630*              EL PROCESO DE LOS DEMAS CONTRATOS
037700           IF NOT TLE1-ES-DERECHO AND NOT TLE1-ES-OBLIGACION
037800              ADD 1 TO WKS-PIERNA-INVALIDA
037900              MOVE 'ADVERTENCIA: PIERNA INVALIDA, CONTRATO '
038000                   TO WKS-MENSAJE-LOG
038100              MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (43:10)
038200              PERFORM ESCRIBE-LOG
038300           ELSE
038400              PERFORM BUSCA-Y-APLICA
038500                      VARYING WKS-IDX-MAE FROM 1 BY 1
038600                      UNTIL WKS-IDX-MAE > WKS-TAB-MAE-LONG
038700           END-IF
038800        WHEN 10
038810*              FILE STATUS 10 ES FIN DE ARCHIVO NORMAL EN QSAM
038900           MOVE 1 TO WKS-FIN-ESTIM
039000        WHEN OTHER
039100           DISPLAY '*** ERROR LEYENDO ARCHIVO DE ESTIMACIONES ***'
039200                   UPON CONSOLE
039300           MOVE 91 TO RETURN-CODE
039400           STOP RUN
039500     END-EVALUATE.
039600 PROCESAR-ESTIMACIONES-E. EXIT.
039700
039800*    VALIDA QUE LOS MONTOS ESTIMADOS SEAN NUMERICOS ANTES DE
039900*    RUTEARLOS; UN CAMPO NO NUMERICO SE OMITE CON ADVERTENCIA
040000*    Y NO DETIENE EL PROCESO.
040100 VALIDA-MONTOS-ESTIM SECTION.
040110*        LOS DOS FLAGS DE VALIDEZ SE RECALCULAN DESDE CERO EN
040120*        CADA ESTIMACION LEIDA
040200     MOVE ZERO TO WKS-ESTIM-VALIDO-DIS WKS-ESTIM-VALIDO-FLU
040205*        AMBOS FLAGS EN CERO HASTA QUE SE VALIDE CADA CAMPO
040210*        DISCFLOW ES EL MONTO ESTIMADO POR RIESGOS QUE EN ESTA
040220*        VARIANTE ALIMENTA VALOR PRESENTE (VER APLICA-REGLA-PIERNA)
040300     IF TLE1-DISCFLOW IS NUMERIC
040400        MOVE 1 TO WKS-ESTIM-VALIDO-DIS
040500     ELSE
040510*              EL CAMPO NO NUMERICO SE ADVIERTE Y SE CUENTA, PERO
040520*              NO DETIENE EL PROCESO DE LOS DEMAS CONTRATOS
040600        ADD 1 TO WKS-ESTIM-OMITIDOS
040700        MOVE 'ADVERTENCIA: DISCFLOW NO NUMERICO, CONTRATO '
040800             TO WKS-MENSAJE-LOG
040900        MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (46:10)
041000        PERFORM ESCRIBE-LOG
041100     END-IF
041110*        FLOW-COL ES EL MONTO ESTIMADO QUE EN ESTA VARIANTE
041120*        ALIMENTA INTERESES
041200     IF TLE1-FLOW-COL IS NUMERIC
041300        MOVE 1 TO WKS-ESTIM-VALIDO-FLU
041400     ELSE
041410*              MISMO TRATAMIENTO QUE DISCFLOW: ADVERTENCIA Y CONTEO
041500        ADD 1 TO WKS-ESTIM-OMITIDOS
041600        MOVE 'ADVERTENCIA: FLOW-COL NO NUMERICO, CONTRATO '
041700             TO WKS-MENSAJE-LOG
041800        MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (46:10)
041900        PERFORM ESCRIBE-LOG
042000     END-IF.
042100 VALIDA-MONTOS-ESTIM-E. EXIT.
042200
042300*    BUSCA EN LA TABLA MAESTRA TODA FILA CUYA LLAVE COINCIDA
042400*    CON EL NUMERO DE PAPELETA/FECHA DE LA ESTIMACION Y LE
042500*    APLICA LA REGLA DE PIERNA (PUEDE COINCIDIR MAS DE UNA VEZ).
042600 BUSCA-Y-APLICA SECTION.
042610*        WKS-IDX-MAE LO CONTROLA EL VARYING DE PROCESAR-ESTIMACIONES
042700     IF WKS-M-NRO-PAPELETA (WKS-IDX-MAE) = TLE1-CONTRATO
042800        AND WKS-M-FECHA-COBRO (WKS-IDX-MAE) = TLE1-FECHA
042900        PERFORM APLICA-REGLA-PIERNA
043000     END-IF.
043100 BUSCA-Y-APLICA-E. EXIT.
043200
043300******************************************************************
043400*    UNIDAD B - REGLA DE RUTEO POR PIERNA (MRVL 114512: NOTESE   *
043500*    QUE FLOW-COL ALIMENTA INTERESES Y DISCFLOW ALIMENTA VALOR   *
043600*    PRESENTE EN ESTA VARIANTE -- CRUZADO RESPECTO A TLFLU1A0 -- *
043700*    Y AMBOS SE TOMAN EN VALOR ABSOLUTO SIN IMPORTAR EL SIGNO.   *
043800******************************************************************
043900 APLICA-REGLA-PIERNA SECTION.
043910*        PIERNA DERECHO: EL BANCO TIENE DERECHO DE COBRO
044000     IF TLE1-ES-DERECHO
044010*              FLOW-COL VALIDO RUTEA A INTERESES DERECHO
044100        IF WKS-FLOWCOL-OK
044200           PERFORM ABSOLUTO-FLOW-COL
044300           MOVE WKS-VALOR-ABSOLUTO TO
044400                              WKS-M-DER-INTERESES (WKS-IDX-MAE)
044500           PERFORM MARCA-MODIFICADO
044600        END-IF
044605*              SI NINGUNO DE LOS DOS MONTOS ERA NUMERICO, LA
044610*              FILA NO SE TOCA Y NO SE MARCA MODIFICADA
044610*              DISCFLOW VALIDO RUTEA A VALOR PRESENTE DERECHO
044700        IF WKS-DISCFLOW-OK
044800           PERFORM ABSOLUTO-DISCFLOW
044900           MOVE WKS-VALOR-ABSOLUTO TO
045000                                     WKS-M-DER-VP (WKS-IDX-MAE)
045100           PERFORM MARCA-MODIFICADO
045200        END-IF
045300     END-IF
045400
045410*        PIERNA OBLIGACION: EL BANCO TIENE OBLIGACION DE PAGO,
045420*        MISMO RUTEO CRUZADO QUE ARRIBA PERO A LOS CAMPOS
045430*        DE OBLIGACION
045500     IF TLE1-ES-OBLIGACION
045600        IF WKS-FLOWCOL-OK
045700           PERFORM ABSOLUTO-FLOW-COL
045800           MOVE WKS-VALOR-ABSOLUTO TO
045900                              WKS-M-OBL-INTERESES (WKS-IDX-MAE)
046000           PERFORM MARCA-MODIFICADO
046100        END-IF
046200        IF WKS-DISCFLOW-OK
046300           PERFORM ABSOLUTO-DISCFLOW
046400           MOVE WKS-VALOR-ABSOLUTO TO
046500                                     WKS-M-OBL-VP (WKS-IDX-MAE)
046600           PERFORM MARCA-MODIFICADO
046700        END-IF
046800     END-IF
046900
046910*        TRAZA DETALLADA, SOLO SI EL OPERADOR ENCENDIO UPSI-0
046920*        EN EL JCL DE LA CORRIDA (JLCH 114810)
047000     IF SW-DEBUG-ON
047100        MOVE 'ESTIMACION APLICADA A PAPELETA  '
047200             TO WKS-MENSAJE-LOG
047300        MOVE TLE1-CONTRATO TO WKS-MENSAJE-LOG (33:10)
047400        PERFORM ESCRIBE-LOG
047500     END-IF.
047600 APLICA-REGLA-PIERNA-E. EXIT.
047700
047800*    OBTIENE EL VALOR ABSOLUTO DE TLE1-FLOW-COL SIN USAR
047900*    UNA FUNCION INTRINSECA (NO DISPONIBLE EN EL COMPILADOR
048000*    DE ESTE AMBIENTE).
048100 ABSOLUTO-FLOW-COL SECTION.
048110*        EL RESULTADO SE DEJA EN WKS-VALOR-ABSOLUTO PARA QUE EL
048120*        LLAMADOR LO MUEVA AL CAMPO DE MAESTRO QUE CORRESPONDA
048200     IF TLE1-FLOW-COL < 0
048300        COMPUTE WKS-VALOR-ABSOLUTO = TLE1-FLOW-COL * -1
048400     ELSE
048500        MOVE TLE1-FLOW-COL TO WKS-VALOR-ABSOLUTO
048600     END-IF.
048700 ABSOLUTO-FLOW-COL-E. EXIT.
048800
048810*    MISMA LOGICA QUE ABSOLUTO-FLOW-COL, PERO SOBRE TLE1-DISCFLOW
048900 ABSOLUTO-DISCFLOW SECTION.
049000     IF TLE1-DISCFLOW < 0
049100        COMPUTE WKS-VALOR-ABSOLUTO = TLE1-DISCFLOW * -1
049200     ELSE
049300        MOVE TLE1-DISCFLOW TO WKS-VALOR-ABSOLUTO
049400     END-IF.
049500 ABSOLUTO-DISCFLOW-E. EXIT.
049600
049610*    MARCA LA FILA COMO MODIFICADA LA PRIMERA VEZ QUE RECIBE UNA
049620*    ESTIMACION, PARA QUE EL CONTADOR DE MODIFICADOS NO DUPLIQUE
049630*    UNA MISMA FILA CUANDO RECIBE DOS ESTIMACIONES
049700 MARCA-MODIFICADO SECTION.
049710*        WKS-IDX-MAE APUNTA SIEMPRE A LA FILA QUE SE ESTA
049720*        ACTUALIZANDO EN APLICA-REGLA-PIERNA
049800     IF NOT WKS-M-FUE-MODIFICADO (WKS-IDX-MAE)
049900        ADD 1 TO WKS-TOTAL-MODIFICADOS
050000        MOVE 'S' TO WKS-M-MODIFICADO (WKS-IDX-MAE)
050010*              SEGUNDA Y SUCESIVAS ESTIMACIONES SOBRE LA MISMA
050020*              FILA NO SUMAN DE NUEVO AL CONTADOR
050100     END-IF.
050200 MARCA-MODIFICADO-E. EXIT.
050300
050400******************************************************************
050500*    UNIDAD B - ESCRITURA DEL MAESTRO ACTUALIZADO, MISMO ORDEN   *
050600******************************************************************
050610*    REGRABA CADA FILA DE LA TABLA EN EL MISMO ORDEN DE LECTURA
050620*    ORIGINAL, YA HAYA SIDO MODIFICADA POR UNA ESTIMACION O NO
050700 GRABA-MAESTRO-ACTUALIZADO SECTION.
050710*        SE POSICIONA EL INDICE DE TABLA SOBRE LA MISMA FILA QUE
050720*        RECORRE EL VARYING DE 000-MAIN
050800     SET WKS-IDX-TAB TO WKS-IDX-MAE
050810*        SE VUELCA CADA CAMPO DE LA FILA DE TRABAJO AL AREA DEL
050820*        REGISTRO DE SALIDA, EN EL MISMO ORDEN DEL LAYOUT TLFLU02
050900     MOVE WKS-M-NRO-PAPELETA (WKS-IDX-TAB)  TO TLF2-NRO-PAPELETA
051000     MOVE WKS-M-FECHA-COBRO (WKS-IDX-TAB)   TO TLF2-FECHA-COBRO
051100     MOVE WKS-M-DER-INTERESES (WKS-IDX-TAB) TO TLF2-DER-INTERESES
051200     MOVE WKS-M-OBL-INTERESES (WKS-IDX-TAB) TO TLF2-OBL-INTERESES
051300     MOVE WKS-M-DER-VP (WKS-IDX-TAB)        TO TLF2-DER-VP
051400     MOVE WKS-M-OBL-VP (WKS-IDX-TAB)        TO TLF2-OBL-VP
051410*        SE ESCRIBE EL REGISTRO COMPLETO DE UNA SOLA VEZ CON
051420*        WRITE FROM, IGUAL QUE EN EL RESTO DE PROGRAMAS DEL AREA
051500     WRITE PAPELSAL-REG FROM TLF2-REG-FLUJO
051600     IF FS-PAPELSAL NOT = 0
051700        DISPLAY '*** ERROR ESCRIBIENDO MAESTRO ACTUALIZADO ***'
051800                UPON CONSOLE
051900        MOVE 91 TO RETURN-CODE
052000        STOP RUN
052100     ELSE
052200        ADD 1 TO WKS-GRABADOS-MAESTRO
052300     END-IF.
052400 GRABA-MAESTRO-ACTUALIZADO-E. EXIT.
052500
052600******************************************************************
052700*                E S C R I T U R A   D E   B I T A C O R A       *
052800******************************************************************
052810*    RUTINA COMUN DE ESCRITURA, USADA POR TODAS LAS DEMAS
052820*    SECCIONES QUE NECESITAN DEJAR UNA LINEA EN TLLOG
052900 ESCRIBE-LOG SECTION.
052910*        NO LLEVA CONTADOR PROPIO, CADA LLAMADOR CUENTA SUS
052920*        PROPIAS LINEAS DE BITACORA SEGUN SU NECESIDAD
053000     WRITE TLLOG-REG FROM WKS-MENSAJE-LOG
053010*        SE LIMPIA EL AREA DE MENSAJE PARA QUE LA PROXIMA SECCION
053020*        QUE LA USE NO ARRASTRE TEXTO ANTERIOR
053100     MOVE SPACES TO WKS-MENSAJE-LOG.
053200 ESCRIBE-LOG-E. EXIT.
053300
053400******************************************************************
053500*                       E S T A D I S T I C A S                  *
053600******************************************************************
053610*    IMPRIME POR CONSOLA Y DEJA EN BITACORA EL RESUMEN DE LA
053620*    CORRIDA, PARA CONTROL DEL OPERADOR Y DE OPERACIONES
053700 ESTADISTICAS SECTION.
053710*        LINEA DE SEPARACION PARA DISTINGUIR EL RESUMEN DEL
053720*        RESTO DE LA SALIDA POR CONSOLA
053800     DISPLAY '*****************************************' UPON
053900             CONSOLE
053910*        REGISTROS MAESTRO LEIDOS: TOTAL DE FILAS CARGADAS EN
053920*        LA UNIDAD B, INDEPENDIENTE DE SI RECIBIERON ESTIMACION
054000     MOVE    WKS-LEIDOS-MAESTRO    TO WKS-MASCARA
054100     DISPLAY 'REGISTROS MAESTRO LEIDOS    : ' WKS-MASCARA
054110*        ESTIMACIONES LEIDAS: TOTAL DE REGISTROS DEL ARCHIVO
054120*        DE RIESGOS PROCESADOS, VALIDOS U OMITIDOS
054200     MOVE    WKS-LEIDOS-ESTIM      TO WKS-MASCARA
054300     DISPLAY 'ESTIMACIONES LEIDAS         : ' WKS-MASCARA
054310*        CAMPOS OMITIDOS: ESTIMACIONES CON DISCFLOW O FLOW-COL
054320*        NO NUMERICO, ADVERTIDAS EN VALIDA-MONTOS-ESTIM
054400     MOVE    WKS-ESTIM-OMITIDOS    TO WKS-MASCARA
054500     DISPLAY 'CAMPOS OMITIDOS NO NUMERICOS: ' WKS-MASCARA
054510*        PIERNA INVALIDA: ESTIMACIONES CON INDICADOR DISTINTO
054520*        DE 1 O 2, ADVERTIDAS EN PROCESAR-ESTIMACIONES
054600     MOVE    WKS-PIERNA-INVALIDA   TO WKS-MASCARA
054700     DISPLAY 'ESTIMACIONES CON PIERNA INVALIDA: ' WKS-MASCARA
054710*        REGISTROS MODIFICADOS: FILAS DEL MAESTRO QUE RECIBIERON
054720*        AL MENOS UNA ESTIMACION APLICADA
054800     MOVE    WKS-TOTAL-MODIFICADOS TO WKS-MASCARA
054900     DISPLAY 'REGISTROS MAESTRO MODIFICADOS: ' WKS-MASCARA
054910*        REGISTROS GRABADOS: DEBE COINCIDIR SIEMPRE CON LOS
054920*        REGISTROS LEIDOS DEL MAESTRO
055000     MOVE    WKS-GRABADOS-MAESTRO  TO WKS-MASCARA
055100     DISPLAY 'REGISTROS MAESTRO GRABADOS  : ' WKS-MASCARA
055200     DISPLAY '*****************************************' UPON
055300             CONSOLE
055400
055410*        EL MISMO RESUMEN QUEDA EN BITACORA PARA QUE OPERACIONES
055420*        LO REVISE SIN NECESIDAD DE RESCATAR EL LISTADO DE CONSOLA
055500     MOVE 'RESUMEN: LEIDOS/MODIFICADOS/GRABADOS ABAJO'
055600          TO WKS-MENSAJE-LOG
055700     PERFORM ESCRIBE-LOG
055800     MOVE WKS-MASCARA TO WKS-MENSAJE-LOG
055900     PERFORM ESCRIBE-LOG
056000     MOVE 'PROCESO TLFLU2A0 FINALIZADO CORRECTAMENTE'
056100          TO WKS-MENSAJE-LOG
056200     PERFORM ESCRIBE-LOG.
056300 ESTADISTICAS-E. EXIT.
056400
056410******************************************************************
056420*         N O T A S   D E   A U D I T O R I A                     *
056430******************************************************************
056440* EL TOTAL DE REGISTROS GRABADOS EN WKS-GRABADOS-MAESTRO DEBE      *
056450* COINCIDIR SIEMPRE CON WKS-LEIDOS-MAESTRO, YA QUE EL PROGRAMA     *
056460* REGRABA LA TABLA COMPLETA SIN DESCARTAR NINGUNA FILA. UNA        *
056470* DIFERENCIA ENTRE AMBOS CONTADORES EN LA BITACORA ES SINTOMA DE   *
056480* UN ABEND A MITAD DE GRABA-MAESTRO-ACTUALIZADO Y DEBE REPORTARSE  *
056490* A OPERACIONES ANTES DE VOLVER A LANZAR LA CORRIDA.               *
056495******************************************************************
056500******************************************************************
056600*                   C I E R R E   D E   A R C H I V O S          *
056700******************************************************************
056710*    CIERRE ORDENADO DE LOS CUATRO ARCHIVOS, SIN VALIDACION DE
056720*    FILE STATUS PORQUE UN ERROR DE CLOSE EN ESTE PUNTO YA NO
056730*    PUEDE AFECTAR LOS DATOS GRABADOS
056800 CERRAR-ARCHIVOS SECTION.
056810*        SE CIERRAN EN EL MISMO ORDEN EN QUE SE ABRIERON: LOS DOS
056820*        DE ENTRADA, LUEGO EL MAESTRO DE SALIDA Y POR ULTIMO LA
056830*        BITACORA
056900     CLOSE PAPELFLU
057000           ESTIMFLU
057100           PAPELSAL
057200           TLLOG.
057300 CERRAR-ARCHIVOS-E. EXIT.
057310*
057320******************************************************************
057330*         N O T A S   P A R A   F U T U R O   M A N T E N I M I E N T O
057340******************************************************************
057350* ESTE PROGRAMA SE MANTIENE SOLO MIENTRAS EXISTAN OPERACIONES QUE *
057360* SIGAN LLEGANDO CON EL LAYOUT DE PAPELETA (TLFLU02). CUANDO      *
057370* TESORERIA COMPLETE LA MIGRACION AL LAYOUT DE TLFLU01 (CODIGO DE*
057380* OPERACION), ESTE PROGRAMA QUEDARA OBSOLETO Y DEBE RETIRARSE    *
057390* DEL CATALOGO DE PRODUCCION JUNTO CON EL COPYBOOK TLFLU02. NO   *
057400* SE DEBE AGREGAR NINGUNA FUNCIONALIDAD NUEVA AQUI QUE NO EXISTA *
057410* YA EN TLFLU1A0; CUALQUIER MEJORA DEBE HACERSE PRIMERO ALLA Y   *
057420* PORTARSE AQUI SOLO SI LA MIGRACION SE RETRASA.                 *
057430******************************************************************
