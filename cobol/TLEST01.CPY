000100******************************************************************
000200*    COPY TLEST01                                                *
000300*    REGISTRO DE ESTIMACIONES DE FLUJO - SISTEMA DE RIESGOS      *
000400*    RECIBIDO DIARIO DEL AREA DE RIESGOS PARA SOBREESCRIBIR      *
000500*    LOS MONTOS DEL MAESTRO DE FLUJOS DE SWAP (TLFLU01/TLFLU02)  *
000600*    LONGITUD DE REGISTRO: 66 (51 DE CAMPOS + 15 DE RESERVA)     *
000700******************************************************************
000800 01  TLE1-REG-ESTIM.
000900*        CODIGO DE CONTRATO, EMPAREJA CONTRA COD-EMP/NRO-PAPELETA
001000     02  TLE1-CONTRATO             PIC X(10).
001100*        FECHA DEL FLUJO ESTIMADO, FORMATO DD/MM/AAAA
001200     02  TLE1-FECHA                PIC X(10).
001300*        INDICADOR DE PIERNA, USADO SOLO POR LA VARIANTE TLFLU2A0
001400*        '1' = LADO DERECHO (A NUESTRO FAVOR)
001500*        '2' = LADO OBLIGACION (A NUESTRO CARGO)
001600     02  TLE1-PIERNA               PIC X(01).
001700*        MONTO DE FLUJO DESCONTADO, CON SIGNO
001800     02  TLE1-DISCFLOW             PIC S9(13)V99.
001900*        MONTO DE FLUJO EN MONEDA LOCAL (COL), CON SIGNO
002000     02  TLE1-FLOW-COL             PIC S9(13)V99.
002100*        RESERVA PARA CRECIMIENTO FUTURO DEL LAYOUT
002200     02  FILLER                    PIC X(15).
002300
002400******************************************************************
002500*    VISTA ALTERNA DE TLE1-FECHA PARA COMPARAR POR CAMPO         *
002600******************************************************************
002700 01  TLE1-FECHA-R REDEFINES TLE1-FECHA.
002800     02  TLE1-FC-DIA               PIC X(02).
002900     02  FILLER                    PIC X(01).
003000     02  TLE1-FC-MES               PIC X(02).
003100     02  FILLER                    PIC X(01).
003200     02  TLE1-FC-ANIO              PIC X(04).
003300
003400******************************************************************
003500*    88-NIVELES PARA CLASIFICAR EL INDICADOR DE PIERNA           *
003600******************************************************************
003700 01  TLE1-PIERNA-88 REDEFINES TLE1-PIERNA.
003800     02  TLE1-PIERNA-CLASE         PIC X(01).
003900         88  TLE1-ES-DERECHO                  VALUE '1'.
004000         88  TLE1-ES-OBLIGACION               VALUE '2'.
