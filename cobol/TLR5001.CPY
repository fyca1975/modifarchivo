000100******************************************************************
000200*    COPY TLR5001                                                *
000300*    REGISTRO DEL INFORME R5 - REPORTE REGULATORIO DE CUPONES   *
000400*    UN REGISTRO POR OPERACION DE SWAP                          *
000500*    LONGITUD DE REGISTRO: 36                                    *
000600******************************************************************
000700 01  TLR5-REG-INFORME.
000800*        CODIGO DE OPERACION, EMPAREJA CONTRA TLF1-COD-EMP
000900     02  TLR5-COD-OPERACION        PIC X(10).
001000*        CUPON DERECHO, EN MILLONES, 6 DECIMALES
001100     02  TLR5-CUPON                PIC S9(07)V9(06).
001200*        CUPON OBLIGACION, EN MILLONES, 6 DECIMALES
001300     02  TLR5-CUPON-1              PIC S9(07)V9(06).
