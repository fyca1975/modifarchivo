000100******************************************************************
000200*    COPY TLFLU01                                                *
000300*    REGISTRO MAESTRO DE FLUJOS DE SWAP - GBO TESORERIA          *
000400*    UN REGISTRO POR OPERACION / FECHA DE COBRO                  *
000500*    LLAVE DE APAREO: TLF1-COD-EMP + TLF1-FECHA-COBRO            *
000600*    LONGITUD DE REGISTRO: 95 (80 DE CAMPOS + 15 DE RESERVA)     *
000700******************************************************************
000800 01  TLF1-REG-FLUJO.
000900*        CODIGO DE OPERACION/CONTRATO (COD_EMP DEL ARCHIVO PLANO)
001000     02  TLF1-COD-EMP              PIC X(10).
001100*        FECHA DE COBRO DEL FLUJO, FORMATO DD/MM/AAAA
001200     02  TLF1-FECHA-COBRO          PIC X(10).
001300*        MONTO DE INTERESES LADO DERECHO (A NUESTRO FAVOR)
001400     02  TLF1-DER-INTERESES        PIC S9(13)V99.
001500*        MONTO DE INTERESES LADO OBLIGACION (A NUESTRO CARGO)
001600     02  TLF1-OBL-INTERESES        PIC S9(13)V99.
001700*        VALOR PRESENTE LADO DERECHO
001800     02  TLF1-DER-VP               PIC S9(13)V99.
001900*        VALOR PRESENTE LADO OBLIGACION
002000     02  TLF1-OBL-VP               PIC S9(13)V99.
002100*        RESERVA PARA CRECIMIENTO FUTURO DEL LAYOUT
002200     02  FILLER                    PIC X(15).
002300
002400******************************************************************
002500*    VISTA ALTERNA DE TLF1-FECHA-COBRO PARA COMPARAR POR CAMPO   *
002600******************************************************************
002700 01  TLF1-FECHA-COBRO-R REDEFINES TLF1-FECHA-COBRO.
002800     02  TLF1-FC-DIA               PIC X(02).
002900     02  FILLER                    PIC X(01).
003000     02  TLF1-FC-MES               PIC X(02).
003100     02  FILLER                    PIC X(01).
003200     02  TLF1-FC-ANIO              PIC X(04).
003300
003400******************************************************************
003500*    VISTA ALTERNA DE LOS MONTOS PARA IMPRESION DE BITACORA      *
003600******************************************************************
003700 01  TLF1-MONTOS-R REDEFINES TLF1-REG-FLUJO.
003800     02  FILLER                    PIC X(20).
003900     02  TLF1-DER-INTERESES-ENT    PIC S9(13).
004000     02  TLF1-DER-INTERESES-DEC    PIC 9(02).
004100     02  TLF1-OBL-INTERESES-ENT    PIC S9(13).
004200     02  TLF1-OBL-INTERESES-DEC    PIC 9(02).
004300     02  TLF1-DER-VP-ENT           PIC S9(13).
004400     02  TLF1-DER-VP-DEC           PIC 9(02).
004500     02  TLF1-OBL-VP-ENT           PIC S9(13).
004600     02  TLF1-OBL-VP-DEC           PIC 9(02).
004700     02  FILLER                    PIC X(15).
