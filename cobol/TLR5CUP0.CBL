000100******************************************************************
000200* FECHA       : 10/10/1994                                       *
000300* PROGRAMADOR : JORGE LUIS CHAVEZ (JLCH)                         *
000400* APLICACION  : TESORERIA - GBO OPERACIONES CON DERIVADOS        *
000500* PROGRAMA    : TLR5CUP0                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECALCULA LOS CUPONES DEL INFORME REGULATORIO R5 *
000800*             : A PARTIR DEL MAESTRO DE FLUJOS DE SWAP YA        *
000900*             : ACTUALIZADO POR TLFLU1A0, SUMANDO EL VALOR       *
001000*             : PRESENTE POR OPERACION Y ESCALANDO A MILLONES.   *
001100* ARCHIVOS    : FLUJOACT=I, INFR5ENT=I, INFR5SAL=O, TLLOG=O      *
001200* ACCION (ES) : A=ACTUALIZA                                      *
001300* INSTALADO   : 28/10/1994                                       *
001400* BPM/RATIONAL: 114855                                           *
001500* NOMBRE      : ACTUALIZACION DE CUPONES DEL INFORME R5          *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    TLR5CUP0.
001900 AUTHOR.        JORGE LUIS CHAVEZ.
002000 INSTALLATION.  GBO TESORERIA - DERIVADOS.
002100 DATE-WRITTEN.  10/10/1994.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 10/10/1994 JLCH 114855  VERSION ORIGINAL DEL PROGRAMA.         *
002800* 04/03/1995 JLCH 114902  SE AGREGA REDONDEO A 6 DECIMALES EN EL *
002900*             CUPON, ANTES SE TRUNCABA.                          *
003000* 09/09/1993 COOS 114699  (VER NOTA: FECHA ORIGINAL DE LA RUTINA *
003100*             DE VALIDACION DE BISIESTO, TOMADA DE TLFLU1A0).   *
003200* 30/03/1994 JLCH 114810  SE AGREGA SWITCH DE DEPURACION UPSI-0  *
003300*             PARA LOGUEAR CADA OPERACION RECALCULADA.           *
003400* 12/07/1996 RQAL 115120  SE ACLARA QUE EL INFORME R5 ES         *
003500*             OPCIONAL: SI NO LLEGA, EL PROCESO SE OMITE SIN     *
003600*             MARCAR ERROR.                                     *
003700* 11/03/1998 RQAL 115401  AJUSTE VENTANA DE ANIO (Y2K): LA FECHA *
003800*             DE PARAMETRO SE VALIDA COMPLETA AAAAMMDD DE CUATRO *
003900*             DIGITOS DE ANIO, SIN SUPOSICION DE SIGLO.          *
004000* 20/01/1999 RQAL 115404  PRUEBAS DE PASO DE SIGLO SOBRE EL      *
004100*             NOMBRE DEL INFORME R5 (AAMMDD), SIN HALLAZGOS.     *
004200* 12/06/2001 EDPZ 115882  SE AGREGA ARCHIVO DE BITACORA TLLOG EN *
004300*             LUGAR DE UNICAMENTE DESPLEGAR POR CONSOLA.         *
004400* 03/05/2006 EDPZ 116450  SE ACLARA QUE LA SUMATORIA DE VALOR    *
004500*             PRESENTE CONSIDERA TODOS LOS FLUJOS DE LA MISMA    *
004600*             OPERACION, NO SOLO EL PRIMERO ENCONTRADO.          *
004700* 08/08/2012 SMHR 117046  MANTENIMIENTO MENOR DE COMENTARIOS.    *
004750* 05/03/2013 RQAL 117211  SE CORRIGE LONGITUD DEL REGISTRO DE    *
004760*             SALIDA DEL INFORME R5 A 36 POSICIONES, IGUAL AL    *
004770*             REGISTRO DE ENTRADA (COPYBOOK TLR5001); SE ELIMINA *
004780*             RELLENO DE RESERVA QUE NO FORMABA PARTE DEL LAYOUT.*
004790* 15/11/2014 RQAL 117319  SE AMPLIA COMENTARIO DE PROGRAMA Y DE  *
004795*             SECCIONES; SIN CAMBIO DE LOGICA.                   *
004800******************************************************************
004810******************************************************************
004820*         N O T A S   D E   O P E R A C I O N                    *
004830******************************************************************
004840* EL INFORME R5 ES EL REPORTE REGULATORIO QUE TESORERIA ENTREGA  *
004850* A LA SUPERINTENDENCIA CON EL VALOR PRESENTE DE CUPONES POR     *
004860* OPERACION DE SWAP. ESTE PROGRAMA CORRE DESPUES DE TLFLU1A0     *
004870* (O TLFLU2A0), YA QUE NECESITA EL MAESTRO DE FLUJOS CON LAS     *
004880* ESTIMACIONES DEL DIA YA APLICADAS. SI EL ARCHIVO DE ENTRADA    *
004890* INFR5ENT NO LLEGA, EL DIA NO TUVO OPERACIONES SUJETAS A ESTE   *
004900* REPORTE Y EL PROCESO TERMINA SIN ERROR (VER RQAL 115120).      *
004910******************************************************************
004920 ENVIRONMENT DIVISION.
004930 CONFIGURATION SECTION.
004940*    SPECIAL-NAMES DEL AREA: C01 PARA SALTO DE FORMULARIO, CLASE
004950*    DE DIGITO PARA VALIDACIONES RAPIDAS, Y EL SWITCH UPSI-0 QUE
004960*    EL OPERADOR ENCIENDE EN JCL PARA TRAZA DETALLADA
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS WKS-CLASE-DIGITO IS '0' THRU '9'
005400     UPSI-0 ON  STATUS IS SW-DEBUG-ON
005500            OFF STATUS IS SW-DEBUG-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005810*    LOS CUATRO ARCHIVOS SON SECUENCIALES; NINGUNO SE ACCEDE
005820*    DIRECTAMENTE, POR LO QUE NO SE DECLARA RECORD KEY
005830*    MAESTRO DE FLUJOS DE SWAP YA ACTUALIZADO POR TLFLU1A0
005900     SELECT FLUJOACT ASSIGN TO FLUJOACT
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS FS-FLUJOACT.
006200
006210*    INFORME R5 ORIGINAL, ENTRADA OPCIONAL DEL AREA REGULATORIA
006300     SELECT INFR5ENT ASSIGN TO INFR5ENT
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-INFR5ENT.
006600
006610*    INFORME R5 CON LOS CUPONES YA RECALCULADOS (SALIDA)
006700     SELECT INFR5SAL ASSIGN TO INFR5SAL
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-INFR5SAL.
007000
007010*    BITACORA DE PROCESO, UNA LINEA POR EVENTO RELEVANTE
007100     SELECT TLLOG    ASSIGN TO TLLOG
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-TLLOG.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
007910*    LOS BLOQUES DE FD NO LLEVAN BLOCK CONTAINS NI LABEL RECORDS
007920*    PORQUE EL JCL DEL AREA LOS FIJA POR DCB EN EL PASO DE EJECUCION
008000*   MAESTRO DE FLUJOS DE SWAP YA ACTUALIZADO POR TLFLU1A0 (ENTRADA
008100 FD  FLUJOACT.
008110*        MISMO LAYOUT TLFLU01 QUE PRODUCE TLFLU1A0
008200     COPY TLFLU01.
008300*   INFORME R5 ORIGINAL (ENTRADA, OPCIONAL)
008400 FD  INFR5ENT.
008410*        LAYOUT DE 36 POSICIONES DEL COPYBOOK TLR5001, COMPARTIDO
008420*        CON EL AREA REGULATORIA QUE CONSUME EL INFORME DE SALIDA
008500     COPY TLR5001.
008600*   INFORME R5 ACTUALIZADO (SALIDA)
008700 FD  INFR5SAL.
008710*        MISMA LONGITUD DE TLR5-REG-INFORME (36); SE ESCRIBE POR
008720*        WRITE FROM, IGUAL QUE EN EL RESTO DE PROGRAMAS DEL AREA
008800 01  INFR5SAL-REG                 PIC X(36).
008900*   BITACORA DE PROCESO (SALIDA)
009000 FD  TLLOG.
009010*        LINEA DE TEXTO LIBRE PARA CONSOLA/AUDITORIA
009100 01  TLLOG-REG                    PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009310******************************************************************
009320*    N O T A S   D E   D I M E N S I O N A M I E N T O             *
009330******************************************************************
009340* WKS-TABLA-MAESTRO SE DIMENSIONA IGUAL QUE EN TLFLU1A0, PARA EL  *
009350* VOLUMEN MAXIMO DE CONTRATOS VIGENTES QUE MANEJA TESORERIA. VER  *
009360* EL OCCURS DE WKS-FILA-MAESTRO MAS ABAJO PARA EL LIMITE ACTUAL. *
009370******************************************************************
009400******************************************************************
009500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009600******************************************************************
009610*    UN PAR FS/FSE POR ARCHIVO, SEGUN EL ESTANDAR DE LA RUTINA
009620*    DEBD1R00 DEL AREA PARA DIAGNOSTICO DE ERRORES VSAM/QSAM
009700 01  WKS-FS-STATUS.
009710*        CODIGO DE ESTADO DEL MAESTRO YA ACTUALIZADO
009800     02  FS-FLUJOACT               PIC 9(02) VALUE ZEROES.
009900     02  FSE-FLUJOACT.
009910*           CODIGO DE RETORNO DEL ACCESS METHOD AL FALLAR LA OPERACION
010000         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010010*           FUNCION QUE ESTABA EN CURSO AL MOMENTO DEL ERROR
010100         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010110*           CODIGO DE RETROALIMENTACION ADICIONAL DEL ACCESS METHOD
010200         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010210*        CODIGO DE ESTADO DEL INFORME R5 DE ENTRADA (OPCIONAL)
010300     02  FS-INFR5ENT               PIC 9(02) VALUE ZEROES.
010400     02  FSE-INFR5ENT.
010500         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010600         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010710*        CODIGO DE ESTADO DEL INFORME R5 DE SALIDA
010800     02  FS-INFR5SAL               PIC 9(02) VALUE ZEROES.
010900     02  FSE-INFR5SAL.
011000         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011100         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011200         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011210*        CODIGO DE ESTADO DE LA BITACORA
011300     02  FS-TLLOG                  PIC 9(02) VALUE ZEROES.
011400     02  FSE-TLLOG.
011500         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011600         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011800*      VARIABLES RUTINA DE FSE
011900     02  PROGRAMA                  PIC X(08) VALUE 'TLR5CUP0'.
012000     02  ARCHIVO                   PIC X(08) VALUE SPACES.
012100     02  ACCION                    PIC X(10) VALUE SPACES.
012200     02  LLAVE                     PIC X(32) VALUE SPACES.
012250     02  FILLER                    PIC X(01) VALUE SPACE.
012300
012400******************************************************************
012500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012600******************************************************************
012650*   SWITCHES DE FIN DE ARCHIVO, INDEPENDIENTES DEL AREA DE FLAGS
012660*   DE PRESENCIA/COINCIDENCIA (HABITO DEL AREA PARA CONMUTADORES
012670*   DE UN SOLO USO)
012680 77  WKS-FIN-MAESTRO               PIC 9(01) VALUE ZERO.
012690     88  FIN-MAESTRO                        VALUE 1.
012695 77  WKS-FIN-INFORME               PIC 9(01) VALUE ZERO.
012697     88  FIN-INFORME                        VALUE 1.
012700 01  WKS-FLAGS.
012710*        PRESENCIA DEL INFORME R5 OPCIONAL DE ENTRADA
013200     02  WKS-R5-PRESENTE           PIC 9(01) VALUE ZEROES.
013300         88  WKS-R5-NO-LLEGO                 VALUE 0.
013310*        COINCIDENCIA DE LA OPERACION CONTRA EL MAESTRO, POR
013320*        REGISTRO DE INFORME PROCESADO
013400     02  WKS-HUBO-COINCIDENCIA     PIC 9(01) VALUE ZEROES.
013500         88  WKS-COINCIDIO                   VALUE 1.
013550     02  FILLER                    PIC X(01) VALUE SPACE.
013600
013650*   CONTADORES DE CONTROL DEL CICLO, DECLARADOS 77 POR SER
013660*   ACUMULADORES DE UN SOLO CAMPO (HABITO DEL AREA)
013700 77  WKS-LEIDOS-MAESTRO            PIC 9(07) COMP VALUE ZERO.
013800 77  WKS-LEIDOS-INFORME            PIC 9(07) COMP VALUE ZERO.
013900 77  WKS-TOTAL-MODIFICADOS         PIC 9(07) COMP VALUE ZERO.
014000 77  WKS-GRABADOS-INFORME          PIC 9(07) COMP VALUE ZERO.
014100 77  WKS-TAB-MAE-LONG              PIC 9(07) COMP VALUE ZERO.
014200 77  WKS-IDX-MAE                   PIC 9(07) COMP VALUE ZERO.
014210*        MASCARA DE EDICION PARA LOS TOTALES DE ESTADISTICAS
014300 01  WKS-MASCARA                   PIC ZZZ,ZZ9.
014500
014600******************************************************************
014700*          PARAMETRO DE FECHA DE PROCESO (SYSIN)                 *
014800******************************************************************
014810*    LA FECHA LLEGA COMO OCHO DIGITOS AAAAMMDD, SEGUN EL ESTANDAR
014820*    DE PARAMETROS DEL AREA
014900 01  WKS-FECHA-PARM                PIC 9(08) VALUE ZEROES.
015000 01  WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
015100     02  WKS-P-ANIO                PIC 9(04).
015200     02  WKS-P-MES                 PIC 9(02).
015300     02  WKS-P-DIA                 PIC 9(02).
015400 01  WKS-FECHA-VALIDA              PIC 9(01) VALUE ZEROES.
015500     88  WKS-FECHA-OK                        VALUE 1.
015510*        RESIDUOS DE LAS TRES DIVISIONES DE LA REGLA DE BISIESTO
015600 01  WKS-REM4                      PIC 9(02) COMP VALUE ZERO.
015700 01  WKS-REM100                    PIC 9(02) COMP VALUE ZERO.
015800 01  WKS-REM400                    PIC 9(03) COMP VALUE ZERO.
015810*        COCIENTE DESCARTABLE, COMPARTIDO POR LAS TRES DIVISIONES
015900 01  WKS-COCIENTE                  PIC 9(06) COMP VALUE ZERO.
016000 01  WKS-ANIO-BISIESTO             PIC 9(01) VALUE ZEROES.
016100     88  WKS-ES-BISIESTO                     VALUE 1.
016110*        TABLA FIJA DE DIAS POR MES, FEBRERO EN 28 POR DEFECTO
016200 01  TABLA-DIAS-MES.
016300     02  FILLER    PIC X(24) VALUE '312831303130313130313031'.
016400 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
016500     02  DIA-FIN-MES PIC 99 OCCURS 12 TIMES.
016600
016700*   NOMBRE ESPERADO DEL INFORME R5, SOLO PARA BITACORA/AUDITORIA
016800 01  WKS-NOM-INFR5                  PIC X(40) VALUE SPACES.
016810*        FECHA DE PARAMETRO EN FORMATO AAMMDD (DOS DIGITOS DE
016820*        ANIO) PARA EL NOMBRE DEL ARCHIVO DE INFORME R5; SE
016830*        VALIDO SIN HALLAZGOS EN EL PASO DE SIGLO (RQAL 115404)
016900 01  WKS-FECHA-AAMMDD.
017000     02  WKS-AAMMDD-ANIO2           PIC 9(02).
017100     02  WKS-AAMMDD-MES             PIC 9(02).
017200     02  WKS-AAMMDD-DIA             PIC 9(02).
017210*        NO SE AGREGA FILLER A ESTE GRUPO PORQUE SE CONSUME
017220*        COMPLETO EN EL STRING QUE ARMA EL NOMBRE DEL ARCHIVO;
017230*        UN FILLER INSERTARIA UN ESPACIO ESPURIO EN EL NOMBRE
017300 01  WKS-ANIO2-R REDEFINES WKS-FECHA-AAMMDD.
017400     02  FILLER                     PIC 9(02).
017500     02  FILLER                     PIC 9(04).
017600
017700******************************************************************
017800*      TABLA MAESTRA DE FLUJOS DE SWAP YA ACTUALIZADO
017900******************************************************************
018000 01  WKS-TABLA-MAESTRO.
018100     02  WKS-FILA-MAESTRO OCCURS 1 TO 40000 TIMES
018200                           DEPENDING ON WKS-TAB-MAE-LONG
018300                           INDEXED BY WKS-IDX-TAB.
018310*            LLAVE DE OPERACION, EMPAREJA CONTRA TLR5-COD-OPERACION
018400         04  WKS-M-COD-EMP          PIC X(10).
018410*            VALOR PRESENTE POR OPERACION, EN MILLONES, YA CON
018420*            ESTIMACIONES DEL DIA APLICADAS POR TLFLU1A0
018500         04  WKS-M-DER-VP           PIC S9(13)V99.
018600         04  WKS-M-OBL-VP           PIC S9(13)V99.
018650         04  FILLER                 PIC X(01) VALUE SPACE.
018700
018800*   ACUMULADORES DE VALOR PRESENTE POR OPERACION, EN COLONES
018850*   ACUMULADORES EMPAQUETADOS, SIGUIENDO EL HABITO DEL AREA PARA
018860*   CAMPOS DE TRABAJO DE UN SOLO CONTADOR/ACUMULADOR (COMP-3)
018900 01  WKS-SUMA-DER-VP                PIC S9(15)V99 COMP-3 VALUE ZERO.
019000 01  WKS-SUMA-OBL-VP                PIC S9(15)V99 COMP-3 VALUE ZERO.
019500
019600 01  WKS-MENSAJE-LOG                PIC X(132) VALUE SPACES.
019700
019800 PROCEDURE DIVISION.
019810******************************************************************
019820*         N O T A S   D E   C O N T R O L   D E   C A L I D A D   *
019830******************************************************************
019840* EL CUPON DEL INFORME R5 ES LA SUMA DE VALOR PRESENTE DE TODAS   *
019850* LAS FILAS DEL MAESTRO CUYO CODIGO DE OPERACION COINCIDA CON EL  *
019860* REGISTRO DE ENTRADA (EDPZ 116450: NO SOLO LA PRIMERA FILA QUE   *
019870* COINCIDA), ESCALADA DE COLONES A MILLONES Y REDONDEADA A SEIS   *
019880* DECIMALES (JLCH 114902). SI NINGUNA FILA DEL MAESTRO COINCIDE   *
019890* CON EL REGISTRO DE ENTRADA, EL REGISTRO SE REGRABA TAL CUAL     *
019895* LLEGO, SIN RECALCULAR NINGUN CUPON.                             *
019900******************************************************************
020000*               S E C C I O N    P R I N C I P A L               *
020100******************************************************************
020110*    SI EL INFORME R5 NO LLEGO, SE CIERRA LO POCO QUE SE ABRIO
020120*    Y SE TERMINA SIN ERROR; DE LO CONTRARIO SE CARGA EL MAESTRO,
020130*    SE RECALCULA CADA REGISTRO DEL INFORME Y SE CIERRA
020200 000-MAIN SECTION.
020300     PERFORM VALIDA-FECHA-PARM
020400     PERFORM ABRIR-ARCHIVOS
020410*        (RQAL 115120) EL INFORME R5 ES OPCIONAL: SU AUSENCIA
020420*        NO ES UN ERROR DE CORRIDA
020500     IF WKS-R5-NO-LLEGO
020600        PERFORM CERRAR-ARCHIVOS
020700        STOP RUN
020800     END-IF
020810*        UNIDAD C: CARGA COMPLETA DEL MAESTRO ANTES DE PROCESAR
020820*        NINGUN REGISTRO DEL INFORME, YA QUE EL EMPAREJAMIENTO
020830*        ES CONTRA TODA LA TABLA
020900     PERFORM CARGA-TABLA-MAESTRO-ACTUALIZADO UNTIL FIN-MAESTRO
021000     PERFORM PROCESAR-INFORME-R5 UNTIL FIN-INFORME
021100     PERFORM ESTADISTICAS
021200     PERFORM CERRAR-ARCHIVOS
021300     STOP RUN.
021400 000-MAIN-E. EXIT.
021500
021600******************************************************************
021700*    UNIDAD E - VALIDACION DE FECHA Y NOMBRE DEL INFORME R5      *
021800******************************************************************
021900 VALIDA-FECHA-PARM SECTION.
021910*        LA FECHA LLEGA POR SYSIN COMO OCHO DIGITOS AAAAMMDD,
021920*        SIN SEPARADORES, SEGUN EL ESTANDAR DE PARAMETROS DEL AREA
022000     ACCEPT WKS-FECHA-PARM FROM SYSIN
022100     MOVE ZERO TO WKS-FECHA-VALIDA
022200
022210*        PRIMERA VALIDACION: LOS OCHO DIGITOS DEBEN SER NUMERICOS
022300     IF WKS-FECHA-PARM IS NOT NUMERIC
022400        DISPLAY '*** FECHA DE PARAMETRO NO ES NUMERICA ***'
022500                UPON CONSOLE
022510*              RETURN-CODE 91 ES EL CODIGO ESTANDAR DE ERROR DE
022520*              PARAMETROS DE ENTRADA EN LOS PROGRAMAS DEL AREA
022600        MOVE 91 TO RETURN-CODE
022700        STOP RUN
022800     END-IF
022900
022910*        SEGUNDA VALIDACION: EL MES DEBE ESTAR ENTRE 01 Y 12
023000     IF WKS-P-MES < 1 OR WKS-P-MES > 12
023100        DISPLAY '*** MES DE PARAMETRO FUERA DE RANGO ***'
023200                UPON CONSOLE
023300        MOVE 91 TO RETURN-CODE
023400        STOP RUN
023500     END-IF
023600
023610*        REGLA DE ANIO BISIESTO: DIVISIBLE ENTRE 4 Y (NO DIVISIBLE
023620*        ENTRE 100 O SI DIVISIBLE ENTRE 400); LOS TRES DIVIDE SE
023630*        USAN SOLO POR SU RESIDUO
023700     DIVIDE WKS-P-ANIO BY 4   GIVING WKS-COCIENTE
023800                              REMAINDER WKS-REM4
023900     DIVIDE WKS-P-ANIO BY 100 GIVING WKS-COCIENTE
024000                              REMAINDER WKS-REM100
024100     DIVIDE WKS-P-ANIO BY 400 GIVING WKS-COCIENTE
024200                              REMAINDER WKS-REM400
024300     MOVE ZERO TO WKS-ANIO-BISIESTO
024400     IF WKS-REM4 = 0 AND (WKS-REM100 NOT = 0 OR WKS-REM400 = 0)
024500        MOVE 1 TO WKS-ANIO-BISIESTO
024600     END-IF
024700
024710*        TERCERA VALIDACION: EL DIA DEBE CAER DENTRO DEL MES,
024720*        CONSIDERANDO FEBRERO BISIESTO POR SEPARADO
024800     IF WKS-ES-BISIESTO AND WKS-P-MES = 2
024810*              FEBRERO BISIESTO ADMITE HASTA EL DIA 29
024900        IF WKS-P-DIA < 1 OR WKS-P-DIA > 29
025000           DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
025100                   UPON CONSOLE
025200           MOVE 91 TO RETURN-CODE
025300           STOP RUN
025400        END-IF
025500     ELSE
025510*              CUALQUIER OTRO MES SE VALIDA CONTRA LA TABLA FIJA
025520*              DE DIAS POR MES (TABLA-DIAS-MES)
025600        IF WKS-P-DIA < 1 OR WKS-P-DIA > DIA-FIN-MES (WKS-P-MES)
025700           DISPLAY '*** DIA DE PARAMETRO FUERA DE RANGO ***'
025800                   UPON CONSOLE
025900           MOVE 91 TO RETURN-CODE
026000           STOP RUN
026100        END-IF
026200     END-IF
026300
026310*        FECHA VALIDA: SE ARMA EL NOMBRE ESPERADO DEL INFORME R5
026320*        EN FORMATO AAMMDD (DOS DIGITOS DE ANIO), CONVENCION
026330*        PROPIA DE ESTE REPORTE REGULATORIO
026400     MOVE 1 TO WKS-FECHA-VALIDA
026500     DIVIDE WKS-P-ANIO BY 100 GIVING WKS-COCIENTE
026600                              REMAINDER WKS-AAMMDD-ANIO2
026700     MOVE WKS-P-MES  TO WKS-AAMMDD-MES
026800     MOVE WKS-P-DIA  TO WKS-AAMMDD-DIA
026900
027000     STRING 'INFORME_R5_GBO_' WKS-FECHA-AAMMDD '.CSV'
027100            DELIMITED BY SIZE INTO WKS-NOM-INFR5.
027200 VALIDA-FECHA-PARM-E. EXIT.
027300
027400******************************************************************
027500*              A P E R T U R A   D E   A R C H I V O S           *
027600******************************************************************
027610*    DEJA EN BITACORA EL NOMBRE ESPERADO ANTES DE ABRIR, PARA
027620*    FACILITAR EL DIAGNOSTICO SI EL OPERADOR MONTO EL ARCHIVO
027630*    EQUIVOCADO EN EL JCL DE LA CORRIDA
027700 ABRIR-ARCHIVOS SECTION.
027710*        LA BITACORA SE ABRE PRIMERO PARA PODER DEJAR RASTRO DEL
027720*        NOMBRE ESPERADO AUN SI EL INFORME R5 NO LLEGA
027800     OPEN OUTPUT TLLOG
027900     MOVE 'ARCHIVO ESPERADO INFORME R5 (OPCIONAL): '
028000          TO WKS-MENSAJE-LOG
028100     MOVE WKS-NOM-INFR5 TO WKS-MENSAJE-LOG (42:40)
028200     PERFORM ESCRIBE-LOG
028300
028310*        EL INFORME R5 SE ABRE SOLO, ANTES QUE EL MAESTRO Y LA
028320*        SALIDA, PARA PODER DECIDIR SI EL PROCESO CONTINUA
028400     OPEN INPUT INFR5ENT
028500
028510*        SI EL INFORME R5 NO EXISTE, NO ES ERROR: SIMPLEMENTE NO
028520*        HUBO OPERACIONES SUJETAS A ESTE REPORTE EN EL DIA
028600     IF FS-INFR5ENT NOT EQUAL 0
028700        MOVE 0 TO WKS-R5-PRESENTE
028800        MOVE 'INFORME R5 OPCIONAL NO ENCONTRADO, SE OMITE'
028900             TO WKS-MENSAJE-LOG
029000        PERFORM ESCRIBE-LOG
029100     ELSE
029200        MOVE 1 TO WKS-R5-PRESENTE
029300
029310*              SOLO SI EL INFORME LLEGO SE ABREN EL MAESTRO Y LA
029320*              SALIDA; NO TIENE SENTIDO ABRIRLOS DE OTRA FORMA
029400        OPEN INPUT  FLUJOACT
029500             OUTPUT INFR5SAL
029600
029610*              EL MAESTRO ACTUALIZADO ES OBLIGATORIO PARA PODER
029620*              RECALCULAR NINGUN CUPON
029700        IF FS-FLUJOACT NOT EQUAL 0
029710*                    SE ARMAN LOS DATOS PARA LA RUTINA COMUN DE FSE
029800           MOVE 'OPEN'      TO ACCION
029900           MOVE SPACES      TO LLAVE
030000           MOVE 'FLUJOACT'  TO ARCHIVO
030010*                    DEBD1R00 IMPRIME EL DETALLE TECNICO DEL ERROR
030100           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030200                                 LLAVE, FS-FLUJOACT, FSE-FLUJOACT
030300           DISPLAY '*** NO SE PUDO ABRIR MAESTRO ACTUALIZADO,'
030400                   ' ES OBLIGATORIO PARA LA UNIDAD C ***'
030500                   UPON CONSOLE
030600           MOVE 91 TO RETURN-CODE
030700           STOP RUN
030800        END-IF
030900
030910*              EL INFORME DE SALIDA SE ABRE NUEVO EN CADA CORRIDA;
030920*              UN ERROR AQUI SUELE SER FALTA DE ESPACIO EN DISCO
031000        IF FS-INFR5SAL NOT EQUAL 0
031100           MOVE 'OPEN'      TO ACCION
031200           MOVE SPACES      TO LLAVE
031300           MOVE 'INFR5SAL'  TO ARCHIVO
031400           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
031500                                 LLAVE, FS-INFR5SAL, FSE-INFR5SAL
031600           MOVE 91 TO RETURN-CODE
031700           STOP RUN
031800        END-IF
031900
032000        MOVE 'ARCHIVOS ABIERTOS CORRECTAMENTE, INICIA PROCESO'
032100             TO WKS-MENSAJE-LOG
032200        PERFORM ESCRIBE-LOG
032300     END-IF.
032400 ABRIR-ARCHIVOS-E. EXIT.
032500
032600******************************************************************
032700*    UNIDAD C - CARGA DEL MAESTRO YA ACTUALIZADO EN MEMORIA      *
032800******************************************************************
032810*    LEE UN REGISTRO DEL MAESTRO Y LO AGREGA COMO NUEVA FILA DE
032820*    LA TABLA EN MEMORIA; SE REPITE HASTA FIN DE ARCHIVO DESDE
032830*    000-MAIN. SOLO INTERESA EL VALOR PRESENTE, YA QUE ESTE
032840*    PROGRAMA NO TOCA INTERESES
032900 CARGA-TABLA-MAESTRO-ACTUALIZADO SECTION.
033000     READ FLUJOACT END-READ
033100     EVALUATE FS-FLUJOACT
033200        WHEN 0
033300           ADD 1 TO WKS-TAB-MAE-LONG
033400           ADD 1 TO WKS-LEIDOS-MAESTRO
033500           SET WKS-IDX-TAB TO WKS-TAB-MAE-LONG
033600           MOVE TLF1-COD-EMP TO WKS-M-COD-EMP (WKS-IDX-TAB)
033610*              MONTO EN BLANCO O NO NUMERICO EN EL MAESTRO SE
033620*              TRATA COMO CERO ANTES DE ACUMULAR, MISMA REGLA
033630*              QUE APLICA TLFLU1A0 AL CARGAR EL MAESTRO
033700           IF TLF1-DER-VP IS NUMERIC
033800              MOVE TLF1-DER-VP TO WKS-M-DER-VP (WKS-IDX-TAB)
033900           ELSE
034000              MOVE ZERO TO WKS-M-DER-VP (WKS-IDX-TAB)
034100           END-IF
034110*              MISMA REGLA PARA EL VALOR PRESENTE DE OBLIGACION
034200           IF TLF1-OBL-VP IS NUMERIC
034300              MOVE TLF1-OBL-VP TO WKS-M-OBL-VP (WKS-IDX-TAB)
034400           ELSE
034500              MOVE ZERO TO WKS-M-OBL-VP (WKS-IDX-TAB)
034600           END-IF
034700        WHEN 10
034710*              FILE STATUS 10 ES FIN DE ARCHIVO NORMAL EN QSAM
034800           MOVE 1 TO WKS-FIN-MAESTRO
034900        WHEN OTHER
034910*              CUALQUIER OTRO CODIGO ES UN ERROR DE LECTURA REAL
035000           DISPLAY '*** ERROR LEYENDO MAESTRO ACTUALIZADO ***'
035100                   UPON CONSOLE
035200           MOVE 91 TO RETURN-CODE
035300           STOP RUN
035400     END-EVALUATE.
035500 CARGA-TABLA-MAESTRO-ACTUALIZADO-E. EXIT.
035600
035700******************************************************************
035800*    UNIDAD C - LECTURA DEL INFORME R5 Y RECALCULO DE CUPONES    *
035900******************************************************************
035910*    EL MAESTRO YA ESTA COMPLETO EN MEMORIA EN ESTE PUNTO; CADA
035920*    REGISTRO DEL INFORME SE BUSCA CONTRA TODA LA TABLA, YA QUE
035930*    PUEDE HABER VARIAS FILAS CON EL MISMO CODIGO DE OPERACION
036000 PROCESAR-INFORME-R5 SECTION.
036100     READ INFR5ENT END-READ
036200     EVALUATE FS-INFR5ENT
036300        WHEN 0
036400           ADD 1 TO WKS-LEIDOS-INFORME
036410*              LOS ACUMULADORES Y EL FLAG DE COINCIDENCIA SE
036420*              REINICIAN EN CADA REGISTRO DE INFORME LEIDO
036500           MOVE ZERO TO WKS-SUMA-DER-VP WKS-SUMA-OBL-VP
036600           MOVE ZERO TO WKS-HUBO-COINCIDENCIA
036700           PERFORM CALCULA-CUPONES
036800                   VARYING WKS-IDX-MAE FROM 1 BY 1
036900                   UNTIL WKS-IDX-MAE > WKS-TAB-MAE-LONG
037000           IF WKS-COINCIDIO
037010*                    ESCALA DE COLONES A MILLONES Y REDONDEO A
037020*                    SEIS DECIMALES (JLCH 114902)
037100              COMPUTE TLR5-CUPON ROUNDED =
037200                      WKS-SUMA-DER-VP / 1000000
037300              COMPUTE TLR5-CUPON-1 ROUNDED =
037400                      WKS-SUMA-OBL-VP / 1000000
037500              ADD 1 TO WKS-TOTAL-MODIFICADOS
037510*                    TRAZA DETALLADA, SOLO SI EL OPERADOR ENCENDIO
037520*                    UPSI-0 EN EL JCL DE LA CORRIDA (JLCH 114810)
037600              IF SW-DEBUG-ON
037700                 MOVE 'CUPONES RECALCULADOS PARA OPERACION '
037800                      TO WKS-MENSAJE-LOG
037900                 MOVE TLR5-COD-OPERACION TO
038000                                        WKS-MENSAJE-LOG (37:10)
038100                 PERFORM ESCRIBE-LOG
038200              END-IF
038210*                 SI NO HUBO COINCIDENCIA, EL REGISTRO SE REGRABA
038220*                 TAL COMO LLEGO, SIN TOCAR SUS CUPONES
038300           END-IF
038400           PERFORM GRABA-INFORME-ACTUALIZADO
038500        WHEN 10
038510*              FILE STATUS 10 ES FIN DE ARCHIVO NORMAL EN QSAM
038600           MOVE 1 TO WKS-FIN-INFORME
038700        WHEN OTHER
038800           DISPLAY '*** ERROR LEYENDO INFORME R5 ***' UPON
038900                   CONSOLE
039000           MOVE 91 TO RETURN-CODE
039100           STOP RUN
039200     END-EVALUATE.
039300 PROCESAR-INFORME-R5-E. EXIT.
039400
039500*    ACUMULA EL VALOR PRESENTE DE TODA FILA DEL MAESTRO CUYO
039600*    CODIGO DE OPERACION COINCIDA CON EL REGISTRO DEL INFORME.
039610*    (EDPZ 116450: SE ACUMULAN TODAS LAS FILAS COINCIDENTES, NO
039620*    SOLO LA PRIMERA)
039700 CALCULA-CUPONES SECTION.
039800     IF WKS-M-COD-EMP (WKS-IDX-MAE) = TLR5-COD-OPERACION
039900        ADD WKS-M-DER-VP (WKS-IDX-MAE) TO WKS-SUMA-DER-VP
040000        ADD WKS-M-OBL-VP (WKS-IDX-MAE) TO WKS-SUMA-OBL-VP
040100        MOVE 1 TO WKS-HUBO-COINCIDENCIA
040200     END-IF.
040300 CALCULA-CUPONES-E. EXIT.
040400
040500******************************************************************
040600*    UNIDAD C - ESCRITURA DEL INFORME EN EL ORDEN ORIGINAL       *
040700******************************************************************
040710*    SE ESCRIBE CADA REGISTRO EN EL MISMO ORDEN DE LECTURA DEL
040720*    INFORME DE ENTRADA, RECALCULADO O NO
040800 GRABA-INFORME-ACTUALIZADO SECTION.
040810*        SE ESCRIBE EL REGISTRO COMPLETO DE UNA SOLA VEZ CON
040820*        WRITE FROM, IGUAL QUE EN EL RESTO DE PROGRAMAS DEL AREA
040900     WRITE INFR5SAL-REG FROM TLR5-REG-INFORME
041000     IF FS-INFR5SAL NOT = 0
041100        DISPLAY '*** ERROR ESCRIBIENDO INFORME R5 ACTUALIZADO'
041200                ' ***' UPON CONSOLE
041300        MOVE 91 TO RETURN-CODE
041400        STOP RUN
041500     ELSE
041600        ADD 1 TO WKS-GRABADOS-INFORME
041700     END-IF.
041800 GRABA-INFORME-ACTUALIZADO-E. EXIT.
041900
042000******************************************************************
042100*                E S C R I T U R A   D E   B I T A C O R A       *
042200******************************************************************
042210*    RUTINA COMUN DE ESCRITURA, USADA POR TODAS LAS DEMAS
042220*    SECCIONES QUE NECESITAN DEJAR UNA LINEA EN TLLOG
042300 ESCRIBE-LOG SECTION.
042310*        NO LLEVA CONTADOR PROPIO, CADA LLAMADOR CUENTA SUS
042320*        PROPIAS LINEAS DE BITACORA SEGUN SU NECESIDAD
042400     WRITE TLLOG-REG FROM WKS-MENSAJE-LOG
042410*        SE LIMPIA EL AREA DE MENSAJE PARA QUE LA PROXIMA SECCION
042420*        QUE LA USE NO ARRASTRE TEXTO ANTERIOR
042500     MOVE SPACES TO WKS-MENSAJE-LOG.
042600 ESCRIBE-LOG-E. EXIT.
042700
042800******************************************************************
042900*                       E S T A D I S T I C A S                  *
043000******************************************************************
043010*    IMPRIME POR CONSOLA Y DEJA EN BITACORA EL RESUMEN DE LA
043020*    CORRIDA, PARA CONTROL DEL OPERADOR Y DE OPERACIONES
043100 ESTADISTICAS SECTION.
043110*        LINEA DE SEPARACION PARA DISTINGUIR EL RESUMEN DEL
043120*        RESTO DE LA SALIDA POR CONSOLA
043200     DISPLAY '*****************************************' UPON
043300             CONSOLE
043310*        REGISTROS MAESTRO LEIDOS: TOTAL DE FILAS CARGADAS EN
043320*        LA UNIDAD C
043400     MOVE    WKS-LEIDOS-MAESTRO    TO WKS-MASCARA
043500     DISPLAY 'REGISTROS MAESTRO LEIDOS    : ' WKS-MASCARA
043510*        REGISTROS DE INFORME LEIDOS: TOTAL DE REGISTROS DEL
043520*        INFORME R5 DE ENTRADA PROCESADOS
043600     MOVE    WKS-LEIDOS-INFORME    TO WKS-MASCARA
043700     DISPLAY 'REGISTROS DE INFORME LEIDOS : ' WKS-MASCARA
043710*        CUPONES RECALCULADOS: REGISTROS QUE TUVIERON AL MENOS
043720*        UNA FILA COINCIDENTE EN EL MAESTRO
043800     MOVE    WKS-TOTAL-MODIFICADOS TO WKS-MASCARA
043900     DISPLAY 'CUPONES RECALCULADOS        : ' WKS-MASCARA
043910*        REGISTROS DE INFORME GRABADOS: DEBE COINCIDIR SIEMPRE
043920*        CON LOS REGISTROS LEIDOS DEL INFORME
044000     MOVE    WKS-GRABADOS-INFORME  TO WKS-MASCARA
044100     DISPLAY 'REGISTROS DE INFORME GRABADOS: ' WKS-MASCARA
044200     DISPLAY '*****************************************' UPON
044300             CONSOLE
044400
044410*        EL MISMO RESUMEN QUEDA EN BITACORA PARA QUE OPERACIONES
044420*        LO REVISE SIN NECESIDAD DE RESCATAR EL LISTADO DE CONSOLA
044500     MOVE 'RESUMEN: LEIDOS/RECALCULADOS/GRABADOS ABAJO'
044600          TO WKS-MENSAJE-LOG
044700     PERFORM ESCRIBE-LOG
044800     MOVE WKS-MASCARA TO WKS-MENSAJE-LOG
044900     PERFORM ESCRIBE-LOG
045000     MOVE 'PROCESO TLR5CUP0 FINALIZADO CORRECTAMENTE'
045100          TO WKS-MENSAJE-LOG
045200     PERFORM ESCRIBE-LOG.
045300 ESTADISTICAS-E. EXIT.
045400
045500******************************************************************
045600*                   C I E R R E   D E   A R C H I V O S          *
045700******************************************************************
045710*    SI EL INFORME R5 NUNCA LLEGO, SOLO SE ABRIERON LA BITACORA
045720*    Y EL PROPIO INFORME DE ENTRADA; EL CIERRE RESPETA ESO
045800 CERRAR-ARCHIVOS SECTION.
045900     IF WKS-R5-PRESENTE
046000        CLOSE FLUJOACT
046100              INFR5ENT
046200              INFR5SAL
046300              TLLOG
046400     ELSE
046500        CLOSE INFR5ENT
046600              TLLOG
046700     END-IF.
046800 CERRAR-ARCHIVOS-E. EXIT.
046810*
046820******************************************************************
046830*         N O T A S   P A R A   F U T U R O   M A N T E N I M I E N T O
046840******************************************************************
046850* SI EN EL FUTURO EL AREA REGULATORIA AGREGA UN TERCER CUPON AL   *
046860* INFORME R5, LA SECUENCIA A SEGUIR ES: 1) AGREGAR EL CAMPO AL    *
046870* COPYBOOK TLR5001 Y RECALCULAR SU LONGITUD DE REGISTRO, 2)       *
046880* AGREGAR EL ACUMULADOR CORRESPONDIENTE (COMP-3, SIGUIENDO EL     *
046890* HABITO DE WKS-SUMA-DER-VP/WKS-SUMA-OBL-VP), 3) REPLICAR EL      *
046900* PATRON DE ACUMULACION DE CALCULA-CUPONES PARA EL NUEVO CAMPO.   *
046910* LA LONGITUD DE INFR5SAL-REG DEBE AJUSTARSE EN EL MISMO CAMBIO,  *
046920* YA QUE DEBE COINCIDIR SIEMPRE CON TLR5-REG-INFORME.             *
046930******************************************************************
